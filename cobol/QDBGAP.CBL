000100******************************************************************
000200* FECHA       : 19/11/1993                                       *
000300* PROGRAMADOR : P. RAMIREZ (PEDR)                                 *
000400* APLICACION  : QUANTDASH - BACKTESTING DE ESTRATEGIAS            *
000500* PROGRAMA    : QDBGAP                                           *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : GENERADOR DE SENALES POR DESVANECIMIENTO DE       *
000800*             : BRECHAS (GAPS) DE APERTURA. CARGA LAS BARRAS      *
000900*             : DIARIAS, CALCULA LA BRECHA RESPECTO AL CIERRE     *
001000*             : ANTERIOR Y EL ATR DE 14 DIAS COMO CONTEXTO,       *
001100*             : EMITE SENALES EN PLANO/LARGO/CORTO CON STOP Y     *
001200*             : OBJETIVO EN EL CIERRE ANTERIOR, E INVOCA AL       *
001300*             : SIMULADOR, METRICAS Y REPORTE COMUNES             *
001400* ARCHIVOS    : QDBARS  (ENTRADA, BARRAS DIARIAS DE PRECIO)       *
001500* PROGRAMA(S) : QDBSIM, QDBMET, QDBRPT                            *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID. QDBGAP.
001900 AUTHOR. P RAMIREZ.
002000 INSTALLATION. DEPARTAMENTO DE SISTEMAS QUANTDASH.
002100 DATE-WRITTEN. 19/11/1993.
002200 DATE-COMPILED.
002300 SECURITY. USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
002400******************************************************************
002500*                     B I T A C O R A   D E   C A M B I O S      *
002600******************************************************************
002700* 19/11/1993 PEDR TCK-0229 CREACION INICIAL DEL PROGRAMA          *
002800* 14/04/1997 PEDR TCK-0401 SE AGREGA EL ATR DE 14 DIAS COMO       *
002900*                 CONTEXTO INFORMATIVO DEL REPORTE                *
003000* 17/01/1999 LQM  TCK-0520 AMPLIACION DE WKS-FECHA A 4 DIGITOS DE *
003100*                 ANIO (PROYECTO AAAA)                            *
003200* 11/05/2011 MVS  TCK-1022 SE AMPLIA TABLA DE BARRAS A 5000       *
003300* 09/03/2024 PEDR TCK-5512 SE ADAPTA A LA NUEVA SUITE QUANTDASH,  *
003400*                 SE DELEGA SIMULACION, METRICAS Y REPORTE A      *
003500*                 PROGRAMAS COMUNES (QDBSIM, QDBMET, QDBRPT)      *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 IS WKS-SWITCH-DEPURACION
004200     CLASS DIGITOS-VALIDOS IS "0" THRU "9".
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT QDBARS ASSIGN TO QDBARS
004600                   ORGANIZATION IS LINE SEQUENTIAL
004700                   FILE STATUS IS FS-QDBARS.
004800 DATA DIVISION.
004900 FILE SECTION.
005000*                    ARCHIVO DE ENTRADA: BARRAS DIARIAS
005100 FD  QDBARS.
005200     COPY QDBARCPY.
005300 WORKING-STORAGE SECTION.
005400*                     AREA DE TRAZA PARA DEPURACION (UPSI-0)
005500     77  WKS-CTR-DEPURACION            PIC 9(05) COMP VALUE ZEROS.
005600     77  WKS-LINEA-TRAZA               PIC X(80).
005700 01  FS-QDBARS                         PIC 9(02) VALUE ZEROS.
005800 01  WKS-FIN-QDBARS                    PIC X(01) VALUE 'N'.
005900     88 WKS-NO-HAY-MAS-BARRAS                    VALUE 'S'.
006000*                     PARAMETROS DE LA ESTRATEGIA
006100 01  WKS-PARAMETROS.
006200     02 WKS-UMBRAL-BRECHA               PIC S9(01)V9(04) COMP-3
006300                                         VALUE 0.0200.
006400     02 WKS-PORCENTAJE-STOP             PIC S9(01)V9(04) COMP-3
006500                                         VALUE 0.0500.
006600     02 WKS-PERIODO-ATR                 PIC 9(03) COMP VALUE 14.
006700     02 FILLER                          PIC X(01).
006800*                     TABLA DE BARRAS EN MEMORIA (PASO 1)
006900 01  WKS-NUM-BARRAS                    PIC 9(05) COMP VALUE ZEROS.
007000 01  WKS-TABLA-BARRAS.
007100     02 WKS-BARRA OCCURS 1 TO 5000 TIMES
007200                   DEPENDING ON WKS-NUM-BARRAS
007300                   INDEXED BY IDX-BAR.
007400        03 WKS-BAR-FECHA               PIC 9(08).
007500        03 WKS-BAR-APERTURA            PIC S9(07)V9(04).
007600        03 WKS-BAR-MAXIMO              PIC S9(07)V9(04).
007700        03 WKS-BAR-MINIMO              PIC S9(07)V9(04).
007800        03 WKS-BAR-CIERRE              PIC S9(07)V9(04).
007900*                     TABLA DE INDICADORES (PASO 2)
008000 01  WKS-TABLA-INDIC.
008100     02 WKS-INDIC OCCURS 1 TO 5000 TIMES
008200                   DEPENDING ON WKS-NUM-BARRAS
008300                   INDEXED BY IDX-IND.
008400        03 WKS-IND-BRECHA              PIC S9(03)V9(06).
008500        03 WKS-IND-RANGO-VERDADERO     PIC S9(07)V9(04).
008600        03 WKS-IND-ATR                 PIC S9(07)V9(04).
008700        03 WKS-IND-PRECIO-OBJETIVO     PIC S9(07)V9(04).
008800        03 WKS-IND-PRECIO-STOP         PIC S9(07)V9(04).
008900        03 WKS-IND-DISPONIBLE          PIC X(01) VALUE 'N'.
009000           88 WKS-IND-BRECHA-OK                   VALUE 'S'.
009100*                     TABLA DE SENALES (PASO 3)
009200 01  WKS-NUM-SENALES                   PIC 9(05) COMP VALUE ZEROS.
009300 01  WKS-TABLA-SENALES.
009400     02 WKS-SENAL OCCURS 1 TO 5000 TIMES
009500                   DEPENDING ON WKS-NUM-BARRAS
009600                   INDEXED BY IDX-SIG.
009700        COPY QDSIGCPY REPLACING ==01  QDSIG-ENTRY==
009800                             BY ==03  QDSIG-ENTRY==.
009900*                     TABLAS DE SALIDA DEL SIMULADOR (PASO 4)
010000 01  WKS-NUM-OPERACIONES                PIC 9(05) COMP VALUE ZEROS.
010100 01  WKS-TABLA-OPERACIONES.
010200     02 WKS-OPERAC OCCURS 1 TO 5000 TIMES
010300                   DEPENDING ON WKS-NUM-BARRAS
010400                   INDEXED BY IDX-OPE.
010500        03 WKS-TRD-FECHA-ENTRADA        PIC 9(08).
010600        03 WKS-TRD-FECHA-SALIDA         PIC 9(08).
010700        03 WKS-TRD-ACCIONES             PIC 9(09).
010800        03 WKS-TRD-PRECIO-ENTRADA       PIC S9(07)V9(04).
010900        03 WKS-TRD-PRECIO-SALIDA        PIC S9(07)V9(04).
011000        03 WKS-TRD-GANANCIA-PERDIDA     PIC S9(11)V9(04).
011100 01  WKS-NUM-VALORES-CARTERA            PIC 9(05) COMP VALUE ZEROS.
011200 01  WKS-TABLA-CARTERA.
011300     02 WKS-VALCART OCCURS 1 TO 5000 TIMES
011400                   DEPENDING ON WKS-NUM-BARRAS
011500                   INDEXED BY IDX-VAL.
011600        03 WKS-PV-FECHA                 PIC 9(08).
011700        03 WKS-PV-VALOR                 PIC S9(11)V9(02).
011800        03 WKS-PV-CAIDA-PCT             PIC S9(03)V9(04).
011900*                     AREA DE METRICAS Y REPORTE (PASOS 5 Y 6)
012000 01  WKS-EFECTIVO-INICIAL               PIC S9(09)V9(02)
012100                                         VALUE 100000.00.
012200     COPY QDMETCPY.
012300*                     CONTADORES DE TRABAJO Y SUBINDICES
012400 01  WKS-CONTADORES.
012500     02 WKS-I                          PIC 9(05) COMP.
012600     02 WKS-J                          PIC 9(05) COMP.
012700     02 WKS-POS                        PIC 9(05) COMP.
012800     02 WKS-SUMA-RANGO                 PIC S9(09)V9(04) COMP-3.
012900     02 WKS-RANGO-1                    PIC S9(07)V9(04) COMP-3.
013000     02 WKS-RANGO-2                    PIC S9(07)V9(04) COMP-3.
013100     02 WKS-RANGO-3                    PIC S9(07)V9(04) COMP-3.
013200     02 WKS-PRECIO-STOP-ACTUAL         PIC S9(07)V9(04) COMP-3.
013300     02 WKS-PRECIO-OBJETIVO-ACTUAL     PIC S9(07)V9(04) COMP-3.
013400     02 WKS-BARRAS-RECHAZADAS          PIC 9(05) COMP VALUE ZEROS.
013500     02 FILLER                          PIC X(01).
013600*                     REDEFINICIONES DE TRABAJO SOBRE FECHA
013700 01  WKS-FECHA-TRABAJO                 PIC 9(08) VALUE ZEROS.
013800 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
013900     02 WKS-FT-ANIO                    PIC 9(04).
014000     02 WKS-FT-MES                     PIC 9(02).
014100     02 WKS-FT-DIA                     PIC 9(02).
014200*                     REDEFINICION DEL EFECTIVO INICIAL PARA
014300*                     DESPLIEGUE EN LA BITACORA DE CONSOLA
014400 01  WKS-EFECTIVO-INICIAL-R REDEFINES WKS-EFECTIVO-INICIAL.
014500     02 WKS-EFI-ENTERO                 PIC S9(09).
014600     02 WKS-EFI-DECIMAL                PIC 9(02).
014700*                     ESTADO DE POSICION: PLANO/LARGO/CORTO
014800 01  WKS-FLAGS.
014900     02 WKS-POSICION-ACTUAL             PIC S9(01) VALUE ZERO.
015000        88 WKS-ESTA-CORTO                           VALUE -1.
015100        88 WKS-ESTA-PLANO                           VALUE 0.
015200        88 WKS-ESTA-LARGO                           VALUE 1.
015300     02 FILLER                          PIC X(01).
015400*                     REDEFINICION DE LA BANDERA DE POSICION
015500*                     PARA DESPLIEGUE EN CONSOLA
015600 01  WKS-FLAGS-R REDEFINES WKS-FLAGS.
015700     02 WKS-FLAGS-DISPLAY              PIC X(01).
015800 PROCEDURE DIVISION.
015900*                     ----- SECCION PRINCIPAL -----
016000 000-MAIN SECTION.
016100     PERFORM 110-APERTURA-ARCHIVOS
016200     PERFORM 200-CARGA-BARRAS THRU 200-CARGA-BARRAS-E
016300     PERFORM 250-CALCULA-RANGO THRU 250-CALCULA-RANGO-E
016400        VARYING WKS-I FROM 2 BY 1 UNTIL WKS-I > WKS-NUM-BARRAS
016500     PERFORM 300-CALCULA-INDICADORES THRU 300-CALCULA-INDICADORES-E
016600        VARYING WKS-I FROM 2 BY 1 UNTIL WKS-I > WKS-NUM-BARRAS
016700     PERFORM 400-GENERA-SENALES THRU 400-GENERA-SENALES-E
016800     PERFORM 500-INVOCA-SIMULADOR
016900     PERFORM 600-INVOCA-METRICAS
017000     PERFORM 700-INVOCA-REPORTE
017100     PERFORM 800-ESTADISTICAS
017200     PERFORM 900-CIERRA-ARCHIVOS
017300     STOP RUN.
017400 000-MAIN-E. EXIT.
017500
017600*                ----- APERTURA DE ARCHIVOS -----
017700 110-APERTURA-ARCHIVOS SECTION.
017800     OPEN INPUT QDBARS
017900     IF FS-QDBARS = 97
018000        MOVE ZEROS TO FS-QDBARS
018100     END-IF
018200     IF FS-QDBARS NOT = 0
018300        DISPLAY "================================================"
018400                UPON CONSOLE
018500        DISPLAY "  QDBGAP - ERROR AL ABRIR ARCHIVO QDBARS : ("
018600                FS-QDBARS ")" UPON CONSOLE
018700        MOVE 91 TO RETURN-CODE
018800        STOP RUN
018900     END-IF.
019000 110-APERTURA-ARCHIVOS-E. EXIT.
019100
019200*                ----- PASO 1: CARGA DE BARRAS A MEMORIA -----
019300 200-CARGA-BARRAS SECTION.
019400     PERFORM 205-LEE-PRIMERA-BARRA THRU 205-LEE-PRIMERA-BARRA-E
019500     PERFORM 210-CARGA-UNA-BARRA THRU 210-CARGA-UNA-BARRA-E
019600        UNTIL WKS-NO-HAY-MAS-BARRAS.
019700 200-CARGA-BARRAS-E. EXIT.
019800
019900 205-LEE-PRIMERA-BARRA SECTION.
020000     READ QDBARS
020100          AT END SET WKS-NO-HAY-MAS-BARRAS TO TRUE
020200     END-READ.
020300 205-LEE-PRIMERA-BARRA-E. EXIT.
020400
020500 210-CARGA-UNA-BARRA SECTION.
020600     IF QDBAR-CIERRE NOT GREATER THAN ZERO
020700        ADD 1 TO WKS-BARRAS-RECHAZADAS
020800     ELSE
020900        ADD 1 TO WKS-NUM-BARRAS
021000        MOVE QDBAR-FECHA    TO WKS-BAR-FECHA(WKS-NUM-BARRAS)
021100        MOVE QDBAR-APERTURA TO WKS-BAR-APERTURA(WKS-NUM-BARRAS)
021200        MOVE QDBAR-MAXIMO   TO WKS-BAR-MAXIMO(WKS-NUM-BARRAS)
021300        MOVE QDBAR-MINIMO   TO WKS-BAR-MINIMO(WKS-NUM-BARRAS)
021400        MOVE QDBAR-CIERRE   TO WKS-BAR-CIERRE(WKS-NUM-BARRAS)
021500     END-IF
021600     READ QDBARS
021700          AT END SET WKS-NO-HAY-MAS-BARRAS TO TRUE
021800     END-READ.
021900 210-CARGA-UNA-BARRA-E. EXIT.
022000
022100*                ----- PASO 1B: RANGO VERDADERO DIARIO -----
022200 250-CALCULA-RANGO SECTION.
022300     COMPUTE WKS-POS = WKS-I - 1
022400     COMPUTE WKS-RANGO-1 =
022500             WKS-BAR-MAXIMO(WKS-I) - WKS-BAR-MINIMO(WKS-I)
022600*        NO SE USAN FUNCIONES INTRINSECAS: VALOR ABSOLUTO
022700*        OBTENIDO POR COMPARACION DIRECTA, AL ESTILO DEL TALLER
022800     IF WKS-BAR-MAXIMO(WKS-I) NOT LESS THAN WKS-BAR-CIERRE(WKS-POS)
022900        COMPUTE WKS-RANGO-2 =
023000                WKS-BAR-MAXIMO(WKS-I) - WKS-BAR-CIERRE(WKS-POS)
023100     ELSE
023200        COMPUTE WKS-RANGO-2 =
023300                WKS-BAR-CIERRE(WKS-POS) - WKS-BAR-MAXIMO(WKS-I)
023400     END-IF
023500     IF WKS-BAR-MINIMO(WKS-I) NOT LESS THAN WKS-BAR-CIERRE(WKS-POS)
023600        COMPUTE WKS-RANGO-3 =
023700                WKS-BAR-MINIMO(WKS-I) - WKS-BAR-CIERRE(WKS-POS)
023800     ELSE
023900        COMPUTE WKS-RANGO-3 =
024000                WKS-BAR-CIERRE(WKS-POS) - WKS-BAR-MINIMO(WKS-I)
024100     END-IF
024200     MOVE WKS-RANGO-1 TO WKS-IND-RANGO-VERDADERO(WKS-I)
024300     IF WKS-RANGO-2 GREATER THAN WKS-IND-RANGO-VERDADERO(WKS-I)
024400        MOVE WKS-RANGO-2 TO WKS-IND-RANGO-VERDADERO(WKS-I)
024500     END-IF
024600     IF WKS-RANGO-3 GREATER THAN WKS-IND-RANGO-VERDADERO(WKS-I)
024700        MOVE WKS-RANGO-3 TO WKS-IND-RANGO-VERDADERO(WKS-I)
024800     END-IF.
024900 250-CALCULA-RANGO-E. EXIT.
025000
025100*                ----- PASO 2: BRECHA Y ATR DE CONTEXTO -----
025200 300-CALCULA-INDICADORES SECTION.
025300     MOVE 'N' TO WKS-IND-DISPONIBLE(WKS-I)
025400     COMPUTE WKS-POS = WKS-I - 1
025500     COMPUTE WKS-IND-BRECHA(WKS-I) ROUNDED =
025600             (WKS-BAR-APERTURA(WKS-I) - WKS-BAR-CIERRE(WKS-POS))
025700             / WKS-BAR-CIERRE(WKS-POS)
025800     IF WKS-I > WKS-PERIODO-ATR
025900        MOVE ZEROS TO WKS-SUMA-RANGO
026000        PERFORM 340-SUMA-RANGO THRU 340-SUMA-RANGO-E
026100           VARYING WKS-J FROM ZERO BY 1
026200           UNTIL WKS-J >= WKS-PERIODO-ATR
026300        COMPUTE WKS-IND-ATR(WKS-I) ROUNDED =
026400                WKS-SUMA-RANGO / WKS-PERIODO-ATR
026500     END-IF
026600     MOVE 'S' TO WKS-IND-DISPONIBLE(WKS-I).
026700 300-CALCULA-INDICADORES-E. EXIT.
026800
026900 340-SUMA-RANGO SECTION.
027000     COMPUTE WKS-POS = WKS-I - WKS-J
027100     ADD WKS-IND-RANGO-VERDADERO(WKS-POS) TO WKS-SUMA-RANGO.
027200 340-SUMA-RANGO-E. EXIT.
027300
027400*                ----- PASO 3: SENALES PLANO/LARGO/CORTO -----
027500 400-GENERA-SENALES SECTION.
027600     MOVE ZERO TO WKS-POSICION-ACTUAL
027700     MOVE ZEROS TO WKS-PRECIO-STOP-ACTUAL WKS-PRECIO-OBJETIVO-ACTUAL
027800     MOVE WKS-NUM-BARRAS TO WKS-NUM-SENALES
027900     PERFORM 410-PROCESA-UNA-BARRA THRU 410-PROCESA-UNA-BARRA-E
028000        VARYING WKS-I FROM 2 BY 1 UNTIL WKS-I > WKS-NUM-BARRAS.
028100 400-GENERA-SENALES-E. EXIT.
028200
028300 410-PROCESA-UNA-BARRA SECTION.
028400     MOVE WKS-BAR-FECHA(WKS-I)   TO QDSIG-FECHA(WKS-I)
028500     MOVE WKS-BAR-CIERRE(WKS-I)  TO QDSIG-CIERRE(WKS-I)
028600     MOVE ZERO TO QDSIG-COMPRA(WKS-I) QDSIG-VENTA(WKS-I)
028700     COMPUTE WKS-POS = WKS-I - 1
028800     EVALUATE TRUE
028900        WHEN WKS-ESTA-PLANO
029000           IF WKS-IND-BRECHA(WKS-I) NOT LESS THAN
029100              WKS-UMBRAL-BRECHA
029200              MOVE 1 TO QDSIG-VENTA(WKS-I)
029300              MOVE -1 TO WKS-POSICION-ACTUAL
029400              COMPUTE WKS-PRECIO-STOP-ACTUAL ROUNDED =
029500                      WKS-BAR-APERTURA(WKS-I) *
029600                      (1 + WKS-PORCENTAJE-STOP)
029700              MOVE WKS-BAR-CIERRE(WKS-POS)
029800                   TO WKS-PRECIO-OBJETIVO-ACTUAL
029900              MOVE WKS-PRECIO-STOP-ACTUAL
030000                   TO WKS-IND-PRECIO-STOP(WKS-I)
030100              MOVE WKS-PRECIO-OBJETIVO-ACTUAL
030200                   TO WKS-IND-PRECIO-OBJETIVO(WKS-I)
030300           ELSE
030400              IF WKS-IND-BRECHA(WKS-I) NOT GREATER THAN
030500                 (0 - WKS-UMBRAL-BRECHA)
030600                 MOVE 1 TO QDSIG-COMPRA(WKS-I)
030700                 MOVE 1 TO WKS-POSICION-ACTUAL
030800                 COMPUTE WKS-PRECIO-STOP-ACTUAL ROUNDED =
030900                         WKS-BAR-APERTURA(WKS-I) *
031000                         (1 - WKS-PORCENTAJE-STOP)
031100                 MOVE WKS-BAR-CIERRE(WKS-POS)
031200                      TO WKS-PRECIO-OBJETIVO-ACTUAL
031300                 MOVE WKS-PRECIO-STOP-ACTUAL
031400                      TO WKS-IND-PRECIO-STOP(WKS-I)
031500                 MOVE WKS-PRECIO-OBJETIVO-ACTUAL
031600                      TO WKS-IND-PRECIO-OBJETIVO(WKS-I)
031700              END-IF
031800           END-IF
031900        WHEN WKS-ESTA-LARGO
032000           IF WKS-BAR-MINIMO(WKS-I) NOT GREATER THAN
032100              WKS-PRECIO-STOP-ACTUAL OR
032200              WKS-BAR-MAXIMO(WKS-I) NOT LESS THAN
032300              WKS-PRECIO-OBJETIVO-ACTUAL
032400              MOVE 1 TO QDSIG-VENTA(WKS-I)
032500              MOVE 0 TO WKS-POSICION-ACTUAL
032600           END-IF
032700        WHEN WKS-ESTA-CORTO
032800           IF WKS-BAR-MAXIMO(WKS-I) NOT LESS THAN
032900              WKS-PRECIO-STOP-ACTUAL OR
033000              WKS-BAR-MINIMO(WKS-I) NOT GREATER THAN
033100              WKS-PRECIO-OBJETIVO-ACTUAL
033200              MOVE 1 TO QDSIG-COMPRA(WKS-I)
033300              MOVE 0 TO WKS-POSICION-ACTUAL
033400           END-IF
033500     END-EVALUATE
033600     MOVE WKS-POSICION-ACTUAL TO QDSIG-POSICION(WKS-I).
033700 410-PROCESA-UNA-BARRA-E. EXIT.
033800
033900*                ----- PASO 4: INVOCA AL SIMULADOR COMUN -----
034000 500-INVOCA-SIMULADOR SECTION.
034100     CALL 'QDBSIM' USING WKS-EFECTIVO-INICIAL
034200                         WKS-NUM-BARRAS
034300                         WKS-TABLA-BARRAS
034400                         WKS-TABLA-SENALES
034500                         WKS-NUM-OPERACIONES
034600                         WKS-TABLA-OPERACIONES
034700                         WKS-NUM-VALORES-CARTERA
034800                         WKS-TABLA-CARTERA.
034900 500-INVOCA-SIMULADOR-E. EXIT.
035000
035100*                ----- PASO 5: INVOCA METRICAS COMUNES -----
035200 600-INVOCA-METRICAS SECTION.
035300     MOVE 'GAP-FADE'               TO QDMET-ESTRATEGIA
035400     MOVE 3                        TO QDMET-NUM-PARAMETROS
035500     MOVE 'UMBRAL-BRECHA'          TO QDMET-PARM-NOMBRE(1)
035600     MOVE WKS-UMBRAL-BRECHA        TO QDMET-PARM-VALOR(1)
035700     MOVE 'PORCENTAJE-STOP'        TO QDMET-PARM-NOMBRE(2)
035800     MOVE WKS-PORCENTAJE-STOP      TO QDMET-PARM-VALOR(2)
035900     MOVE 'PERIODO-ATR'            TO QDMET-PARM-NOMBRE(3)
036000     MOVE WKS-PERIODO-ATR          TO QDMET-PARM-VALOR(3)
036100     CALL 'QDBMET' USING WKS-EFECTIVO-INICIAL
036200                         WKS-NUM-VALORES-CARTERA
036300                         WKS-TABLA-CARTERA
036400                         WKS-NUM-OPERACIONES
036500                         WKS-TABLA-OPERACIONES
036600                         QDMET-AREA.
036700 600-INVOCA-METRICAS-E. EXIT.
036800
036900*                ----- PASO 6: INVOCA EL REPORTE COMUN -----
037000 700-INVOCA-REPORTE SECTION.
037100     CALL 'QDBRPT' USING QDMET-AREA
037200                         WKS-NUM-OPERACIONES
037300                         WKS-TABLA-OPERACIONES
037400                   WKS-NUM-VALORES-CARTERA
037500                   WKS-TABLA-CARTERA.
037600 700-INVOCA-REPORTE-E. EXIT.
037700
037800*                ----- ESTADISTICAS DE LA CORRIDA -----
037900 800-ESTADISTICAS SECTION.
038000     DISPLAY
038100     ">>>>>>>>>>>>>>>>>>>>>>>> ESTADISTICAS QDBGAP <<<<<<<<<<<<<<<"
038200     DISPLAY
038300     "||  BARRAS CARGADAS             : (" WKS-NUM-BARRAS      ")"
038400     DISPLAY
038500     "||  BARRAS RECHAZADAS           : (" WKS-BARRAS-RECHAZADAS ")"
038600     DISPLAY
038700     "||  OPERACIONES GENERADAS       : (" WKS-NUM-OPERACIONES ")"
038800     DISPLAY
038900     ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<<<<<".
039000 800-ESTADISTICAS-E. EXIT.
039100
039200*                ----- CIERRE DE ARCHIVOS -----
039300 900-CIERRA-ARCHIVOS SECTION.
039400     CLOSE QDBARS.
039500 900-CIERRA-ARCHIVOS-E. EXIT.
