000100******************************************************************
000200* FECHA       : 27/06/1994                                       *
000300* PROGRAMADOR : P. RAMIREZ (PEDR)                                 *
000400* APLICACION  : QUANTDASH - BACKTESTING DE ESTRATEGIAS            *
000500* PROGRAMA    : QDBPAIR                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : GENERADOR DE SENALES POR REVERSION A LA MEDIA     *
000800*             : (Z-SCORE). CARGA LAS BARRAS DIARIAS, CALCULA LA   *
000900*             : MEDIA Y LA DESVIACION ESTANDAR MUESTRAL DEL       *
001000*             : CIERRE SOBRE LA VENTANA Y EL Z-SCORE RESULTANTE,  *
001100*             : EMITE SENALES EN PLANO/LARGO/CORTO CONTRA LOS     *
001200*             : UMBRALES DE ENTRADA Y SALIDA, E INVOCA AL         *
001300*             : SIMULADOR, METRICAS Y REPORTE COMUNES             *
001400* ARCHIVOS    : QDBARS  (ENTRADA, BARRAS DIARIAS DE PRECIO)       *
001500* PROGRAMA(S) : QDBSIM, QDBMET, QDBRPT                            *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID. QDBPAIR.
001900 AUTHOR. P RAMIREZ.
002000 INSTALLATION. DEPARTAMENTO DE SISTEMAS QUANTDASH.
002100 DATE-WRITTEN. 27/06/1994.
002200 DATE-COMPILED.
002300 SECURITY. USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
002400******************************************************************
002500*                     B I T A C O R A   D E   C A M B I O S      *
002600******************************************************************
002700* 27/06/1994 PEDR TCK-0261 CREACION INICIAL DEL PROGRAMA          *
002800* 05/06/1996 LQM  TCK-0377 SE AGREGA ESTADO CORTO (VENTA EN DES-  *
002900*                 CUBIERTO) A LA MAQUINA DE ESTADOS               *
003000* 17/01/1999 LQM  TCK-0520 AMPLIACION DE WKS-FECHA A 4 DIGITOS DE *
003100*                 ANIO (PROYECTO AAAA)                            *
003200* 02/10/2004 RFC  TCK-0715 SE REEMPLAZA RUTINA DE RAIZ CUADRADA   *
003300*                 PROPIETARIA POR EL METODO DE NEWTON-RAPHSON     *
003400* 11/05/2011 MVS  TCK-1022 SE AMPLIA TABLA DE BARRAS A 5000       *
003500* 09/03/2024 PEDR TCK-5512 SE ADAPTA A LA NUEVA SUITE QUANTDASH,  *
003600*                 SE DELEGA SIMULACION, METRICAS Y REPORTE A      *
003700*                 PROGRAMAS COMUNES (QDBSIM, QDBMET, QDBRPT)      *
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 IS WKS-SWITCH-DEPURACION
004400     CLASS DIGITOS-VALIDOS IS "0" THRU "9".
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT QDBARS ASSIGN TO QDBARS
004800                   ORGANIZATION IS LINE SEQUENTIAL
004900                   FILE STATUS IS FS-QDBARS.
005000 DATA DIVISION.
005100 FILE SECTION.
005200*                    ARCHIVO DE ENTRADA: BARRAS DIARIAS
005300 FD  QDBARS.
005400     COPY QDBARCPY.
005500 WORKING-STORAGE SECTION.
005600*                     AREA DE TRAZA PARA DEPURACION (UPSI-0)
005700     77  WKS-CTR-DEPURACION            PIC 9(05) COMP VALUE ZEROS.
005800     77  WKS-LINEA-TRAZA               PIC X(80).
005900 01  FS-QDBARS                         PIC 9(02) VALUE ZEROS.
006000 01  WKS-FIN-QDBARS                    PIC X(01) VALUE 'N'.
006100     88 WKS-NO-HAY-MAS-BARRAS                    VALUE 'S'.
006200*                     PARAMETROS DE LA ESTRATEGIA
006300 01  WKS-PARAMETROS.
006400     02 WKS-VENTANA                    PIC 9(03) COMP VALUE 60.
006500     02 WKS-UMBRAL-ENTRADA             PIC S9(01)V9(02) COMP-3
006600                                        VALUE 2.00.
006700     02 WKS-UMBRAL-SALIDA              PIC S9(01)V9(02) COMP-3
006800                                        VALUE 0.50.
006900     02 FILLER                          PIC X(01).
007000*                     TABLA DE BARRAS EN MEMORIA (PASO 1)
007100 01  WKS-NUM-BARRAS                    PIC 9(05) COMP VALUE ZEROS.
007200 01  WKS-TABLA-BARRAS.
007300     02 WKS-BARRA OCCURS 1 TO 5000 TIMES
007400                   DEPENDING ON WKS-NUM-BARRAS
007500                   INDEXED BY IDX-BAR.
007600        03 WKS-BAR-FECHA               PIC 9(08).
007700        03 WKS-BAR-CIERRE               PIC S9(07)V9(04).
007800*                     TABLA DE INDICADORES (PASO 2)
007900 01  WKS-TABLA-INDIC.
008000     02 WKS-INDIC OCCURS 1 TO 5000 TIMES
008100                   DEPENDING ON WKS-NUM-BARRAS
008200                   INDEXED BY IDX-IND.
008300        03 WKS-IND-MEDIA               PIC S9(07)V9(04).
008400        03 WKS-IND-DESV                PIC S9(07)V9(04).
008500        03 WKS-IND-Z-SCORE              PIC S9(03)V9(06).
008600        03 WKS-IND-DISPONIBLE          PIC X(01) VALUE 'N'.
008700           88 WKS-IND-Z-SCORE-OK                  VALUE 'S'.
008800*                     TABLA DE SENALES (PASO 3)
008900 01  WKS-NUM-SENALES                   PIC 9(05) COMP VALUE ZEROS.
009000 01  WKS-TABLA-SENALES.
009100     02 WKS-SENAL OCCURS 1 TO 5000 TIMES
009200                   DEPENDING ON WKS-NUM-BARRAS
009300                   INDEXED BY IDX-SIG.
009400        COPY QDSIGCPY REPLACING ==01  QDSIG-ENTRY==
009500                             BY ==03  QDSIG-ENTRY==.
009600*                     TABLAS DE SALIDA DEL SIMULADOR (PASO 4)
009700 01  WKS-NUM-OPERACIONES                PIC 9(05) COMP VALUE ZEROS.
009800 01  WKS-TABLA-OPERACIONES.
009900     02 WKS-OPERAC OCCURS 1 TO 5000 TIMES
010000                   DEPENDING ON WKS-NUM-BARRAS
010100                   INDEXED BY IDX-OPE.
010200        03 WKS-TRD-FECHA-ENTRADA        PIC 9(08).
010300        03 WKS-TRD-FECHA-SALIDA         PIC 9(08).
010400        03 WKS-TRD-ACCIONES             PIC 9(09).
010500        03 WKS-TRD-PRECIO-ENTRADA       PIC S9(07)V9(04).
010600        03 WKS-TRD-PRECIO-SALIDA        PIC S9(07)V9(04).
010700        03 WKS-TRD-GANANCIA-PERDIDA     PIC S9(11)V9(04).
010800 01  WKS-NUM-VALORES-CARTERA            PIC 9(05) COMP VALUE ZEROS.
010900 01  WKS-TABLA-CARTERA.
011000     02 WKS-VALCART OCCURS 1 TO 5000 TIMES
011100                   DEPENDING ON WKS-NUM-BARRAS
011200                   INDEXED BY IDX-VAL.
011300        03 WKS-PV-FECHA                 PIC 9(08).
011400        03 WKS-PV-VALOR                 PIC S9(11)V9(02).
011500        03 WKS-PV-CAIDA-PCT             PIC S9(03)V9(04).
011600*                     AREA DE METRICAS Y REPORTE (PASOS 5 Y 6)
011700 01  WKS-EFECTIVO-INICIAL               PIC S9(09)V9(02)
011800                                         VALUE 100000.00.
011900     COPY QDMETCPY.
012000*                     CONTADORES DE TRABAJO Y SUBINDICES
012100 01  WKS-CONTADORES.
012200     02 WKS-I                          PIC 9(05) COMP.
012300     02 WKS-J                          PIC 9(05) COMP.
012400     02 WKS-POS                        PIC 9(05) COMP.
012500     02 WKS-SUMA-CIERRE                PIC S9(09)V9(04) COMP-3.
012600     02 WKS-MEDIA                      PIC S9(07)V9(04) COMP-3.
012700     02 WKS-SUMA-CUADRADOS             PIC S9(11)V9(06) COMP-3.
012800     02 WKS-VARIANZA                   PIC S9(09)V9(06) COMP-3.
012900     02 WKS-BARRAS-RECHAZADAS          PIC 9(05) COMP VALUE ZEROS.
013000     02 FILLER                          PIC X(01).
013100*                     AREA DE TRABAJO DE LA RAIZ CUADRADA
013200*                     (METODO DE NEWTON-RAPHSON, SIN FUNCTION)
013300 01  WKS-RAIZ-AREA.
013400     02 WKS-RAIZ-RADICANDO             PIC S9(09)V9(06) COMP-3.
013500     02 WKS-RAIZ-APROX                 PIC S9(09)V9(06) COMP-3.
013600     02 WKS-RAIZ-RESULTADO             PIC S9(09)V9(06) COMP-3.
013700*                     REDEFINICIONES DE TRABAJO SOBRE FECHA
013800 01  WKS-FECHA-TRABAJO                 PIC 9(08) VALUE ZEROS.
013900 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
014000     02 WKS-FT-ANIO                    PIC 9(04).
014100     02 WKS-FT-MES                     PIC 9(02).
014200     02 WKS-FT-DIA                     PIC 9(02).
014300*                     REDEFINICION DEL EFECTIVO INICIAL PARA
014400*                     DESPLIEGUE EN LA BITACORA DE CONSOLA
014500 01  WKS-EFECTIVO-INICIAL-R REDEFINES WKS-EFECTIVO-INICIAL.
014600     02 WKS-EFI-ENTERO                 PIC S9(09).
014700     02 WKS-EFI-DECIMAL                PIC 9(02).
014800*                     ESTADO DE POSICION: PLANO/LARGO/CORTO
014900 01  WKS-FLAGS.
015000     02 WKS-POSICION-ACTUAL             PIC S9(01) VALUE ZERO.
015100        88 WKS-ESTA-CORTO                           VALUE -1.
015200        88 WKS-ESTA-PLANO                           VALUE 0.
015300        88 WKS-ESTA-LARGO                           VALUE 1.
015400     02 FILLER                          PIC X(01).
015500*                     REDEFINICION DE LA BANDERA DE POSICION
015600*                     PARA DESPLIEGUE EN CONSOLA
015700 01  WKS-FLAGS-R REDEFINES WKS-FLAGS.
015800     02 WKS-FLAGS-DISPLAY              PIC X(01).
015900 PROCEDURE DIVISION.
016000*                     ----- SECCION PRINCIPAL -----
016100 000-MAIN SECTION.
016200     PERFORM 110-APERTURA-ARCHIVOS
016300     PERFORM 200-CARGA-BARRAS THRU 200-CARGA-BARRAS-E
016400     PERFORM 300-CALCULA-INDICADORES THRU 300-CALCULA-INDICADORES-E
016500        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-NUM-BARRAS
016600     PERFORM 400-GENERA-SENALES THRU 400-GENERA-SENALES-E
016700     PERFORM 500-INVOCA-SIMULADOR
016800     PERFORM 600-INVOCA-METRICAS
016900     PERFORM 700-INVOCA-REPORTE
017000     PERFORM 800-ESTADISTICAS
017100     PERFORM 900-CIERRA-ARCHIVOS
017200     STOP RUN.
017300 000-MAIN-E. EXIT.
017400
017500*                ----- APERTURA DE ARCHIVOS -----
017600 110-APERTURA-ARCHIVOS SECTION.
017700     OPEN INPUT QDBARS
017800     IF FS-QDBARS = 97
017900        MOVE ZEROS TO FS-QDBARS
018000     END-IF
018100     IF FS-QDBARS NOT = 0
018200        DISPLAY "================================================"
018300                UPON CONSOLE
018400        DISPLAY "  QDBPAIR - ERROR AL ABRIR ARCHIVO QDBARS : ("
018500                FS-QDBARS ")" UPON CONSOLE
018600        MOVE 91 TO RETURN-CODE
018700        STOP RUN
018800     END-IF.
018900 110-APERTURA-ARCHIVOS-E. EXIT.
019000
019100*                ----- PASO 1: CARGA DE BARRAS A MEMORIA -----
019200 200-CARGA-BARRAS SECTION.
019300     PERFORM 205-LEE-PRIMERA-BARRA THRU 205-LEE-PRIMERA-BARRA-E
019400     PERFORM 210-CARGA-UNA-BARRA THRU 210-CARGA-UNA-BARRA-E
019500        UNTIL WKS-NO-HAY-MAS-BARRAS.
019600 200-CARGA-BARRAS-E. EXIT.
019700
019800 205-LEE-PRIMERA-BARRA SECTION.
019900     READ QDBARS
020000          AT END SET WKS-NO-HAY-MAS-BARRAS TO TRUE
020100     END-READ.
020200 205-LEE-PRIMERA-BARRA-E. EXIT.
020300
020400 210-CARGA-UNA-BARRA SECTION.
020500     IF QDBAR-CIERRE NOT GREATER THAN ZERO
020600        ADD 1 TO WKS-BARRAS-RECHAZADAS
020700     ELSE
020800        ADD 1 TO WKS-NUM-BARRAS
020900        MOVE QDBAR-FECHA  TO WKS-BAR-FECHA(WKS-NUM-BARRAS)
021000        MOVE QDBAR-CIERRE TO WKS-BAR-CIERRE(WKS-NUM-BARRAS)
021100     END-IF
021200     READ QDBARS
021300          AT END SET WKS-NO-HAY-MAS-BARRAS TO TRUE
021400     END-READ.
021500 210-CARGA-UNA-BARRA-E. EXIT.
021600
021700*                ----- PASO 2: MEDIA, DESVIACION Y Z-SCORE -----
021800 300-CALCULA-INDICADORES SECTION.
021900     MOVE 'N' TO WKS-IND-DISPONIBLE(WKS-I)
022000     IF WKS-I >= WKS-VENTANA
022100        MOVE ZEROS TO WKS-SUMA-CIERRE
022200        PERFORM 310-SUMA-CIERRE THRU 310-SUMA-CIERRE-E
022300           VARYING WKS-J FROM ZERO BY 1
022400           UNTIL WKS-J >= WKS-VENTANA
022500        COMPUTE WKS-MEDIA ROUNDED = WKS-SUMA-CIERRE / WKS-VENTANA
022600        MOVE ZEROS TO WKS-SUMA-CUADRADOS
022700        PERFORM 320-SUMA-CUADRADOS THRU 320-SUMA-CUADRADOS-E
022800           VARYING WKS-J FROM ZERO BY 1
022900           UNTIL WKS-J >= WKS-VENTANA
023000        COMPUTE WKS-VARIANZA ROUNDED =
023100                WKS-SUMA-CUADRADOS / (WKS-VENTANA - 1)
023200        MOVE WKS-VARIANZA TO WKS-RAIZ-RADICANDO
023300        PERFORM 900-RAIZ-CUADRADA THRU 900-RAIZ-CUADRADA-E
023400        MOVE WKS-MEDIA TO WKS-IND-MEDIA(WKS-I)
023500        MOVE WKS-RAIZ-RESULTADO TO WKS-IND-DESV(WKS-I)
023600        IF WKS-RAIZ-RESULTADO = ZERO
023700           MOVE ZEROS TO WKS-IND-Z-SCORE(WKS-I)
023800        ELSE
023900           COMPUTE WKS-IND-Z-SCORE(WKS-I) ROUNDED =
024000                   (WKS-BAR-CIERRE(WKS-I) - WKS-MEDIA) /
024100                   WKS-RAIZ-RESULTADO
024200        END-IF
024300        MOVE 'S' TO WKS-IND-DISPONIBLE(WKS-I)
024400     END-IF.
024500 300-CALCULA-INDICADORES-E. EXIT.
024600
024700 310-SUMA-CIERRE SECTION.
024800     COMPUTE WKS-POS = WKS-I - WKS-J
024900     ADD WKS-BAR-CIERRE(WKS-POS) TO WKS-SUMA-CIERRE.
025000 310-SUMA-CIERRE-E. EXIT.
025100
025200 320-SUMA-CUADRADOS SECTION.
025300     COMPUTE WKS-POS = WKS-I - WKS-J
025400     COMPUTE WKS-SUMA-CUADRADOS ROUNDED = WKS-SUMA-CUADRADOS +
025500             (WKS-BAR-CIERRE(WKS-POS) - WKS-MEDIA) ** 2.
025600 320-SUMA-CUADRADOS-E. EXIT.
025700
025800*                ----- RUTINA COMUN DE RAIZ CUADRADA -----
025900*                (8 ITERACIONES DE NEWTON-RAPHSON, SUFICIENTE
026000*                PRECISION PARA LOS 6 DECIMALES DEL SISTEMA)
026100 900-RAIZ-CUADRADA SECTION.
026200     IF WKS-RAIZ-RADICANDO NOT GREATER THAN ZERO
026300        MOVE ZEROS TO WKS-RAIZ-RESULTADO
026400     ELSE
026500        MOVE WKS-RAIZ-RADICANDO TO WKS-RAIZ-APROX
026600        PERFORM 910-ITERA-NEWTON THRU 910-ITERA-NEWTON-E
026700                8 TIMES
026800        MOVE WKS-RAIZ-APROX TO WKS-RAIZ-RESULTADO
026900     END-IF.
027000 900-RAIZ-CUADRADA-E. EXIT.
027100
027200 910-ITERA-NEWTON SECTION.
027300     COMPUTE WKS-RAIZ-APROX ROUNDED =
027400        (WKS-RAIZ-APROX + WKS-RAIZ-RADICANDO / WKS-RAIZ-APROX) / 2.
027500 910-ITERA-NEWTON-E. EXIT.
027600
027700*                ----- PASO 3: SENALES PLANO/LARGO/CORTO -----
027800 400-GENERA-SENALES SECTION.
027900     MOVE ZERO TO WKS-POSICION-ACTUAL
028000     MOVE WKS-NUM-BARRAS TO WKS-NUM-SENALES
028100     PERFORM 410-PROCESA-UNA-BARRA THRU 410-PROCESA-UNA-BARRA-E
028200        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-NUM-BARRAS.
028300 400-GENERA-SENALES-E. EXIT.
028400
028500 410-PROCESA-UNA-BARRA SECTION.
028600     MOVE WKS-BAR-FECHA(WKS-I)   TO QDSIG-FECHA(WKS-I)
028700     MOVE WKS-BAR-CIERRE(WKS-I)  TO QDSIG-CIERRE(WKS-I)
028800     MOVE ZERO TO QDSIG-COMPRA(WKS-I) QDSIG-VENTA(WKS-I)
028900     IF NOT WKS-IND-Z-SCORE-OK(WKS-I)
029000        MOVE WKS-POSICION-ACTUAL TO QDSIG-POSICION(WKS-I)
029100        GO TO 410-PROCESA-UNA-BARRA-E
029200     END-IF
029300     EVALUATE TRUE
029400        WHEN WKS-ESTA-PLANO
029500           IF WKS-IND-Z-SCORE(WKS-I) NOT GREATER THAN
029600              (0 - WKS-UMBRAL-ENTRADA)
029700              MOVE 1 TO QDSIG-COMPRA(WKS-I)
029800              MOVE 1 TO WKS-POSICION-ACTUAL
029900           ELSE
030000              IF WKS-IND-Z-SCORE(WKS-I) NOT LESS THAN
030100                 WKS-UMBRAL-ENTRADA
030200                 MOVE 1 TO QDSIG-VENTA(WKS-I)
030300                 MOVE -1 TO WKS-POSICION-ACTUAL
030400              END-IF
030500           END-IF
030600        WHEN WKS-ESTA-LARGO
030700           IF WKS-IND-Z-SCORE(WKS-I) NOT LESS THAN
030800              WKS-UMBRAL-SALIDA
030900              MOVE 1 TO QDSIG-VENTA(WKS-I)
031000              MOVE 0 TO WKS-POSICION-ACTUAL
031100           END-IF
031200        WHEN WKS-ESTA-CORTO
031300           IF WKS-IND-Z-SCORE(WKS-I) NOT GREATER THAN
031400              (0 - WKS-UMBRAL-SALIDA)
031500              MOVE 1 TO QDSIG-COMPRA(WKS-I)
031600              MOVE 0 TO WKS-POSICION-ACTUAL
031700           END-IF
031800     END-EVALUATE
031900     MOVE WKS-POSICION-ACTUAL TO QDSIG-POSICION(WKS-I).
032000 410-PROCESA-UNA-BARRA-E. EXIT.
032100
032200*                ----- PASO 4: INVOCA AL SIMULADOR COMUN -----
032300 500-INVOCA-SIMULADOR SECTION.
032400     CALL 'QDBSIM' USING WKS-EFECTIVO-INICIAL
032500                         WKS-NUM-BARRAS
032600                         WKS-TABLA-BARRAS
032700                         WKS-TABLA-SENALES
032800                         WKS-NUM-OPERACIONES
032900                         WKS-TABLA-OPERACIONES
033000                         WKS-NUM-VALORES-CARTERA
033100                         WKS-TABLA-CARTERA.
033200 500-INVOCA-SIMULADOR-E. EXIT.
033300
033400*                ----- PASO 5: INVOCA METRICAS COMUNES -----
033500 600-INVOCA-METRICAS SECTION.
033600     MOVE 'PAIR-TRADING'           TO QDMET-ESTRATEGIA
033700     MOVE 3                        TO QDMET-NUM-PARAMETROS
033800     MOVE 'VENTANA'                TO QDMET-PARM-NOMBRE(1)
033900     MOVE WKS-VENTANA              TO QDMET-PARM-VALOR(1)
034000     MOVE 'UMBRAL-ENTRADA'         TO QDMET-PARM-NOMBRE(2)
034100     MOVE WKS-UMBRAL-ENTRADA       TO QDMET-PARM-VALOR(2)
034200     MOVE 'UMBRAL-SALIDA'          TO QDMET-PARM-NOMBRE(3)
034300     MOVE WKS-UMBRAL-SALIDA        TO QDMET-PARM-VALOR(3)
034400     CALL 'QDBMET' USING WKS-EFECTIVO-INICIAL
034500                         WKS-NUM-VALORES-CARTERA
034600                         WKS-TABLA-CARTERA
034700                         WKS-NUM-OPERACIONES
034800                         WKS-TABLA-OPERACIONES
034900                         QDMET-AREA.
035000 600-INVOCA-METRICAS-E. EXIT.
035100
035200*                ----- PASO 6: INVOCA EL REPORTE COMUN -----
035300 700-INVOCA-REPORTE SECTION.
035400     CALL 'QDBRPT' USING QDMET-AREA
035500                         WKS-NUM-OPERACIONES
035600                         WKS-TABLA-OPERACIONES
035700                   WKS-NUM-VALORES-CARTERA
035800                   WKS-TABLA-CARTERA.
035900 700-INVOCA-REPORTE-E. EXIT.
036000
036100*                ----- ESTADISTICAS DE LA CORRIDA -----
036200 800-ESTADISTICAS SECTION.
036300     DISPLAY
036400     ">>>>>>>>>>>>>>>>>>>>>>> ESTADISTICAS QDBPAIR <<<<<<<<<<<<<<<"
036500     DISPLAY
036600     "||  BARRAS CARGADAS             : (" WKS-NUM-BARRAS      ")"
036700     DISPLAY
036800     "||  BARRAS RECHAZADAS           : (" WKS-BARRAS-RECHAZADAS ")"
036900     DISPLAY
037000     "||  OPERACIONES GENERADAS       : (" WKS-NUM-OPERACIONES ")"
037100     DISPLAY
037200     ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<<<<<".
037300 800-ESTADISTICAS-E. EXIT.
037400
037500*                ----- CIERRE DE ARCHIVOS -----
037600 900-CIERRA-ARCHIVOS SECTION.
037700     CLOSE QDBARS.
037800 900-CIERRA-ARCHIVOS-E. EXIT.
