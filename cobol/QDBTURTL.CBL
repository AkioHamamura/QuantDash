000100******************************************************************
000200* FECHA       : 04/03/1992                                       *
000300* PROGRAMADOR : L. QUEZADA M. (LQM)                               *
000400* APLICACION  : QUANTDASH - BACKTESTING DE ESTRATEGIAS            *
000500* PROGRAMA    : QDBTURTL                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : GENERADOR DE SENALES POR RUPTURA DE CANAL         *
000800*             : (ESTILO TORTUGA). CARGA LAS BARRAS DIARIAS,       *
000900*             : CALCULA LOS CANALES DE ENTRADA Y SALIDA SOBRE     *
001000*             : MAXIMO/MINIMO Y EL RANGO VERDADERO PROMEDIO       *
001100*             : (ATR), EMITE SENALES EN PLANO/LARGO/CORTO CON     *
001200*             : STOP Y TAMANO DE POSICION INFORMATIVOS, E INVOCA  *
001300*             : AL SIMULADOR, METRICAS Y REPORTE COMUNES          *
001400* ARCHIVOS    : QDBARS  (ENTRADA, BARRAS DIARIAS DE PRECIO)       *
001500* PROGRAMA(S) : QDBSIM, QDBMET, QDBRPT                            *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID. QDBTURTL.
001900 AUTHOR. L QUEZADA M.
002000 INSTALLATION. DEPARTAMENTO DE SISTEMAS QUANTDASH.
002100 DATE-WRITTEN. 04/03/1992.
002200 DATE-COMPILED.
002300 SECURITY. USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
002400******************************************************************
002500*                     B I T A C O R A   D E   C A M B I O S      *
002600******************************************************************
002700* 04/03/1992 LQM  TCK-0169 CREACION INICIAL DEL PROGRAMA          *
002800* 08/02/1995 LQM  TCK-0284 SE AGREGA TAMANO DE POSICION Y STOP    *
002900*                 DE PERDIDA BASADOS EN EL ATR                   *
003000* 17/01/1999 LQM  TCK-0520 AMPLIACION DE WKS-FECHA A 4 DIGITOS DE *
003100*                 ANIO (PROYECTO AAAA)                            *
003200* 11/05/2011 MVS  TCK-1022 SE AMPLIA TABLA DE BARRAS A 5000       *
003300* 09/03/2024 PEDR TCK-5512 SE ADAPTA A LA NUEVA SUITE QUANTDASH,  *
003400*                 SE DELEGA SIMULACION, METRICAS Y REPORTE A      *
003500*                 PROGRAMAS COMUNES (QDBSIM, QDBMET, QDBRPT)      *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 IS WKS-SWITCH-DEPURACION
004200     CLASS DIGITOS-VALIDOS IS "0" THRU "9".
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT QDBARS ASSIGN TO QDBARS
004600                   ORGANIZATION IS LINE SEQUENTIAL
004700                   FILE STATUS IS FS-QDBARS.
004800 DATA DIVISION.
004900 FILE SECTION.
005000*                    ARCHIVO DE ENTRADA: BARRAS DIARIAS
005100 FD  QDBARS.
005200     COPY QDBARCPY.
005300 WORKING-STORAGE SECTION.
005400*                     AREA DE TRAZA PARA DEPURACION (UPSI-0)
005500     77  WKS-CTR-DEPURACION            PIC 9(05) COMP VALUE ZEROS.
005600     77  WKS-LINEA-TRAZA               PIC X(80).
005700 01  FS-QDBARS                         PIC 9(02) VALUE ZEROS.
005800 01  WKS-FIN-QDBARS                    PIC X(01) VALUE 'N'.
005900     88 WKS-NO-HAY-MAS-BARRAS                    VALUE 'S'.
006000*                     PARAMETROS DE LA ESTRATEGIA
006100 01  WKS-PARAMETROS.
006200     02 WKS-PERIODO-ENTRADA            PIC 9(03) COMP VALUE 20.
006300     02 WKS-PERIODO-SALIDA             PIC 9(03) COMP VALUE 10.
006400     02 WKS-PERIODO-ATR                PIC 9(03) COMP VALUE 20.
006500     02 WKS-PORCENTAJE-RIESGO          PIC S9(01)V9(04) COMP-3
006600                                        VALUE 0.0200.
006700     02 FILLER                          PIC X(01).
006800*                     TABLA DE BARRAS EN MEMORIA (PASO 1)
006900 01  WKS-NUM-BARRAS                    PIC 9(05) COMP VALUE ZEROS.
007000 01  WKS-TABLA-BARRAS.
007100     02 WKS-BARRA OCCURS 1 TO 5000 TIMES
007200                   DEPENDING ON WKS-NUM-BARRAS
007300                   INDEXED BY IDX-BAR.
007400        03 WKS-BAR-FECHA               PIC 9(08).
007500        03 WKS-BAR-MAXIMO              PIC S9(07)V9(04).
007600        03 WKS-BAR-MINIMO              PIC S9(07)V9(04).
007700        03 WKS-BAR-CIERRE              PIC S9(07)V9(04).
007800*                     TABLA DE INDICADORES (PASO 2)
007900 01  WKS-TABLA-INDIC.
008000     02 WKS-INDIC OCCURS 1 TO 5000 TIMES
008100                   DEPENDING ON WKS-NUM-BARRAS
008200                   INDEXED BY IDX-IND.
008300        03 WKS-IND-CANAL-SUP-ENTRADA   PIC S9(07)V9(04).
008400        03 WKS-IND-CANAL-INF-ENTRADA   PIC S9(07)V9(04).
008500        03 WKS-IND-CANAL-SUP-SALIDA    PIC S9(07)V9(04).
008600        03 WKS-IND-CANAL-INF-SALIDA    PIC S9(07)V9(04).
008700        03 WKS-IND-RANGO-VERDADERO     PIC S9(07)V9(04).
008800        03 WKS-IND-ATR                 PIC S9(07)V9(04).
008900        03 WKS-IND-DISPONIBLE          PIC X(01) VALUE 'N'.
009000           88 WKS-IND-CANAL-OK                    VALUE 'S'.
009100*                     TABLA DE SENALES (PASO 3)
009200 01  WKS-NUM-SENALES                   PIC 9(05) COMP VALUE ZEROS.
009300 01  WKS-TABLA-SENALES.
009400     02 WKS-SENAL OCCURS 1 TO 5000 TIMES
009500                   DEPENDING ON WKS-NUM-BARRAS
009600                   INDEXED BY IDX-SIG.
009700        COPY QDSIGCPY REPLACING ==01  QDSIG-ENTRY==
009800                             BY ==03  QDSIG-ENTRY==.
009900*                     TABLAS DE SALIDA DEL SIMULADOR (PASO 4)
010000 01  WKS-NUM-OPERACIONES                PIC 9(05) COMP VALUE ZEROS.
010100 01  WKS-TABLA-OPERACIONES.
010200     02 WKS-OPERAC OCCURS 1 TO 5000 TIMES
010300                   DEPENDING ON WKS-NUM-BARRAS
010400                   INDEXED BY IDX-OPE.
010500        03 WKS-TRD-FECHA-ENTRADA        PIC 9(08).
010600        03 WKS-TRD-FECHA-SALIDA         PIC 9(08).
010700        03 WKS-TRD-ACCIONES             PIC 9(09).
010800        03 WKS-TRD-PRECIO-ENTRADA       PIC S9(07)V9(04).
010900        03 WKS-TRD-PRECIO-SALIDA        PIC S9(07)V9(04).
011000        03 WKS-TRD-GANANCIA-PERDIDA     PIC S9(11)V9(04).
011100 01  WKS-NUM-VALORES-CARTERA            PIC 9(05) COMP VALUE ZEROS.
011200 01  WKS-TABLA-CARTERA.
011300     02 WKS-VALCART OCCURS 1 TO 5000 TIMES
011400                   DEPENDING ON WKS-NUM-BARRAS
011500                   INDEXED BY IDX-VAL.
011600        03 WKS-PV-FECHA                 PIC 9(08).
011700        03 WKS-PV-VALOR                 PIC S9(11)V9(02).
011800        03 WKS-PV-CAIDA-PCT             PIC S9(03)V9(04).
011900*                     AREA DE METRICAS Y REPORTE (PASOS 5 Y 6)
012000 01  WKS-EFECTIVO-INICIAL               PIC S9(09)V9(02)
012100                                         VALUE 100000.00.
012200     COPY QDMETCPY.
012300*                     CONTADORES DE TRABAJO Y SUBINDICES
012400 01  WKS-CONTADORES.
012500     02 WKS-I                          PIC 9(05) COMP.
012600     02 WKS-J                          PIC 9(05) COMP.
012700     02 WKS-POS                        PIC 9(05) COMP.
012800     02 WKS-MAX-TRABAJO                PIC S9(07)V9(04) COMP-3.
012900     02 WKS-MIN-TRABAJO                PIC S9(07)V9(04) COMP-3.
013000     02 WKS-SUMA-RANGO                 PIC S9(09)V9(04) COMP-3.
013100     02 WKS-RANGO-1                    PIC S9(07)V9(04) COMP-3.
013200     02 WKS-RANGO-2                    PIC S9(07)V9(04) COMP-3.
013300     02 WKS-RANGO-3                    PIC S9(07)V9(04) COMP-3.
013400     02 WKS-STOP-LARGO                 PIC S9(07)V9(04) COMP-3.
013500     02 WKS-STOP-CORTO                 PIC S9(07)V9(04) COMP-3.
013600     02 WKS-TAMANO-POSICION             PIC S9(09)V9(02) COMP-3.
013700     02 WKS-BARRAS-RECHAZADAS          PIC 9(05) COMP VALUE ZEROS.
013800     02 FILLER                          PIC X(01).
013900*                     REDEFINICIONES DE TRABAJO SOBRE FECHA
014000 01  WKS-FECHA-TRABAJO                 PIC 9(08) VALUE ZEROS.
014100 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
014200     02 WKS-FT-ANIO                    PIC 9(04).
014300     02 WKS-FT-MES                     PIC 9(02).
014400     02 WKS-FT-DIA                     PIC 9(02).
014500*                     REDEFINICION DEL EFECTIVO INICIAL PARA
014600*                     DESPLIEGUE EN LA BITACORA DE CONSOLA
014700 01  WKS-EFECTIVO-INICIAL-R REDEFINES WKS-EFECTIVO-INICIAL.
014800     02 WKS-EFI-ENTERO                 PIC S9(09).
014900     02 WKS-EFI-DECIMAL                PIC 9(02).
015000*                     ESTADO DE POSICION: PLANO/LARGO/CORTO
015100 01  WKS-FLAGS.
015200     02 WKS-POSICION-ACTUAL             PIC S9(01) VALUE ZERO.
015300        88 WKS-ESTA-CORTO                           VALUE -1.
015400        88 WKS-ESTA-PLANO                           VALUE 0.
015500        88 WKS-ESTA-LARGO                           VALUE 1.
015600     02 FILLER                          PIC X(01).
015700*                     REDEFINICION DE LA BANDERA DE POSICION
015800*                     PARA DESPLIEGUE EN CONSOLA
015900 01  WKS-FLAGS-R REDEFINES WKS-FLAGS.
016000     02 WKS-FLAGS-DISPLAY              PIC X(01).
016100 PROCEDURE DIVISION.
016200*                     ----- SECCION PRINCIPAL -----
016300 000-MAIN SECTION.
016400     PERFORM 110-APERTURA-ARCHIVOS
016500     PERFORM 200-CARGA-BARRAS THRU 200-CARGA-BARRAS-E
016600     PERFORM 250-CALCULA-RANGO THRU 250-CALCULA-RANGO-E
016700        VARYING WKS-I FROM 2 BY 1 UNTIL WKS-I > WKS-NUM-BARRAS
016800     PERFORM 300-CALCULA-INDICADORES THRU 300-CALCULA-INDICADORES-E
016900        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-NUM-BARRAS
017000     PERFORM 400-GENERA-SENALES THRU 400-GENERA-SENALES-E
017100     PERFORM 500-INVOCA-SIMULADOR
017200     PERFORM 600-INVOCA-METRICAS
017300     PERFORM 700-INVOCA-REPORTE
017400     PERFORM 800-ESTADISTICAS
017500     PERFORM 900-CIERRA-ARCHIVOS
017600     STOP RUN.
017700 000-MAIN-E. EXIT.
017800
017900*                ----- APERTURA DE ARCHIVOS -----
018000 110-APERTURA-ARCHIVOS SECTION.
018100     OPEN INPUT QDBARS
018200     IF FS-QDBARS = 97
018300        MOVE ZEROS TO FS-QDBARS
018400     END-IF
018500     IF FS-QDBARS NOT = 0
018600        DISPLAY "================================================"
018700                UPON CONSOLE
018800        DISPLAY "  QDBTURTL - ERROR AL ABRIR ARCHIVO QDBARS : ("
018900                FS-QDBARS ")" UPON CONSOLE
019000        MOVE 91 TO RETURN-CODE
019100        STOP RUN
019200     END-IF.
019300 110-APERTURA-ARCHIVOS-E. EXIT.
019400
019500*                ----- PASO 1: CARGA DE BARRAS A MEMORIA -----
019600 200-CARGA-BARRAS SECTION.
019700     PERFORM 205-LEE-PRIMERA-BARRA THRU 205-LEE-PRIMERA-BARRA-E
019800     PERFORM 210-CARGA-UNA-BARRA THRU 210-CARGA-UNA-BARRA-E
019900        UNTIL WKS-NO-HAY-MAS-BARRAS.
020000 200-CARGA-BARRAS-E. EXIT.
020100
020200 205-LEE-PRIMERA-BARRA SECTION.
020300     READ QDBARS
020400          AT END SET WKS-NO-HAY-MAS-BARRAS TO TRUE
020500     END-READ.
020600 205-LEE-PRIMERA-BARRA-E. EXIT.
020700
020800 210-CARGA-UNA-BARRA SECTION.
020900     IF QDBAR-CIERRE NOT GREATER THAN ZERO
021000        ADD 1 TO WKS-BARRAS-RECHAZADAS
021100     ELSE
021200        ADD 1 TO WKS-NUM-BARRAS
021300        MOVE QDBAR-FECHA  TO WKS-BAR-FECHA(WKS-NUM-BARRAS)
021400        MOVE QDBAR-MAXIMO TO WKS-BAR-MAXIMO(WKS-NUM-BARRAS)
021500        MOVE QDBAR-MINIMO TO WKS-BAR-MINIMO(WKS-NUM-BARRAS)
021600        MOVE QDBAR-CIERRE TO WKS-BAR-CIERRE(WKS-NUM-BARRAS)
021700     END-IF
021800     READ QDBARS
021900          AT END SET WKS-NO-HAY-MAS-BARRAS TO TRUE
022000     END-READ.
022100 210-CARGA-UNA-BARRA-E. EXIT.
022200
022300*                ----- PASO 1B: RANGO VERDADERO DIARIO -----
022400 250-CALCULA-RANGO SECTION.
022500     COMPUTE WKS-POS = WKS-I - 1
022600     COMPUTE WKS-RANGO-1 =
022700             WKS-BAR-MAXIMO(WKS-I) - WKS-BAR-MINIMO(WKS-I)
022800*        NO SE USAN FUNCIONES INTRINSECAS: VALOR ABSOLUTO
022900*        OBTENIDO POR COMPARACION DIRECTA, AL ESTILO DEL TALLER
023000     IF WKS-BAR-MAXIMO(WKS-I) NOT LESS THAN WKS-BAR-CIERRE(WKS-POS)
023100        COMPUTE WKS-RANGO-2 =
023200                WKS-BAR-MAXIMO(WKS-I) - WKS-BAR-CIERRE(WKS-POS)
023300     ELSE
023400        COMPUTE WKS-RANGO-2 =
023500                WKS-BAR-CIERRE(WKS-POS) - WKS-BAR-MAXIMO(WKS-I)
023600     END-IF
023700     IF WKS-BAR-MINIMO(WKS-I) NOT LESS THAN WKS-BAR-CIERRE(WKS-POS)
023800        COMPUTE WKS-RANGO-3 =
023900                WKS-BAR-MINIMO(WKS-I) - WKS-BAR-CIERRE(WKS-POS)
024000     ELSE
024100        COMPUTE WKS-RANGO-3 =
024200                WKS-BAR-CIERRE(WKS-POS) - WKS-BAR-MINIMO(WKS-I)
024300     END-IF
024400     MOVE WKS-RANGO-1 TO WKS-IND-RANGO-VERDADERO(WKS-I)
024500     IF WKS-RANGO-2 GREATER THAN WKS-IND-RANGO-VERDADERO(WKS-I)
024600        MOVE WKS-RANGO-2 TO WKS-IND-RANGO-VERDADERO(WKS-I)
024700     END-IF
024800     IF WKS-RANGO-3 GREATER THAN WKS-IND-RANGO-VERDADERO(WKS-I)
024900        MOVE WKS-RANGO-3 TO WKS-IND-RANGO-VERDADERO(WKS-I)
025000     END-IF.
025100 250-CALCULA-RANGO-E. EXIT.
025200
025300*                ----- PASO 2: CANALES Y ATR -----
025400 300-CALCULA-INDICADORES SECTION.
025500     MOVE 'N' TO WKS-IND-DISPONIBLE(WKS-I)
025600     IF WKS-I > WKS-PERIODO-ENTRADA
025700        COMPUTE WKS-POS = WKS-I - 1
025800        MOVE WKS-BAR-MAXIMO(WKS-POS) TO WKS-MAX-TRABAJO
025900        MOVE WKS-BAR-MINIMO(WKS-POS) TO WKS-MIN-TRABAJO
026000        PERFORM 320-CANAL-ENTRADA THRU 320-CANAL-ENTRADA-E
026100           VARYING WKS-J FROM 1 BY 1
026200           UNTIL WKS-J >= WKS-PERIODO-ENTRADA
026300        MOVE WKS-MAX-TRABAJO TO WKS-IND-CANAL-SUP-ENTRADA(WKS-I)
026400        MOVE WKS-MIN-TRABAJO TO WKS-IND-CANAL-INF-ENTRADA(WKS-I)
026500     END-IF
026600     IF WKS-I > WKS-PERIODO-SALIDA
026700        COMPUTE WKS-POS = WKS-I - 1
026800        MOVE WKS-BAR-MAXIMO(WKS-POS) TO WKS-MAX-TRABAJO
026900        MOVE WKS-BAR-MINIMO(WKS-POS) TO WKS-MIN-TRABAJO
027000        PERFORM 330-CANAL-SALIDA THRU 330-CANAL-SALIDA-E
027100           VARYING WKS-J FROM 1 BY 1
027200           UNTIL WKS-J >= WKS-PERIODO-SALIDA
027300        MOVE WKS-MAX-TRABAJO TO WKS-IND-CANAL-SUP-SALIDA(WKS-I)
027400        MOVE WKS-MIN-TRABAJO TO WKS-IND-CANAL-INF-SALIDA(WKS-I)
027500     END-IF
027600     IF WKS-I >= WKS-PERIODO-ATR AND WKS-I > WKS-PERIODO-ENTRADA
027700        AND WKS-I > WKS-PERIODO-SALIDA
027800        MOVE ZEROS TO WKS-SUMA-RANGO
027900        PERFORM 340-SUMA-RANGO THRU 340-SUMA-RANGO-E
028000           VARYING WKS-J FROM ZERO BY 1
028100           UNTIL WKS-J >= WKS-PERIODO-ATR
028200        COMPUTE WKS-IND-ATR(WKS-I) ROUNDED =
028300                WKS-SUMA-RANGO / WKS-PERIODO-ATR
028400        MOVE 'S' TO WKS-IND-DISPONIBLE(WKS-I)
028500     END-IF.
028600 300-CALCULA-INDICADORES-E. EXIT.
028700
028800 320-CANAL-ENTRADA SECTION.
028900     COMPUTE WKS-POS = WKS-I - 1 - WKS-J
029000     IF WKS-BAR-MAXIMO(WKS-POS) GREATER THAN WKS-MAX-TRABAJO
029100        MOVE WKS-BAR-MAXIMO(WKS-POS) TO WKS-MAX-TRABAJO
029200     END-IF
029300     IF WKS-BAR-MINIMO(WKS-POS) LESS THAN WKS-MIN-TRABAJO
029400        MOVE WKS-BAR-MINIMO(WKS-POS) TO WKS-MIN-TRABAJO
029500     END-IF.
029600 320-CANAL-ENTRADA-E. EXIT.
029700
029800 330-CANAL-SALIDA SECTION.
029900     COMPUTE WKS-POS = WKS-I - 1 - WKS-J
030000     IF WKS-BAR-MAXIMO(WKS-POS) GREATER THAN WKS-MAX-TRABAJO
030100        MOVE WKS-BAR-MAXIMO(WKS-POS) TO WKS-MAX-TRABAJO
030200     END-IF
030300     IF WKS-BAR-MINIMO(WKS-POS) LESS THAN WKS-MIN-TRABAJO
030400        MOVE WKS-BAR-MINIMO(WKS-POS) TO WKS-MIN-TRABAJO
030500     END-IF.
030600 330-CANAL-SALIDA-E. EXIT.
030700
030800 340-SUMA-RANGO SECTION.
030900     COMPUTE WKS-POS = WKS-I - WKS-J
031000     ADD WKS-IND-RANGO-VERDADERO(WKS-POS) TO WKS-SUMA-RANGO.
031100 340-SUMA-RANGO-E. EXIT.
031200
031300*                ----- PASO 3: SENALES PLANO/LARGO/CORTO -----
031400 400-GENERA-SENALES SECTION.
031500     MOVE ZERO TO WKS-POSICION-ACTUAL
031600     MOVE WKS-NUM-BARRAS TO WKS-NUM-SENALES
031700     MOVE ZEROS TO WKS-STOP-LARGO WKS-STOP-CORTO
031800     PERFORM 410-PROCESA-UNA-BARRA THRU 410-PROCESA-UNA-BARRA-E
031900        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-NUM-BARRAS.
032000 400-GENERA-SENALES-E. EXIT.
032100
032200 410-PROCESA-UNA-BARRA SECTION.
032300     MOVE WKS-BAR-FECHA(WKS-I)   TO QDSIG-FECHA(WKS-I)
032400     MOVE WKS-BAR-CIERRE(WKS-I)  TO QDSIG-CIERRE(WKS-I)
032500     MOVE ZERO TO QDSIG-COMPRA(WKS-I) QDSIG-VENTA(WKS-I)
032600     IF NOT WKS-IND-CANAL-OK(WKS-I)
032700        MOVE WKS-POSICION-ACTUAL TO QDSIG-POSICION(WKS-I)
032800        GO TO 410-PROCESA-UNA-BARRA-E
032900     END-IF
033000     EVALUATE TRUE
033100        WHEN WKS-ESTA-PLANO
033200           IF WKS-BAR-MAXIMO(WKS-I) GREATER THAN
033300              WKS-IND-CANAL-SUP-ENTRADA(WKS-I)
033400              MOVE 1 TO QDSIG-COMPRA(WKS-I)
033500              MOVE 1 TO WKS-POSICION-ACTUAL
033600              COMPUTE WKS-STOP-LARGO ROUNDED =
033700                      WKS-BAR-CIERRE(WKS-I) -
033800                      2 * WKS-IND-ATR(WKS-I)
033900              COMPUTE WKS-TAMANO-POSICION ROUNDED =
034000                      (WKS-EFECTIVO-INICIAL *
034100                       WKS-PORCENTAJE-RIESGO) /
034200                      (2 * WKS-IND-ATR(WKS-I))
034300           ELSE
034400              IF WKS-BAR-MINIMO(WKS-I) LESS THAN
034500                 WKS-IND-CANAL-INF-ENTRADA(WKS-I)
034600                 MOVE 1 TO QDSIG-VENTA(WKS-I)
034700                 MOVE -1 TO WKS-POSICION-ACTUAL
034800                 COMPUTE WKS-STOP-CORTO ROUNDED =
034900                         WKS-BAR-CIERRE(WKS-I) +
035000                         2 * WKS-IND-ATR(WKS-I)
035100                 COMPUTE WKS-TAMANO-POSICION ROUNDED =
035200                         (WKS-EFECTIVO-INICIAL *
035300                          WKS-PORCENTAJE-RIESGO) /
035400                         (2 * WKS-IND-ATR(WKS-I))
035500              END-IF
035600           END-IF
035700        WHEN WKS-ESTA-LARGO
035800           IF WKS-BAR-MINIMO(WKS-I) LESS THAN
035900              WKS-IND-CANAL-INF-SALIDA(WKS-I) OR
036000              WKS-BAR-MINIMO(WKS-I) NOT GREATER THAN
036100              WKS-STOP-LARGO
036200              MOVE 1 TO QDSIG-VENTA(WKS-I)
036300              MOVE 0 TO WKS-POSICION-ACTUAL
036400           END-IF
036500        WHEN WKS-ESTA-CORTO
036600           IF WKS-BAR-MAXIMO(WKS-I) GREATER THAN
036700              WKS-IND-CANAL-SUP-SALIDA(WKS-I) OR
036800              WKS-BAR-MAXIMO(WKS-I) NOT LESS THAN
036900              WKS-STOP-CORTO
037000              MOVE 1 TO QDSIG-COMPRA(WKS-I)
037100              MOVE 0 TO WKS-POSICION-ACTUAL
037200           END-IF
037300     END-EVALUATE
037400     MOVE WKS-POSICION-ACTUAL TO QDSIG-POSICION(WKS-I).
037500 410-PROCESA-UNA-BARRA-E. EXIT.
037600
037700*                ----- PASO 4: INVOCA AL SIMULADOR COMUN -----
037800 500-INVOCA-SIMULADOR SECTION.
037900     CALL 'QDBSIM' USING WKS-EFECTIVO-INICIAL
038000                         WKS-NUM-BARRAS
038100                         WKS-TABLA-BARRAS
038200                         WKS-TABLA-SENALES
038300                         WKS-NUM-OPERACIONES
038400                         WKS-TABLA-OPERACIONES
038500                         WKS-NUM-VALORES-CARTERA
038600                         WKS-TABLA-CARTERA.
038700 500-INVOCA-SIMULADOR-E. EXIT.
038800
038900*                ----- PASO 5: INVOCA METRICAS COMUNES -----
039000 600-INVOCA-METRICAS SECTION.
039100     MOVE 'TURTLE-BREAKOUT'       TO QDMET-ESTRATEGIA
039200     MOVE 4                       TO QDMET-NUM-PARAMETROS
039300     MOVE 'PERIODO-ENTRADA'       TO QDMET-PARM-NOMBRE(1)
039400     MOVE WKS-PERIODO-ENTRADA     TO QDMET-PARM-VALOR(1)
039500     MOVE 'PERIODO-SALIDA'        TO QDMET-PARM-NOMBRE(2)
039600     MOVE WKS-PERIODO-SALIDA      TO QDMET-PARM-VALOR(2)
039700     MOVE 'PERIODO-ATR'           TO QDMET-PARM-NOMBRE(3)
039800     MOVE WKS-PERIODO-ATR         TO QDMET-PARM-VALOR(3)
039900     MOVE 'PORCENTAJE-RIESGO'     TO QDMET-PARM-NOMBRE(4)
040000     MOVE WKS-PORCENTAJE-RIESGO   TO QDMET-PARM-VALOR(4)
040100     CALL 'QDBMET' USING WKS-EFECTIVO-INICIAL
040200                         WKS-NUM-VALORES-CARTERA
040300                         WKS-TABLA-CARTERA
040400                         WKS-NUM-OPERACIONES
040500                         WKS-TABLA-OPERACIONES
040600                         QDMET-AREA.
040700 600-INVOCA-METRICAS-E. EXIT.
040800
040900*                ----- PASO 6: INVOCA EL REPORTE COMUN -----
041000 700-INVOCA-REPORTE SECTION.
041100     CALL 'QDBRPT' USING QDMET-AREA
041200                         WKS-NUM-OPERACIONES
041300                         WKS-TABLA-OPERACIONES
041400                   WKS-NUM-VALORES-CARTERA
041500                   WKS-TABLA-CARTERA.
041600 700-INVOCA-REPORTE-E. EXIT.
041700
041800*                ----- ESTADISTICAS DE LA CORRIDA -----
041900 800-ESTADISTICAS SECTION.
042000     DISPLAY
042100     ">>>>>>>>>>>>>>>>>>>>>> ESTADISTICAS QDBTURTL <<<<<<<<<<<<<<<"
042200     DISPLAY
042300     "||  BARRAS CARGADAS             : (" WKS-NUM-BARRAS      ")"
042400     DISPLAY
042500     "||  BARRAS RECHAZADAS           : (" WKS-BARRAS-RECHAZADAS ")"
042600     DISPLAY
042700     "||  OPERACIONES GENERADAS       : (" WKS-NUM-OPERACIONES ")"
042800     DISPLAY
042900     ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<<<<<".
043000 800-ESTADISTICAS-E. EXIT.
043100
043200*                ----- CIERRE DE ARCHIVOS -----
043300 900-CIERRA-ARCHIVOS SECTION.
043400     CLOSE QDBARS.
043500 900-CIERRA-ARCHIVOS-E. EXIT.
