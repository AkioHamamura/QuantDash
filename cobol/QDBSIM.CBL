000100******************************************************************
000200* FECHA       : 14/03/2024                                       *
000300* PROGRAMADOR : P. RAMIREZ (PEDR)                                 *
000400* APLICACION  : QUANTDASH - BACKTESTING DE ESTRATEGIAS            *
000500* PROGRAMA    : QDBSIM                                          *
000600* TIPO        : SUBPROGRAMA (CALLED)                             *
000700* DESCRIPCION : SIMULADOR DE OPERACIONES COMUN A TODOS LOS        *
000800*             : GENERADORES DE SENALES. RECIBE LA TABLA DE       *
000900*             : BARRAS Y LA TABLA DE SENALES DE LA ESTRATEGIA    *
001000*             : INVOCANTE Y EJECUTA LAS OPERACIONES DE COMPRA/   *
001100*             : VENTA SOLO EN EL LADO LARGO, SOBRE EL CIERRE DE  *
001200*             : LA BARRA DE LA SENAL. DEVUELVE LA BITACORA DE    *
001300*             : OPERACIONES Y LA SERIE DE VALOR DE CARTERA DIA   *
001400*             : A DIA CON SU CAIDA RESPECTO AL PICO HISTORICO    *
001500* ARCHIVOS    : NINGUNO (TRABAJA SOLO SOBRE AREAS DE ENLACE)     *
001600* INVOCADO POR: QDBBOLL, QDBRSI, QDBDMOM, QDBTURTL, QDBGAP,       *
001700*             : QDBPAIR                                          *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID. QDBSIM.
002100 AUTHOR. P RAMIREZ.
002200 INSTALLATION. DEPARTAMENTO DE SISTEMAS QUANTDASH.
002300 DATE-WRITTEN. 14/03/2024.
002400 DATE-COMPILED.
002500 SECURITY. USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
002600******************************************************************
002700*                     B I T A C O R A   D E   C A M B I O S      *
002800******************************************************************
002900* 14/03/2024 PEDR TCK-5512 CREACION INICIAL. SE EXTRAE LA LOGICA *
003000*                 DE SIMULACION COMUN A PARTIR DE LOS SIETE      *
003100*                 GENERADORES DE SENALES EXISTENTES, LADO LARGO  *
003200*                 UNICAMENTE, SEGUN PIDE EL DEPARTAMENTO DE      *
003300*                 ANALISIS CUANTITATIVO                          *
003400* 22/03/2024 PEDR TCK-5533 SE AGREGA EL CALCULO DE CAIDA RESPEC- *
003500*                 TO AL PICO HISTORICO EN CADA BARRA             *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 IS WKS-SWITCH-DEPURACION
004200     CLASS DIGITOS-VALIDOS IS "0" THRU "9".
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500*                     AREA DE TRAZA PARA DEPURACION (UPSI-0)
004600     77  WKS-CTR-DEPURACION            PIC 9(05) COMP VALUE ZEROS.
004700     77  WKS-LINEA-TRAZA               PIC X(80).
004800*                     CONTADORES Y SUBINDICES DE TRABAJO
004900 01  WKS-CONTADORES.
005000     02 WKS-I                          PIC 9(05) COMP.
005100     02 WKS-POS                        PIC 9(05) COMP.
005200     02 WKS-ACCIONES                   PIC 9(09) COMP-3.
005300     02 WKS-COSTO                      PIC S9(11)V9(04) COMP-3.
005400     02 WKS-PRECIO-ENTRADA             PIC S9(07)V9(04) COMP-3.
005500     02 WKS-FECHA-ENTRADA               PIC 9(08).
005600     02 FILLER                          PIC X(01).
005700*                     EFECTIVO Y PICO DE CARTERA EN CURSO
005800 01  WKS-AREA-CARTERA.
005900     02 WKS-EFECTIVO-ACTUAL            PIC S9(09)V9(02) COMP-3.
006000     02 WKS-ACCIONES-EN-CARTERA        PIC 9(09) COMP-3.
006100     02 WKS-VALOR-ACTUAL               PIC S9(11)V9(02) COMP-3.
006200     02 WKS-PICO-HISTORICO             PIC S9(11)V9(02) COMP-3.
006300     02 FILLER                          PIC X(01).
006400*                     REDEFINICION DEL EFECTIVO ACTUAL PARA
006500*                     DESPLIEGUE DE DEPURACION EN CONSOLA
006600 01  WKS-EFECTIVO-ACTUAL-R REDEFINES WKS-EFECTIVO-ACTUAL.
006700     02 WKS-EFA-ENTERO                 PIC S9(09).
006800     02 WKS-EFA-DECIMAL                PIC 9(02).
006900*                     ESTADO DE POSICION DEL SIMULADOR: SOLO
007000*                     PLANO O LARGO (LADO LARGO UNICAMENTE)
007100 01  WKS-FLAGS.
007200     02 WKS-EN-POSICION                PIC X(01) VALUE 'N'.
007300        88 WKS-TIENE-ACCIONES                    VALUE 'S'.
007400        88 WKS-SIN-ACCIONES                       VALUE 'N'.
007500     02 FILLER                          PIC X(01).
007600*                     REDEFINICION DE LA BANDERA DE POSICION
007700*                     PARA DESPLIEGUE EN CONSOLA
007800 01  WKS-FLAGS-R REDEFINES WKS-FLAGS.
007900     02 WKS-FLAGS-DISPLAY              PIC X(01).
008000*                     REDEFINICION DE TRABAJO SOBRE LA FECHA DE
008100*                     LA BARRA EN PROCESO
008200 01  WKS-FECHA-TRABAJO                 PIC 9(08) VALUE ZEROS.
008300 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
008400     02 WKS-FT-ANIO                    PIC 9(04).
008500     02 WKS-FT-MES                     PIC 9(02).
008600     02 WKS-FT-DIA                     PIC 9(02).
008700 LINKAGE SECTION.
008800 01  LK-EFECTIVO-INICIAL                PIC S9(09)V9(02).
008900 01  LK-NUM-BARRAS                      PIC 9(05) COMP.
009000 01  LK-TABLA-BARRAS.
009100     02 LK-BARRA OCCURS 1 TO 5000 TIMES
009200                  DEPENDING ON LK-NUM-BARRAS
009300                  INDEXED BY IDX-LBAR.
009400        03 LK-BAR-FECHA                 PIC 9(08).
009500        03 LK-BAR-CIERRE                PIC S9(07)V9(04).
009600 01  LK-TABLA-SENALES.
009700     02 LK-SENAL OCCURS 1 TO 5000 TIMES
009800                  DEPENDING ON LK-NUM-BARRAS
009900                  INDEXED BY IDX-LSIG.
010000        COPY QDSIGCPY REPLACING ==01  QDSIG-ENTRY==
010100                             BY ==03  QDSIG-ENTRY==.
010200 01  LK-NUM-OPERACIONES                 PIC 9(05) COMP.
010300 01  LK-TABLA-OPERACIONES.
010400     02 LK-OPERAC OCCURS 1 TO 5000 TIMES
010500                  DEPENDING ON LK-NUM-BARRAS
010600                  INDEXED BY IDX-LOPE.
010700        03 LK-TRD-FECHA-ENTRADA         PIC 9(08).
010800        03 LK-TRD-FECHA-SALIDA          PIC 9(08).
010900        03 LK-TRD-ACCIONES              PIC 9(09).
011000        03 LK-TRD-PRECIO-ENTRADA        PIC S9(07)V9(04).
011100        03 LK-TRD-PRECIO-SALIDA         PIC S9(07)V9(04).
011200        03 LK-TRD-GANANCIA-PERDIDA      PIC S9(11)V9(04).
011300 01  LK-NUM-VALORES-CARTERA             PIC 9(05) COMP.
011400 01  LK-TABLA-CARTERA.
011500     02 LK-VALCART OCCURS 1 TO 5000 TIMES
011600                  DEPENDING ON LK-NUM-BARRAS
011700                  INDEXED BY IDX-LVAL.
011800        03 LK-PV-FECHA                  PIC 9(08).
011900        03 LK-PV-VALOR                  PIC S9(11)V9(02).
012000        03 LK-PV-CAIDA-PCT              PIC S9(03)V9(04).
012100 PROCEDURE DIVISION USING LK-EFECTIVO-INICIAL
012200                          LK-NUM-BARRAS
012300                          LK-TABLA-BARRAS
012400                          LK-TABLA-SENALES
012500                          LK-NUM-OPERACIONES
012600                          LK-TABLA-OPERACIONES
012700                          LK-NUM-VALORES-CARTERA
012800                          LK-TABLA-CARTERA.
012900*                     ----- SECCION PRINCIPAL -----
013000 000-MAIN SECTION.
013100     MOVE LK-EFECTIVO-INICIAL TO WKS-EFECTIVO-ACTUAL
013200     MOVE ZEROS TO WKS-ACCIONES-EN-CARTERA
013300                   LK-NUM-OPERACIONES
013400                   LK-NUM-VALORES-CARTERA
013500     MOVE LK-EFECTIVO-INICIAL TO WKS-PICO-HISTORICO
013600     SET WKS-SIN-ACCIONES TO TRUE
013700     PERFORM 400-PROCESA-UNA-BARRA THRU 400-PROCESA-UNA-BARRA-E
013800        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > LK-NUM-BARRAS
013900     GOBACK.
014000 000-MAIN-E. EXIT.
014100
014200*                ----- EJECUTA LA SENAL DE UNA BARRA Y -----
014300*                ----- ACUMULA EL VALOR DE CARTERA      -----
014400 400-PROCESA-UNA-BARRA SECTION.
014500     EVALUATE TRUE
014600        WHEN WKS-SIN-ACCIONES AND QDSIG-COMPRA(WKS-I) = 1
014700             PERFORM 410-EJECUTA-COMPRA
014800                     THRU 410-EJECUTA-COMPRA-E
014900        WHEN WKS-TIENE-ACCIONES AND QDSIG-VENTA(WKS-I) = 1
015000             PERFORM 420-EJECUTA-VENTA
015100                     THRU 420-EJECUTA-VENTA-E
015200     END-EVALUATE
015300     PERFORM 430-ACTUALIZA-CARTERA THRU 430-ACTUALIZA-CARTERA-E.
015400 400-PROCESA-UNA-BARRA-E. EXIT.
015500
015600*                ----- COMPRA AL CIERRE, SOLO SI ESTABA -----
015700*                ----- PLANO (TRUNCAMIENTO ENTERO DE    -----
015800*                ----- ACCIONES)                        -----
015900 410-EJECUTA-COMPRA SECTION.
016000*                     WKS-ACCIONES ES ENTERA, SIN DECIMALES;
016100*                     LA DIVISION SIN ROUNDED TRUNCA POR
016200*                     DEFECTO AL MOVER AL CAMPO RECEPTOR
016300     DIVIDE WKS-EFECTIVO-ACTUAL BY QDSIG-CIERRE(WKS-I)
016400            GIVING WKS-ACCIONES
016500     IF WKS-ACCIONES > ZERO
016600        COMPUTE WKS-COSTO = WKS-ACCIONES * QDSIG-CIERRE(WKS-I)
016700        SUBTRACT WKS-COSTO FROM WKS-EFECTIVO-ACTUAL
016800        MOVE WKS-ACCIONES TO WKS-ACCIONES-EN-CARTERA
016900        MOVE QDSIG-CIERRE(WKS-I) TO WKS-PRECIO-ENTRADA
017000        MOVE QDSIG-FECHA(WKS-I)  TO WKS-FECHA-ENTRADA
017100        SET WKS-TIENE-ACCIONES TO TRUE
017200     END-IF.
017300 410-EJECUTA-COMPRA-E. EXIT.
017400
017500*                ----- VENDE TODA LA POSICION AL CIERRE -----
017600*                ----- Y REGISTRA LA OPERACION CERRADA  -----
017700 420-EJECUTA-VENTA SECTION.
017800     ADD 1 TO LK-NUM-OPERACIONES
017900     MOVE WKS-FECHA-ENTRADA        TO LK-TRD-FECHA-ENTRADA
018000                                       (LK-NUM-OPERACIONES)
018100     MOVE QDSIG-FECHA(WKS-I)      TO LK-TRD-FECHA-SALIDA
018200                                       (LK-NUM-OPERACIONES)
018300     MOVE WKS-ACCIONES-EN-CARTERA  TO LK-TRD-ACCIONES
018400                                       (LK-NUM-OPERACIONES)
018500     MOVE WKS-PRECIO-ENTRADA       TO LK-TRD-PRECIO-ENTRADA
018600                                       (LK-NUM-OPERACIONES)
018700     MOVE QDSIG-CIERRE(WKS-I)     TO LK-TRD-PRECIO-SALIDA
018800                                       (LK-NUM-OPERACIONES)
018900     COMPUTE LK-TRD-GANANCIA-PERDIDA(LK-NUM-OPERACIONES) =
019000             (QDSIG-CIERRE(WKS-I) - WKS-PRECIO-ENTRADA) *
019100             WKS-ACCIONES-EN-CARTERA
019200     COMPUTE WKS-EFECTIVO-ACTUAL = WKS-EFECTIVO-ACTUAL +
019300             WKS-ACCIONES-EN-CARTERA * QDSIG-CIERRE(WKS-I)
019400     MOVE ZEROS TO WKS-ACCIONES-EN-CARTERA
019500     SET WKS-SIN-ACCIONES TO TRUE.
019600 420-EJECUTA-VENTA-E. EXIT.
019700
019800*                ----- VALOR DE CARTERA = EFECTIVO MAS  -----
019900*                ----- ACCIONES VALORIZADAS AL CIERRE,  -----
020000*                ----- CAIDA RESPECTO AL PICO HISTORICO -----
020100 430-ACTUALIZA-CARTERA SECTION.
020200     COMPUTE WKS-VALOR-ACTUAL = WKS-EFECTIVO-ACTUAL +
020300             WKS-ACCIONES-EN-CARTERA * QDSIG-CIERRE(WKS-I)
020400     IF WKS-VALOR-ACTUAL > WKS-PICO-HISTORICO
020500        MOVE WKS-VALOR-ACTUAL TO WKS-PICO-HISTORICO
020600     END-IF
020700     ADD 1 TO LK-NUM-VALORES-CARTERA
020800     MOVE QDSIG-FECHA(WKS-I) TO LK-PV-FECHA(LK-NUM-VALORES-CARTERA)
020900     MOVE WKS-VALOR-ACTUAL    TO LK-PV-VALOR(LK-NUM-VALORES-CARTERA)
021000     IF WKS-PICO-HISTORICO > ZERO
021100        COMPUTE LK-PV-CAIDA-PCT(LK-NUM-VALORES-CARTERA) ROUNDED =
021200                ((WKS-VALOR-ACTUAL - WKS-PICO-HISTORICO) /
021300                 WKS-PICO-HISTORICO) * 100
021400     ELSE
021500        MOVE ZEROS TO LK-PV-CAIDA-PCT(LK-NUM-VALORES-CARTERA)
021600     END-IF.
021700 430-ACTUALIZA-CARTERA-E. EXIT.
