000100******************************************************************
000200* FECHA       : 22/02/1990                                       *
000300* PROGRAMADOR : P. RAMIREZ (PEDR)                                 *
000400* APLICACION  : QUANTDASH - BACKTESTING DE ESTRATEGIAS            *
000500* PROGRAMA    : QDBBOLL                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : GENERADOR DE SENALES POR RUPTURA DE BANDAS DE     *
000800*             : BOLLINGER. CARGA LAS BARRAS DIARIAS, CALCULA LA   *
000900*             : MEDIA MOVIL SIMPLE Y LA DESVIACION ESTANDAR       *
001000*             : MUESTRAL DEL CIERRE, DERIVA LAS BANDAS SUPERIOR   *
001100*             : E INFERIOR, EMITE SENALES EN PLANO/LARGO/CORTO    *
001200*             : E INVOCA AL SIMULADOR, METRICAS Y REPORTE         *
001300* ARCHIVOS    : QDBARS  (ENTRADA, BARRAS DIARIAS DE PRECIO)       *
001400* PROGRAMA(S) : QDBSIM, QDBMET, QDBRPT                            *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID. QDBBOLL.
001800 AUTHOR. P RAMIREZ.
001900 INSTALLATION. DEPARTAMENTO DE SISTEMAS QUANTDASH.
002000 DATE-WRITTEN. 22/02/1990.
002100 DATE-COMPILED.
002200 SECURITY. USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
002300******************************************************************
002400*                     B I T A C O R A   D E   C A M B I O S      *
002500******************************************************************
002600* 22/02/1990 PEDR TCK-0121 CREACION INICIAL DEL PROGRAMA          *
002700* 14/08/1992 PEDR TCK-0203 SE AJUSTA MULTIPLICADOR POR DEFECTO    *
002800* 05/06/1996 LQM  TCK-0377 SE AGREGA ESTADO CORTO (VENTA EN DES-  *
002900*                 CUBIERTO) A LA MAQUINA DE ESTADOS               *
003000* 17/01/1999 LQM  TCK-0520 AMPLIACION DE WKS-FECHA A 4 DIGITOS DE *
003100*                 ANIO (PROYECTO AAAA)                            *
003200* 02/10/2004 RFC  TCK-0715 SE REEMPLAZA RUTINA DE RAIZ CUADRADA   *
003300*                 PROPIETARIA POR EL METODO DE NEWTON-RAPHSON     *
003400* 11/05/2011 MVS  TCK-1022 SE AMPLIA TABLA DE BARRAS A 5000       *
003500* 09/03/2024 PEDR TCK-5512 SE ADAPTA A LA NUEVA SUITE QUANTDASH,  *
003600*                 SE DELEGA SIMULACION, METRICAS Y REPORTE A      *
003700*                 PROGRAMAS COMUNES (QDBSIM, QDBMET, QDBRPT)      *
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 IS WKS-SWITCH-DEPURACION
004400     CLASS DIGITOS-VALIDOS IS "0" THRU "9".
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT QDBARS ASSIGN TO QDBARS
004800                   ORGANIZATION IS LINE SEQUENTIAL
004900                   FILE STATUS IS FS-QDBARS.
005000 DATA DIVISION.
005100 FILE SECTION.
005200*                    ARCHIVO DE ENTRADA: BARRAS DIARIAS
005300 FD  QDBARS.
005400     COPY QDBARCPY.
005500 WORKING-STORAGE SECTION.
005600*                     AREA DE TRAZA PARA DEPURACION (UPSI-0)
005700     77  WKS-CTR-DEPURACION            PIC 9(05) COMP VALUE ZEROS.
005800     77  WKS-LINEA-TRAZA               PIC X(80).
005900 01  FS-QDBARS                         PIC 9(02) VALUE ZEROS.
006000 01  WKS-FIN-QDBARS                    PIC X(01) VALUE 'N'.
006100     88 WKS-NO-HAY-MAS-BARRAS                    VALUE 'S'.
006200*                     PARAMETROS DE LA ESTRATEGIA
006300 01  WKS-PARAMETROS.
006400     02 WKS-PERIODO                    PIC 9(03) COMP VALUE 20.
006500     02 WKS-MULTIPLICADOR              PIC 9(01)V9(02) COMP-3
006600                                        VALUE 2.00.
006700     02 FILLER                          PIC X(01).
006800*                     TABLA DE BARRAS EN MEMORIA (PASO 1)
006900 01  WKS-NUM-BARRAS                    PIC 9(05) COMP VALUE ZEROS.
007000 01  WKS-TABLA-BARRAS.
007100     02 WKS-BARRA OCCURS 1 TO 5000 TIMES
007200                   DEPENDING ON WKS-NUM-BARRAS
007300                   INDEXED BY IDX-BAR.
007400        03 WKS-BAR-FECHA               PIC 9(08).
007500        03 WKS-BAR-CIERRE               PIC S9(07)V9(04).
007600*                     TABLA DE INDICADORES (PASO 2)
007700 01  WKS-TABLA-INDIC.
007800     02 WKS-INDIC OCCURS 1 TO 5000 TIMES
007900                   DEPENDING ON WKS-NUM-BARRAS
008000                   INDEXED BY IDX-IND.
008100        03 WKS-IND-SMA                 PIC S9(07)V9(04).
008200        03 WKS-IND-DESV                PIC S9(07)V9(04).
008300        03 WKS-IND-BANDA-SUP           PIC S9(07)V9(04).
008400        03 WKS-IND-BANDA-INF           PIC S9(07)V9(04).
008500        03 WKS-IND-DISPONIBLE          PIC X(01) VALUE 'N'.
008600           88 WKS-IND-BANDAS-OK                  VALUE 'S'.
008700*                     TABLA DE SENALES (PASO 3)
008800 01  WKS-NUM-SENALES                   PIC 9(05) COMP VALUE ZEROS.
008900 01  WKS-TABLA-SENALES.
009000     02 WKS-SENAL OCCURS 1 TO 5000 TIMES
009100                   DEPENDING ON WKS-NUM-BARRAS
009200                   INDEXED BY IDX-SIG.
009300        COPY QDSIGCPY REPLACING ==01  QDSIG-ENTRY==
009400                             BY ==03  QDSIG-ENTRY==.
009500*                     TABLAS DE SALIDA DEL SIMULADOR (PASO 4)
009600 01  WKS-NUM-OPERACIONES                PIC 9(05) COMP VALUE ZEROS.
009700 01  WKS-TABLA-OPERACIONES.
009800     02 WKS-OPERAC OCCURS 1 TO 5000 TIMES
009900                   DEPENDING ON WKS-NUM-BARRAS
010000                   INDEXED BY IDX-OPE.
010100        03 WKS-TRD-FECHA-ENTRADA        PIC 9(08).
010200        03 WKS-TRD-FECHA-SALIDA         PIC 9(08).
010300        03 WKS-TRD-ACCIONES             PIC 9(09).
010400        03 WKS-TRD-PRECIO-ENTRADA       PIC S9(07)V9(04).
010500        03 WKS-TRD-PRECIO-SALIDA        PIC S9(07)V9(04).
010600        03 WKS-TRD-GANANCIA-PERDIDA     PIC S9(11)V9(04).
010700 01  WKS-NUM-VALORES-CARTERA            PIC 9(05) COMP VALUE ZEROS.
010800 01  WKS-TABLA-CARTERA.
010900     02 WKS-VALCART OCCURS 1 TO 5000 TIMES
011000                   DEPENDING ON WKS-NUM-BARRAS
011100                   INDEXED BY IDX-VAL.
011200        03 WKS-PV-FECHA                 PIC 9(08).
011300        03 WKS-PV-VALOR                 PIC S9(11)V9(02).
011400        03 WKS-PV-CAIDA-PCT             PIC S9(03)V9(04).
011500*                     AREA DE METRICAS Y REPORTE (PASOS 5 Y 6)
011600 01  WKS-EFECTIVO-INICIAL               PIC S9(09)V9(02)
011700                                         VALUE 100000.00.
011800     COPY QDMETCPY.
011900*                     CONTADORES DE TRABAJO Y SUBINDICES
012000 01  WKS-CONTADORES.
012100     02 WKS-I                          PIC 9(05) COMP.
012200     02 WKS-J                          PIC 9(05) COMP.
012300     02 WKS-POS                        PIC 9(05) COMP.
012400     02 WKS-SUMA-CIERRE                PIC S9(09)V9(04) COMP-3.
012500     02 WKS-MEDIA                      PIC S9(07)V9(04) COMP-3.
012600     02 WKS-SUMA-CUADRADOS             PIC S9(11)V9(06) COMP-3.
012700     02 WKS-VARIANZA                   PIC S9(09)V9(06) COMP-3.
012800     02 WKS-BARRAS-RECHAZADAS          PIC 9(05) COMP VALUE ZEROS.
012900     02 FILLER                          PIC X(01).
013000*                     AREA DE TRABAJO DE LA RAIZ CUADRADA
013100*                     (METODO DE NEWTON-RAPHSON, SIN FUNCTION)
013200 01  WKS-RAIZ-AREA.
013300     02 WKS-RAIZ-RADICANDO             PIC S9(09)V9(06) COMP-3.
013400     02 WKS-RAIZ-APROX                 PIC S9(09)V9(06) COMP-3.
013500     02 WKS-RAIZ-RESULTADO             PIC S9(09)V9(06) COMP-3.
013600*                     REDEFINICIONES DE TRABAJO SOBRE FECHA
013700 01  WKS-FECHA-TRABAJO                 PIC 9(08) VALUE ZEROS.
013800 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
013900     02 WKS-FT-ANIO                    PIC 9(04).
014000     02 WKS-FT-MES                     PIC 9(02).
014100     02 WKS-FT-DIA                     PIC 9(02).
014200*                     REDEFINICION DEL EFECTIVO INICIAL PARA
014300*                     DESPLIEGUE EN LA BITACORA DE CONSOLA
014400 01  WKS-EFECTIVO-INICIAL-R REDEFINES WKS-EFECTIVO-INICIAL.
014500     02 WKS-EFI-ENTERO                 PIC S9(09).
014600     02 WKS-EFI-DECIMAL                PIC 9(02).
014700*                     ESTADO DE POSICION: PLANO/LARGO/CORTO
014800 01  WKS-FLAGS.
014900     02 WKS-POSICION-ACTUAL             PIC S9(01) VALUE ZERO.
015000        88 WKS-ESTA-CORTO                           VALUE -1.
015100        88 WKS-ESTA-PLANO                           VALUE 0.
015200        88 WKS-ESTA-LARGO                           VALUE 1.
015300     02 FILLER                          PIC X(01).
015400*                     REDEFINICION DE LA BANDERA DE POSICION
015500*                     PARA DESPLIEGUE EN CONSOLA
015600 01  WKS-FLAGS-R REDEFINES WKS-FLAGS.
015700     02 WKS-FLAGS-DISPLAY              PIC X(01).
015800 PROCEDURE DIVISION.
015900*                     ----- SECCION PRINCIPAL -----
016000 000-MAIN SECTION.
016100     PERFORM 110-APERTURA-ARCHIVOS
016200     PERFORM 200-CARGA-BARRAS THRU 200-CARGA-BARRAS-E
016300     PERFORM 300-CALCULA-INDICADORES THRU 300-CALCULA-INDICADORES-E
016400        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-NUM-BARRAS
016500     PERFORM 400-GENERA-SENALES THRU 400-GENERA-SENALES-E
016600     PERFORM 500-INVOCA-SIMULADOR
016700     PERFORM 600-INVOCA-METRICAS
016800     PERFORM 700-INVOCA-REPORTE
016900     PERFORM 800-ESTADISTICAS
017000     PERFORM 900-CIERRA-ARCHIVOS
017100     STOP RUN.
017200 000-MAIN-E. EXIT.
017300
017400*                ----- APERTURA DE ARCHIVOS -----
017500 110-APERTURA-ARCHIVOS SECTION.
017600     OPEN INPUT QDBARS
017700     IF FS-QDBARS = 97
017800        MOVE ZEROS TO FS-QDBARS
017900     END-IF
018000     IF FS-QDBARS NOT = 0
018100        DISPLAY "================================================"
018200                UPON CONSOLE
018300        DISPLAY "  QDBBOLL - ERROR AL ABRIR ARCHIVO QDBARS : ("
018400                FS-QDBARS ")" UPON CONSOLE
018500        MOVE 91 TO RETURN-CODE
018600        STOP RUN
018700     END-IF.
018800 110-APERTURA-ARCHIVOS-E. EXIT.
018900
019000*                ----- PASO 1: CARGA DE BARRAS A MEMORIA -----
019100 200-CARGA-BARRAS SECTION.
019200     PERFORM 205-LEE-PRIMERA-BARRA THRU 205-LEE-PRIMERA-BARRA-E
019300     PERFORM 210-CARGA-UNA-BARRA THRU 210-CARGA-UNA-BARRA-E
019400        UNTIL WKS-NO-HAY-MAS-BARRAS.
019500 200-CARGA-BARRAS-E. EXIT.
019600
019700 205-LEE-PRIMERA-BARRA SECTION.
019800     READ QDBARS
019900          AT END SET WKS-NO-HAY-MAS-BARRAS TO TRUE
020000     END-READ.
020100 205-LEE-PRIMERA-BARRA-E. EXIT.
020200
020300 210-CARGA-UNA-BARRA SECTION.
020400     IF QDBAR-CIERRE NOT GREATER THAN ZERO
020500        ADD 1 TO WKS-BARRAS-RECHAZADAS
020600     ELSE
020700        ADD 1 TO WKS-NUM-BARRAS
020800        MOVE QDBAR-FECHA  TO WKS-BAR-FECHA(WKS-NUM-BARRAS)
020900        MOVE QDBAR-CIERRE TO WKS-BAR-CIERRE(WKS-NUM-BARRAS)
021000     END-IF
021100     READ QDBARS
021200          AT END SET WKS-NO-HAY-MAS-BARRAS TO TRUE
021300     END-READ.
021400 210-CARGA-UNA-BARRA-E. EXIT.
021500
021600*                ----- PASO 2: SMA, DESVIACION Y BANDAS -----
021700 300-CALCULA-INDICADORES SECTION.
021800     MOVE 'N' TO WKS-IND-DISPONIBLE(WKS-I)
021900     IF WKS-I >= WKS-PERIODO
022000        MOVE ZEROS TO WKS-SUMA-CIERRE
022100        PERFORM 310-SUMA-CIERRE THRU 310-SUMA-CIERRE-E
022200           VARYING WKS-J FROM ZERO BY 1
022300           UNTIL WKS-J >= WKS-PERIODO
022400        COMPUTE WKS-MEDIA ROUNDED = WKS-SUMA-CIERRE / WKS-PERIODO
022500        MOVE ZEROS TO WKS-SUMA-CUADRADOS
022600        PERFORM 320-SUMA-CUADRADOS THRU 320-SUMA-CUADRADOS-E
022700           VARYING WKS-J FROM ZERO BY 1
022800           UNTIL WKS-J >= WKS-PERIODO
022900        COMPUTE WKS-VARIANZA ROUNDED =
023000                WKS-SUMA-CUADRADOS / (WKS-PERIODO - 1)
023100        MOVE WKS-VARIANZA TO WKS-RAIZ-RADICANDO
023200        PERFORM 900-RAIZ-CUADRADA THRU 900-RAIZ-CUADRADA-E
023300        MOVE WKS-MEDIA TO WKS-IND-SMA(WKS-I)
023400        MOVE WKS-RAIZ-RESULTADO TO WKS-IND-DESV(WKS-I)
023500        COMPUTE WKS-IND-BANDA-SUP(WKS-I) ROUNDED =
023600                WKS-MEDIA + WKS-RAIZ-RESULTADO * WKS-MULTIPLICADOR
023700        COMPUTE WKS-IND-BANDA-INF(WKS-I) ROUNDED =
023800                WKS-MEDIA - WKS-RAIZ-RESULTADO * WKS-MULTIPLICADOR
023900        MOVE 'S' TO WKS-IND-DISPONIBLE(WKS-I)
024000     END-IF.
024100 300-CALCULA-INDICADORES-E. EXIT.
024200
024300 310-SUMA-CIERRE SECTION.
024400     COMPUTE WKS-POS = WKS-I - WKS-J
024500     ADD WKS-BAR-CIERRE(WKS-POS) TO WKS-SUMA-CIERRE.
024600 310-SUMA-CIERRE-E. EXIT.
024700
024800 320-SUMA-CUADRADOS SECTION.
024900     COMPUTE WKS-POS = WKS-I - WKS-J
025000     COMPUTE WKS-SUMA-CUADRADOS ROUNDED = WKS-SUMA-CUADRADOS +
025100             (WKS-BAR-CIERRE(WKS-POS) - WKS-MEDIA) ** 2.
025200 320-SUMA-CUADRADOS-E. EXIT.
025300
025400*                ----- RUTINA COMUN DE RAIZ CUADRADA -----
025500*                (8 ITERACIONES DE NEWTON-RAPHSON, SUFICIENTE
025600*                PRECISION PARA LOS 6 DECIMALES DEL SISTEMA)
025700 900-RAIZ-CUADRADA SECTION.
025800     IF WKS-RAIZ-RADICANDO NOT GREATER THAN ZERO
025900        MOVE ZEROS TO WKS-RAIZ-RESULTADO
026000     ELSE
026100        MOVE WKS-RAIZ-RADICANDO TO WKS-RAIZ-APROX
026200        PERFORM 910-ITERA-NEWTON THRU 910-ITERA-NEWTON-E
026300                8 TIMES
026400        MOVE WKS-RAIZ-APROX TO WKS-RAIZ-RESULTADO
026500     END-IF.
026600 900-RAIZ-CUADRADA-E. EXIT.
026700
026800 910-ITERA-NEWTON SECTION.
026900     COMPUTE WKS-RAIZ-APROX ROUNDED =
027000        (WKS-RAIZ-APROX + WKS-RAIZ-RADICANDO / WKS-RAIZ-APROX) / 2.
027100 910-ITERA-NEWTON-E. EXIT.
027200
027300*                ----- PASO 3: SENALES PLANO/LARGO/CORTO -----
027400 400-GENERA-SENALES SECTION.
027500     MOVE ZERO TO WKS-POSICION-ACTUAL
027600     MOVE WKS-NUM-BARRAS TO WKS-NUM-SENALES
027700     PERFORM 410-PROCESA-UNA-BARRA THRU 410-PROCESA-UNA-BARRA-E
027800        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-NUM-BARRAS.
027900 400-GENERA-SENALES-E. EXIT.
028000
028100 410-PROCESA-UNA-BARRA SECTION.
028200     MOVE WKS-BAR-FECHA(WKS-I)   TO QDSIG-FECHA(WKS-I)
028300     MOVE WKS-BAR-CIERRE(WKS-I)  TO QDSIG-CIERRE(WKS-I)
028400     MOVE ZERO TO QDSIG-COMPRA(WKS-I) QDSIG-VENTA(WKS-I)
028500     IF WKS-I = 1 OR NOT WKS-IND-BANDAS-OK(WKS-I)
028600        MOVE WKS-POSICION-ACTUAL TO QDSIG-POSICION(WKS-I)
028700        GO TO 410-PROCESA-UNA-BARRA-E
028800     END-IF
028900     COMPUTE WKS-POS = WKS-I - 1
029000     EVALUATE TRUE
029100        WHEN WKS-ESTA-PLANO
029200           IF WKS-BAR-CIERRE(WKS-POS) NOT GREATER THAN
029300              WKS-IND-BANDA-SUP(WKS-POS) AND
029400              WKS-BAR-CIERRE(WKS-I) GREATER THAN
029500              WKS-IND-BANDA-SUP(WKS-I)
029600              MOVE 1 TO QDSIG-COMPRA(WKS-I)
029700              MOVE 1 TO WKS-POSICION-ACTUAL
029800           ELSE
029900              IF WKS-BAR-CIERRE(WKS-POS) NOT LESS THAN
030000                 WKS-IND-BANDA-INF(WKS-POS) AND
030100                 WKS-BAR-CIERRE(WKS-I) LESS THAN
030200                 WKS-IND-BANDA-INF(WKS-I)
030300                 MOVE 1 TO QDSIG-VENTA(WKS-I)
030400                 MOVE -1 TO WKS-POSICION-ACTUAL
030500              END-IF
030600           END-IF
030700        WHEN WKS-ESTA-LARGO
030800           IF WKS-BAR-CIERRE(WKS-I) LESS THAN WKS-IND-SMA(WKS-I)
030900              OR WKS-BAR-CIERRE(WKS-I) LESS THAN
031000                 WKS-IND-BANDA-INF(WKS-I)
031100              MOVE 1 TO QDSIG-VENTA(WKS-I)
031200              MOVE 0 TO WKS-POSICION-ACTUAL
031300           END-IF
031400        WHEN WKS-ESTA-CORTO
031500           IF WKS-BAR-CIERRE(WKS-I) GREATER THAN WKS-IND-SMA(WKS-I)
031600              OR WKS-BAR-CIERRE(WKS-I) GREATER THAN
031700                 WKS-IND-BANDA-SUP(WKS-I)
031800              MOVE 1 TO QDSIG-COMPRA(WKS-I)
031900              MOVE 0 TO WKS-POSICION-ACTUAL
032000           END-IF
032100     END-EVALUATE
032200     MOVE WKS-POSICION-ACTUAL TO QDSIG-POSICION(WKS-I).
032300 410-PROCESA-UNA-BARRA-E. EXIT.
032400
032500*                ----- PASO 4: INVOCA AL SIMULADOR COMUN -----
032600 500-INVOCA-SIMULADOR SECTION.
032700     CALL 'QDBSIM' USING WKS-EFECTIVO-INICIAL
032800                         WKS-NUM-BARRAS
032900                         WKS-TABLA-BARRAS
033000                         WKS-TABLA-SENALES
033100                         WKS-NUM-OPERACIONES
033200                         WKS-TABLA-OPERACIONES
033300                         WKS-NUM-VALORES-CARTERA
033400                         WKS-TABLA-CARTERA.
033500 500-INVOCA-SIMULADOR-E. EXIT.
033600
033700*                ----- PASO 5: INVOCA METRICAS COMUNES -----
033800 600-INVOCA-METRICAS SECTION.
033900     MOVE 'BOLLINGER-BREAKOUT'   TO QDMET-ESTRATEGIA
034000     MOVE 2                     TO QDMET-NUM-PARAMETROS
034100     MOVE 'PERIODO'             TO QDMET-PARM-NOMBRE(1)
034200     MOVE WKS-PERIODO           TO QDMET-PARM-VALOR(1)
034300     MOVE 'MULTIPLICADOR'       TO QDMET-PARM-NOMBRE(2)
034400     MOVE WKS-MULTIPLICADOR     TO QDMET-PARM-VALOR(2)
034500     CALL 'QDBMET' USING WKS-EFECTIVO-INICIAL
034600                         WKS-NUM-VALORES-CARTERA
034700                         WKS-TABLA-CARTERA
034800                         WKS-NUM-OPERACIONES
034900                         WKS-TABLA-OPERACIONES
035000                         QDMET-AREA.
035100 600-INVOCA-METRICAS-E. EXIT.
035200
035300*                ----- PASO 6: INVOCA EL REPORTE COMUN -----
035400 700-INVOCA-REPORTE SECTION.
035500     CALL 'QDBRPT' USING QDMET-AREA
035600                         WKS-NUM-OPERACIONES
035700                         WKS-TABLA-OPERACIONES
035800                   WKS-NUM-VALORES-CARTERA
035900                   WKS-TABLA-CARTERA.
036000 700-INVOCA-REPORTE-E. EXIT.
036100
036200*                ----- ESTADISTICAS DE LA CORRIDA -----
036300 800-ESTADISTICAS SECTION.
036400     DISPLAY
036500     ">>>>>>>>>>>>>>>>>>>>>> ESTADISTICAS QDBBOLL <<<<<<<<<<<<<<<<"
036600     DISPLAY
036700     "||  BARRAS CARGADAS             : (" WKS-NUM-BARRAS      ")"
036800     DISPLAY
036900     "||  BARRAS RECHAZADAS           : (" WKS-BARRAS-RECHAZADAS ")"
037000     DISPLAY
037100     "||  OPERACIONES GENERADAS       : (" WKS-NUM-OPERACIONES ")"
037200     DISPLAY
037300     ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<<<<<".
037400 800-ESTADISTICAS-E. EXIT.
037500
037600*                ----- CIERRE DE ARCHIVOS -----
037700 900-CIERRA-ARCHIVOS SECTION.
037800     CLOSE QDBARS.
037900 900-CIERRA-ARCHIVOS-E. EXIT.
