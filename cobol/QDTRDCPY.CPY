000100******************************************************************
000200* COPY MEMBER : QDTRDCPY                                        *
000300* DESCRIPCION : LAYOUT DEL REGISTRO DEL LIBRO DE OPERACIONES     *
000400*             : (TRADE LEDGER), UNA OPERACION COMPLETA O        *
000500*             : ABIERTA POR REGISTRO. ESCRITO POR QDBRPT AL     *
000600*             : FINALIZAR CADA CORRIDA DE ESTRATEGIA             *
000700* USADO POR   : QDBSIM (LINKAGE), QDBRPT                         *
000800* ULTIMA MOD  : 14/03/2024  PEDR  TCK-5512  CREACION INICIAL     *
000900******************************************************************
001000 01  QDTRD-RECORD.
001100*---------------------------------------------------------------*
001200*    FECHA DE ENTRADA Y DE SALIDA (CERO SI LA OPERACION QUEDA   *
001300*    ABIERTA AL FINAL DE LA CORRIDA)                             *
001400*---------------------------------------------------------------*
001500     02 QDTRD-FECHA-ENTRADA           PIC 9(08).
001600     02 QDTRD-FECHA-SALIDA            PIC 9(08).
001700     02 QDTRD-FECHA-SALIDA-R REDEFINES QDTRD-FECHA-SALIDA.
001800        03 QDTRD-SALIDA-ANIO          PIC 9(04).
001900        03 QDTRD-SALIDA-MES           PIC 9(02).
002000        03 QDTRD-SALIDA-DIA           PIC 9(02).
002100*---------------------------------------------------------------*
002200*    ACCIONES ENTERAS EN POSICION                               *
002300*---------------------------------------------------------------*
002400     02 QDTRD-ACCIONES                PIC 9(09).
002500*---------------------------------------------------------------*
002600*    PRECIO DE ENTRADA Y DE SALIDA (CERO SI ABIERTA)            *
002700*---------------------------------------------------------------*
002800     02 QDTRD-PRECIO-ENTRADA          PIC S9(07)V9(04).
002900     02 QDTRD-PRECIO-SALIDA           PIC S9(07)V9(04).
003000*---------------------------------------------------------------*
003100*    GANANCIA O PERDIDA = (SALIDA - ENTRADA) * ACCIONES         *
003200*---------------------------------------------------------------*
003300     02 QDTRD-GANANCIA-PERDIDA        PIC S9(11)V9(04).
003400     02 FILLER                        PIC X(10).
