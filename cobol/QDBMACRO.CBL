000100******************************************************************
000200* FECHA       : 15/06/1989                                       *
000300* PROGRAMADOR : P. RAMIREZ (PEDR)                                 *
000400* APLICACION  : QUANTDASH - BACKTESTING DE ESTRATEGIAS            *
000500* PROGRAMA    : QDBMACRO                                          *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : GENERADOR DE SENALES POR CRUCE DE MEDIAS MOVILES  *
000800*             : (MA-CROSSOVER). CARGA LAS BARRAS DIARIAS, CALCULA *
000900*             : LAS MEDIAS MOVILES SIMPLES RAPIDA Y LENTA DEL     *
001000*             : CIERRE, EMITE SENALES DE COMPRA/VENTA POR CRUCE   *
001100*             : DORADO/MORTAL E INVOCA AL SIMULADOR, A METRICAS   *
001200*             : Y AL REPORTE COMUNES                              *
001300* ARCHIVOS    : QDBARS  (ENTRADA, BARRAS DIARIAS DE PRECIO)       *
001400* PROGRAMA(S) : QDBSIM, QDBMET, QDBRPT                            *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID. QDBMACRO.
001800 AUTHOR. P RAMIREZ.
001900 INSTALLATION. DEPARTAMENTO DE SISTEMAS QUANTDASH.
002000 DATE-WRITTEN. 15/06/1989.
002100 DATE-COMPILED.
002200 SECURITY. USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
002300******************************************************************
002400*                     B I T A C O R A   D E   C A M B I O S      *
002500******************************************************************
002600* 15/06/1989 PEDR TCK-0104 CREACION INICIAL DEL PROGRAMA          *
002700* 03/09/1991 PEDR TCK-0188 SE AJUSTA PERIODO RAPIDO POR DEFECTO   *
002800* 22/02/1995 LQM  TCK-0344 SE AGREGA VALIDACION DE CIERRE <= 0    *
002900* 11/01/1999 LQM  TCK-0512 AMPLIACION DE WKS-FECHA A 4 DIGITOS DE *
003000*                 ANIO (PROYECTO AAAA)                            *
003100* 19/07/2003 RFC  TCK-0699 SE CORRIGE REDONDEO DE LA SMA LENTA    *
003200* 14/11/2008 RFC  TCK-0903 SE AMPLIA TABLA DE BARRAS A 5000       *
003300* 30/04/2014 MVS  TCK-1187 SE AGREGA BITACORA DE BARRAS RECHAZA-  *
003400*                 DAS EN ESTADISTICAS                             *
003500* 09/03/2024 PEDR TCK-5512 SE ADAPTA A LA NUEVA SUITE QUANTDASH,  *
003600*                 SE ELIMINA LOGICA PROPIA DEL EMISOR Y SE DELEGA *
003700*                 SIMULACION, METRICAS Y REPORTE A PROGRAMAS      *
003800*                 COMUNES (QDBSIM, QDBMET, QDBRPT)                 *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     UPSI-0 IS WKS-SWITCH-DEPURACION
004500     CLASS DIGITOS-VALIDOS IS "0" THRU "9".
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT QDBARS ASSIGN TO QDBARS
004900                   ORGANIZATION IS LINE SEQUENTIAL
005000                   FILE STATUS IS FS-QDBARS.
005100 DATA DIVISION.
005200 FILE SECTION.
005300*                    ARCHIVO DE ENTRADA: BARRAS DIARIAS
005400 FD  QDBARS.
005500     COPY QDBARCPY.
005600 WORKING-STORAGE SECTION.
005700*                     AREA DE TRAZA PARA DEPURACION (UPSI-0)
005800     77  WKS-CTR-DEPURACION            PIC 9(05) COMP VALUE ZEROS.
005900     77  WKS-LINEA-TRAZA               PIC X(80).
006000*                     VARIABLES DE ESTATUS DE ARCHIVO
006100 01  FS-QDBARS                         PIC 9(02) VALUE ZEROS.
006200 01  WKS-FIN-QDBARS                    PIC X(01) VALUE 'N'.
006300     88 WKS-NO-HAY-MAS-BARRAS                    VALUE 'S'.
006400*                     PARAMETROS DE LA ESTRATEGIA
006500 01  WKS-PARAMETROS.
006600     02 WKS-PERIODO-RAPIDO             PIC 9(03) COMP VALUE 10.
006700     02 WKS-PERIODO-LENTO              PIC 9(03) COMP VALUE 30.
006800     02 FILLER                          PIC X(01).
006900*                     TABLA DE BARRAS EN MEMORIA (PASO 1)
007000 01  WKS-NUM-BARRAS                    PIC 9(05) COMP VALUE ZEROS.
007100 01  WKS-TABLA-BARRAS.
007200     02 WKS-BARRA OCCURS 1 TO 5000 TIMES
007300                   DEPENDING ON WKS-NUM-BARRAS
007400                   INDEXED BY IDX-BAR.
007500        03 WKS-BAR-FECHA               PIC 9(08).
007600        03 WKS-BAR-CIERRE               PIC S9(07)V9(04).
007700*                     TABLA DE INDICADORES (PASO 2)
007800 01  WKS-TABLA-INDIC.
007900     02 WKS-INDIC OCCURS 1 TO 5000 TIMES
008000                   DEPENDING ON WKS-NUM-BARRAS
008100                   INDEXED BY IDX-IND.
008200        03 WKS-IND-SMA-RAPIDA          PIC S9(07)V9(04).
008300        03 WKS-IND-SMA-LENTA           PIC S9(07)V9(04).
008400        03 WKS-IND-DISPONIBLE          PIC X(01) VALUE 'N'.
008500           88 WKS-IND-SMA-OK                     VALUE 'S'.
008600        03 WKS-IND-BANDERA             PIC 9(01) VALUE ZERO.
008700*                     TABLA DE SENALES (PASO 3)
008800 01  WKS-NUM-SENALES                   PIC 9(05) COMP VALUE ZEROS.
008900 01  WKS-TABLA-SENALES.
009000     02 WKS-SENAL OCCURS 1 TO 5000 TIMES
009100                   DEPENDING ON WKS-NUM-BARRAS
009200                   INDEXED BY IDX-SIG.
009300        COPY QDSIGCPY REPLACING ==01  QDSIG-ENTRY==
009400                             BY ==03  QDSIG-ENTRY==.
009500*                     TABLAS DE SALIDA DEL SIMULADOR (PASO 4)
009600 01  WKS-NUM-OPERACIONES                PIC 9(05) COMP VALUE ZEROS.
009700 01  WKS-TABLA-OPERACIONES.
009800     02 WKS-OPERAC OCCURS 1 TO 5000 TIMES
009900                   DEPENDING ON WKS-NUM-BARRAS
010000                   INDEXED BY IDX-OPE.
010100        03 WKS-TRD-FECHA-ENTRADA        PIC 9(08).
010200        03 WKS-TRD-FECHA-SALIDA         PIC 9(08).
010300        03 WKS-TRD-ACCIONES             PIC 9(09).
010400        03 WKS-TRD-PRECIO-ENTRADA       PIC S9(07)V9(04).
010500        03 WKS-TRD-PRECIO-SALIDA        PIC S9(07)V9(04).
010600        03 WKS-TRD-GANANCIA-PERDIDA     PIC S9(11)V9(04).
010700 01  WKS-NUM-VALORES-CARTERA            PIC 9(05) COMP VALUE ZEROS.
010800 01  WKS-TABLA-CARTERA.
010900     02 WKS-VALCART OCCURS 1 TO 5000 TIMES
011000                   DEPENDING ON WKS-NUM-BARRAS
011100                   INDEXED BY IDX-VAL.
011200        03 WKS-PV-FECHA                 PIC 9(08).
011300        03 WKS-PV-VALOR                 PIC S9(11)V9(02).
011400        03 WKS-PV-CAIDA-PCT             PIC S9(03)V9(04).
011500*                     AREA DE METRICAS Y REPORTE (PASOS 5 Y 6)
011600 01  WKS-EFECTIVO-INICIAL               PIC S9(09)V9(02)
011700                                         VALUE 100000.00.
011800     COPY QDMETCPY.
011900*                     CONTADORES DE TRABAJO Y SUBINDICES
012000 01  WKS-CONTADORES.
012100     02 WKS-I                          PIC 9(05) COMP.
012200     02 WKS-J                          PIC 9(05) COMP.
012300     02 WKS-POS                        PIC 9(05) COMP.
012400     02 WKS-SUMA-RAPIDA                PIC S9(09)V9(04) COMP-3.
012500     02 WKS-SUMA-LENTA                 PIC S9(09)V9(04) COMP-3.
012600     02 WKS-BARRAS-RECHAZADAS          PIC 9(05) COMP VALUE ZEROS.
012700     02 FILLER                          PIC X(01).
012800*                     REDEFINICIONES DE TRABAJO SOBRE FECHA
012900 01  WKS-FECHA-TRABAJO                 PIC 9(08) VALUE ZEROS.
013000 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
013100     02 WKS-FT-ANIO                    PIC 9(04).
013200     02 WKS-FT-MES                     PIC 9(02).
013300     02 WKS-FT-DIA                     PIC 9(02).
013400*                     REDEFINICION DEL EFECTIVO INICIAL PARA
013500*                     DESPLIEGUE EN LA BITACORA DE CONSOLA
013600 01  WKS-EFECTIVO-INICIAL-R REDEFINES WKS-EFECTIVO-INICIAL.
013700     02 WKS-EFI-ENTERO                 PIC S9(09).
013800     02 WKS-EFI-DECIMAL                PIC 9(02).
013900 01  WKS-FLAGS.
014000     02 WKS-BANDERA-ANTERIOR            PIC 9(01) VALUE ZERO.
014100     02 WKS-POSICION-ACTUAL             PIC S9(01) VALUE ZERO.
014200        88 WKS-ESTA-PLANO                           VALUE 0.
014300        88 WKS-ESTA-LARGO                           VALUE 1.
014400     02 FILLER                          PIC X(01).
014500*                     REDEFINICION DE LAS BANDERAS DE POSICION
014600*                     PARA DESPLIEGUE CONJUNTO EN CONSOLA
014700 01  WKS-FLAGS-R REDEFINES WKS-FLAGS.
014800     02 WKS-FLAGS-DISPLAY              PIC X(02).
014900 PROCEDURE DIVISION.
015000*                     ----- SECCION PRINCIPAL -----
015100 000-MAIN SECTION.
015200     PERFORM 110-APERTURA-ARCHIVOS
015300     PERFORM 200-CARGA-BARRAS THRU 200-CARGA-BARRAS-E
015400     PERFORM 300-CALCULA-INDICADORES THRU 300-CALCULA-INDICADORES-E
015500     PERFORM 400-GENERA-SENALES THRU 400-GENERA-SENALES-E
015600     PERFORM 500-INVOCA-SIMULADOR
015700     PERFORM 600-INVOCA-METRICAS
015800     PERFORM 700-INVOCA-REPORTE
015900     PERFORM 800-ESTADISTICAS
016000     PERFORM 900-CIERRA-ARCHIVOS
016100     STOP RUN.
016200 000-MAIN-E. EXIT.
016300
016400*                ----- APERTURA DE ARCHIVOS -----
016500 110-APERTURA-ARCHIVOS SECTION.
016600     OPEN INPUT QDBARS
016700     IF FS-QDBARS = 97
016800        MOVE ZEROS TO FS-QDBARS
016900     END-IF
017000     IF FS-QDBARS NOT = 0
017100        DISPLAY "================================================"
017200                UPON CONSOLE
017300        DISPLAY "  QDBMACRO - ERROR AL ABRIR ARCHIVO QDBARS : ("
017400                FS-QDBARS ")" UPON CONSOLE
017500        DISPLAY "================================================"
017600                UPON CONSOLE
017700        MOVE 91 TO RETURN-CODE
017800        STOP RUN
017900     END-IF.
018000 110-APERTURA-ARCHIVOS-E. EXIT.
018100
018200*                ----- PASO 1: CARGA DE BARRAS A MEMORIA -----
018300 200-CARGA-BARRAS SECTION.
018400     PERFORM 205-LEE-PRIMERA-BARRA THRU 205-LEE-PRIMERA-BARRA-E
018500     PERFORM 210-CARGA-UNA-BARRA THRU 210-CARGA-UNA-BARRA-E
018600        UNTIL WKS-NO-HAY-MAS-BARRAS.
018700 200-CARGA-BARRAS-E. EXIT.
018800
018900 205-LEE-PRIMERA-BARRA SECTION.
019000     READ QDBARS
019100          AT END SET WKS-NO-HAY-MAS-BARRAS TO TRUE
019200     END-READ.
019300 205-LEE-PRIMERA-BARRA-E. EXIT.
019400
019500 210-CARGA-UNA-BARRA SECTION.
019600     IF QDBAR-CIERRE NOT GREATER THAN ZERO
019700        ADD 1 TO WKS-BARRAS-RECHAZADAS
019800     ELSE
019900        ADD 1 TO WKS-NUM-BARRAS
020000        MOVE QDBAR-FECHA  TO WKS-BAR-FECHA(WKS-NUM-BARRAS)
020100        MOVE QDBAR-CIERRE TO WKS-BAR-CIERRE(WKS-NUM-BARRAS)
020200     END-IF
020300     READ QDBARS
020400          AT END SET WKS-NO-HAY-MAS-BARRAS TO TRUE
020500     END-READ.
020600 210-CARGA-UNA-BARRA-E. EXIT.
020700
020800*                ----- PASO 2: MEDIAS MOVILES RAPIDA Y LENTA -----
020900 300-CALCULA-INDICADORES SECTION.
021000     PERFORM 310-CALCULA-SMA-RAPIDA THRU 310-CALCULA-SMA-RAPIDA-E
021100        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-NUM-BARRAS.
021200 300-CALCULA-INDICADORES-E. EXIT.
021300
021400 310-CALCULA-SMA-RAPIDA SECTION.
021500     MOVE 'N' TO WKS-IND-DISPONIBLE(WKS-I)
021600     IF WKS-I >= WKS-PERIODO-LENTO
021700        MOVE ZEROS TO WKS-SUMA-RAPIDA WKS-SUMA-LENTA
021800        PERFORM 320-SUMA-RAPIDA THRU 320-SUMA-RAPIDA-E
021900           VARYING WKS-J FROM ZERO BY 1
022000           UNTIL WKS-J >= WKS-PERIODO-RAPIDO
022100        COMPUTE WKS-IND-SMA-RAPIDA(WKS-I) ROUNDED =
022200                WKS-SUMA-RAPIDA / WKS-PERIODO-RAPIDO
022300        PERFORM 330-SUMA-LENTA  THRU 330-SUMA-LENTA-E
022400           VARYING WKS-J FROM ZERO BY 1
022500           UNTIL WKS-J >= WKS-PERIODO-LENTO
022600        COMPUTE WKS-IND-SMA-LENTA(WKS-I)  ROUNDED =
022700                WKS-SUMA-LENTA / WKS-PERIODO-LENTO
022800        MOVE 'S' TO WKS-IND-DISPONIBLE(WKS-I)
022900        IF WKS-IND-SMA-RAPIDA(WKS-I) > WKS-IND-SMA-LENTA(WKS-I)
023000           MOVE 1 TO WKS-IND-BANDERA(WKS-I)
023100        ELSE
023200           MOVE 0 TO WKS-IND-BANDERA(WKS-I)
023300        END-IF
023400     END-IF.
023500 310-CALCULA-SMA-RAPIDA-E. EXIT.
023600
023700 320-SUMA-RAPIDA SECTION.
023800     COMPUTE WKS-POS = WKS-I - WKS-J
023900     ADD WKS-BAR-CIERRE(WKS-POS) TO WKS-SUMA-RAPIDA.
024000 320-SUMA-RAPIDA-E. EXIT.
024100
024200 330-SUMA-LENTA SECTION.
024300     COMPUTE WKS-POS = WKS-I - WKS-J
024400     ADD WKS-BAR-CIERRE(WKS-POS) TO WKS-SUMA-LENTA.
024500 330-SUMA-LENTA-E. EXIT.
024600
024700*                ----- PASO 3: SENALES POR CRUCE DE MEDIAS -----
024800 400-GENERA-SENALES SECTION.
024900     MOVE ZERO TO WKS-BANDERA-ANTERIOR WKS-POSICION-ACTUAL
025000     MOVE WKS-NUM-BARRAS TO WKS-NUM-SENALES
025100     PERFORM 410-PROCESA-UNA-BARRA THRU 410-PROCESA-UNA-BARRA-E
025200        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-NUM-BARRAS.
025300 400-GENERA-SENALES-E. EXIT.
025400
025500 410-PROCESA-UNA-BARRA SECTION.
025600     MOVE WKS-BAR-FECHA(WKS-I)   TO QDSIG-FECHA(WKS-I)
025700     MOVE WKS-BAR-CIERRE(WKS-I)  TO QDSIG-CIERRE(WKS-I)
025800     MOVE ZERO TO QDSIG-COMPRA(WKS-I) QDSIG-VENTA(WKS-I)
025900     IF NOT WKS-IND-SMA-OK(WKS-I)
026000        MOVE WKS-POSICION-ACTUAL TO QDSIG-POSICION(WKS-I)
026100     ELSE
026200        IF WKS-BANDERA-ANTERIOR = 0 AND WKS-IND-BANDERA(WKS-I) = 1
026300           MOVE 1 TO QDSIG-COMPRA(WKS-I)
026400           MOVE 1 TO WKS-POSICION-ACTUAL
026500        END-IF
026600        IF WKS-BANDERA-ANTERIOR = 1 AND WKS-IND-BANDERA(WKS-I) = 0
026700           MOVE 1 TO QDSIG-VENTA(WKS-I)
026800           MOVE 0 TO WKS-POSICION-ACTUAL
026900        END-IF
027000        MOVE WKS-POSICION-ACTUAL TO QDSIG-POSICION(WKS-I)
027100        MOVE WKS-IND-BANDERA(WKS-I) TO WKS-BANDERA-ANTERIOR
027200     END-IF.
027300 410-PROCESA-UNA-BARRA-E. EXIT.
027400
027500*                ----- PASO 4: INVOCA AL SIMULADOR COMUN -----
027600 500-INVOCA-SIMULADOR SECTION.
027700     CALL 'QDBSIM' USING WKS-EFECTIVO-INICIAL
027800                         WKS-NUM-BARRAS
027900                         WKS-TABLA-BARRAS
028000                         WKS-TABLA-SENALES
028100                         WKS-NUM-OPERACIONES
028200                         WKS-TABLA-OPERACIONES
028300                         WKS-NUM-VALORES-CARTERA
028400                         WKS-TABLA-CARTERA.
028500 500-INVOCA-SIMULADOR-E. EXIT.
028600
028700*                ----- PASO 5: INVOCA METRICAS COMUNES -----
028800 600-INVOCA-METRICAS SECTION.
028900     MOVE 'MA-CROSSOVER'        TO QDMET-ESTRATEGIA
029000     MOVE 2                     TO QDMET-NUM-PARAMETROS
029100     MOVE 'PERIODO RAPIDO'      TO QDMET-PARM-NOMBRE(1)
029200     MOVE WKS-PERIODO-RAPIDO    TO QDMET-PARM-VALOR(1)
029300     MOVE 'PERIODO LENTO'       TO QDMET-PARM-NOMBRE(2)
029400     MOVE WKS-PERIODO-LENTO     TO QDMET-PARM-VALOR(2)
029500     CALL 'QDBMET' USING WKS-EFECTIVO-INICIAL
029600                         WKS-NUM-VALORES-CARTERA
029700                         WKS-TABLA-CARTERA
029800                         WKS-NUM-OPERACIONES
029900                         WKS-TABLA-OPERACIONES
030000                         QDMET-AREA.
030100 600-INVOCA-METRICAS-E. EXIT.
030200
030300*                ----- PASO 6: INVOCA EL REPORTE COMUN -----
030400 700-INVOCA-REPORTE SECTION.
030500     CALL 'QDBRPT' USING QDMET-AREA
030600                         WKS-NUM-OPERACIONES
030700                         WKS-TABLA-OPERACIONES
030800                         WKS-NUM-VALORES-CARTERA
030900                         WKS-TABLA-CARTERA.
031000 700-INVOCA-REPORTE-E. EXIT.
031100
031200*                ----- ESTADISTICAS DE LA CORRIDA -----
031300 800-ESTADISTICAS SECTION.
031400     DISPLAY
031500     ">>>>>>>>>>>>>>>>>>>>>> ESTADISTICAS QDBMACRO <<<<<<<<<<<<<<<"
031600     DISPLAY
031700     "||  BARRAS CARGADAS             : (" WKS-NUM-BARRAS      ")"
031800     DISPLAY
031900     "||  BARRAS RECHAZADAS           : (" WKS-BARRAS-RECHAZADAS ")"
032000     DISPLAY
032100     "||  OPERACIONES GENERADAS       : (" WKS-NUM-OPERACIONES ")"
032200     DISPLAY
032300     ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<<<<<".
032400 800-ESTADISTICAS-E. EXIT.
032500
032600*                ----- CIERRE DE ARCHIVOS -----
032700 900-CIERRA-ARCHIVOS SECTION.
032800     CLOSE QDBARS.
032900 900-CIERRA-ARCHIVOS-E. EXIT.
