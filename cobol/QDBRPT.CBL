000100******************************************************************
000200* FECHA       : 16/03/2024                                       *
000300* PROGRAMADOR : P. RAMIREZ (PEDR)                                 *
000400* APLICACION  : QUANTDASH - BACKTESTING DE ESTRATEGIAS            *
000500* PROGRAMA    : QDBRPT                                          *
000600* TIPO        : SUBPROGRAMA (CALLED)                             *
000700* DESCRIPCION : RUTINA DE SALIDA COMUN A TODOS LOS GENERADORES    *
000800*             : DE SENALES. RECIBE EL RESUMEN DE METRICAS Y LA   *
000900*             : BITACORA DE OPERACIONES Y LA SERIE DE VALOR DE   *
001000*             : CARTERA DE LA CORRIDA, Y ESCRIBE TRES ARCHIVOS:  *
001100*             : EL LIBRO DE OPERACIONES (QDTRDF), LA SERIE DE    *
001200*             : VALOR DE CARTERA DIARIA (QDPVLF) Y EL REPORTE    *
001300*             : RESUMEN LEGIBLE DE 132 COLUMNAS (QDRPTF)         *
001400* ARCHIVOS    : QDTRDF  (SALIDA, LIBRO DE OPERACIONES)           *
001500*             : QDPVLF  (SALIDA, VALOR DE CARTERA DIARIO)        *
001600*             : QDRPTF  (SALIDA, REPORTE RESUMEN IMPRESO)        *
001700* INVOCADO POR: QDBBOLL, QDBRSI, QDBDMOM, QDBTURTL, QDBGAP,       *
001800*             : QDBPAIR                                          *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID. QDBRPT.
002200 AUTHOR. P RAMIREZ.
002300 INSTALLATION. DEPARTAMENTO DE SISTEMAS QUANTDASH.
002400 DATE-WRITTEN. 16/03/2024.
002500 DATE-COMPILED.
002600 SECURITY. USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
002700******************************************************************
002800*                     B I T A C O R A   D E   C A M B I O S      *
002900******************************************************************
003000* 16/03/2024 PEDR TCK-5512 CREACION INICIAL. SE EXTRAE LA LOGICA *
003100*                 DE REPORTE COMUN A PARTIR DE LOS SIETE         *
003200*                 GENERADORES DE SENALES EXISTENTES              *
003300* 25/03/2024 PEDR TCK-5544 SE AGREGA LA SERIE DE VALOR DE        *
003400*                 CARTERA COMO ARCHIVO DE SALIDA SEPARADO        *
003500*                 (QDPVLF), ANTES SOLO SE ESCRIBIA EL REPORTE    *
003600*                 RESUMEN Y EL LIBRO DE OPERACIONES               *
003700* 02/04/2024 LQM  TCK-5570 SE AGREGA LINEA DE GRAN TOTAL AL      *
003800*                 FINAL DE LA SECCION COLUMNAR DE OPERACIONES    *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     UPSI-0 IS WKS-SWITCH-DEPURACION
004500     CLASS DIGITOS-VALIDOS IS "0" THRU "9".
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT QDTRDF ASSIGN TO QDTRDF
004900                   ORGANIZATION IS LINE SEQUENTIAL
005000                   FILE STATUS IS FS-QDTRDF.
005100     SELECT QDPVLF ASSIGN TO QDPVLF
005200                   ORGANIZATION IS LINE SEQUENTIAL
005300                   FILE STATUS IS FS-QDPVLF.
005400     SELECT QDRPTF ASSIGN TO QDRPTF
005500                   ORGANIZATION IS LINE SEQUENTIAL
005600                   FILE STATUS IS FS-QDRPTF.
005700 DATA DIVISION.
005800 FILE SECTION.
005900*                    ARCHIVO DE SALIDA: LIBRO DE OPERACIONES
006000 FD  QDTRDF.
006100     COPY QDTRDCPY.
006200*                    ARCHIVO DE SALIDA: VALOR DE CARTERA DIARIO
006300 FD  QDPVLF.
006400     COPY QDPVLCPY.
006500*                    ARCHIVO DE SALIDA: REPORTE RESUMEN IMPRESO
006600 FD  QDRPTF.
006700 01  QDRPT-LINEA                       PIC X(132).
006800 WORKING-STORAGE SECTION.
006900*                     AREA DE TRAZA PARA DEPURACION (UPSI-0)
007000     77  WKS-CTR-DEPURACION            PIC 9(05) COMP VALUE ZEROS.
007100     77  WKS-LINEA-TRAZA               PIC X(80).
007200 01  FS-QDTRDF                         PIC 9(02) VALUE ZEROS.
007300 01  FS-QDPVLF                         PIC 9(02) VALUE ZEROS.
007400 01  FS-QDRPTF                         PIC 9(02) VALUE ZEROS.
007500*                     CONTADORES Y SUBINDICES DE TRABAJO
007600 01  WKS-CONTADORES.
007700     02 WKS-I                          PIC 9(05) COMP.
007800     02 WKS-GRAN-TOTAL                 PIC S9(11)V9(04) COMP-3.
007900     02 FILLER                          PIC X(01).
008000*                     AREA DE IMPRESION, UNA LINEA DE 132 COL.
008100*                     REUTILIZADA MEDIANTE REDEFINES PARA LOS
008200*                     TRES TIPOS DE LINEA DEL REPORTE RESUMEN
008300 01  WKS-LINEA-RPT.
008400     02 WKS-LR-TEXTO                   PIC X(132).
008500*                     LINEA TIPO 1: ENCABEZADO Y PARAMETROS
008600*                     (ETIQUETA / VALOR DE ANCHO FIJO)
008700 01  WKS-LINEA-PARM REDEFINES WKS-LINEA-RPT.
008800     02 FILLER                         PIC X(02).
008900     02 WKS-LP-ETIQUETA                PIC X(20).
009000     02 WKS-LP-VALOR                   PIC X(20).
009100     02 FILLER                         PIC X(90).
009200*                     LINEA TIPO 2: METRICA CON VALOR NUMERICO
009300*                     EDITADO (TAMBIEN USADA PARA EL GRAN TOTAL)
009400 01  WKS-LINEA-MET REDEFINES WKS-LINEA-RPT.
009500     02 FILLER                         PIC X(02).
009600     02 WKS-LM-ETIQUETA                PIC X(30).
009700     02 WKS-LM-VALOR                   PIC Z(07)9.99-.
009800     02 FILLER                         PIC X(02).
009900     02 WKS-LM-CANTIDAD                PIC ZZZZ9.
010000     02 FILLER                         PIC X(81).
010100*                     LINEA TIPO 3: DETALLE COLUMNAR DE UNA
010200*                     OPERACION DEL LIBRO DE OPERACIONES
010300 01  WKS-LINEA-DET REDEFINES WKS-LINEA-RPT.
010400     02 FILLER                         PIC X(02).
010500     02 WKS-LD-FECHA-ENTRADA           PIC 9(08).
010600     02 FILLER                         PIC X(02).
010700     02 WKS-LD-FECHA-SALIDA            PIC 9(08).
010800     02 FILLER                         PIC X(02).
010900     02 WKS-LD-ACCIONES                PIC Z(08)9.
011000     02 FILLER                         PIC X(02).
011100     02 WKS-LD-PRECIO-ENTRADA          PIC Z(05)9.9999-.
011200     02 FILLER                         PIC X(02).
011300     02 WKS-LD-PRECIO-SALIDA           PIC Z(05)9.9999-.
011400     02 FILLER                         PIC X(02).
011500     02 WKS-LD-GANANCIA                PIC Z(08)9.9999-.
011600     02 FILLER                         PIC X(56).
011700 LINKAGE SECTION.
011800     COPY QDMETCPY.
011900 01  LK-NUM-OPERACIONES                 PIC 9(05) COMP.
012000 01  LK-TABLA-OPERACIONES.
012100     02 LK-OPERAC OCCURS 1 TO 5000 TIMES
012200                  DEPENDING ON LK-NUM-OPERACIONES
012300                  INDEXED BY IDX-LOPE.
012400        03 LK-TRD-FECHA-ENTRADA         PIC 9(08).
012500        03 LK-TRD-FECHA-SALIDA          PIC 9(08).
012600        03 LK-TRD-ACCIONES              PIC 9(09).
012700        03 LK-TRD-PRECIO-ENTRADA        PIC S9(07)V9(04).
012800        03 LK-TRD-PRECIO-SALIDA         PIC S9(07)V9(04).
012900        03 LK-TRD-GANANCIA-PERDIDA      PIC S9(11)V9(04).
013000 01  LK-NUM-VALORES-CARTERA             PIC 9(05) COMP.
013100 01  LK-TABLA-CARTERA.
013200     02 LK-VALCART OCCURS 1 TO 5000 TIMES
013300                  DEPENDING ON LK-NUM-VALORES-CARTERA
013400                  INDEXED BY IDX-LVAL.
013500        03 LK-PV-FECHA                  PIC 9(08).
013600        03 LK-PV-VALOR                  PIC S9(11)V9(02).
013700        03 LK-PV-CAIDA-PCT              PIC S9(03)V9(04).
013800 PROCEDURE DIVISION USING QDMET-AREA
013900                          LK-NUM-OPERACIONES
014000                          LK-TABLA-OPERACIONES
014100                          LK-NUM-VALORES-CARTERA
014200                          LK-TABLA-CARTERA.
014300*                     ----- SECCION PRINCIPAL -----
014400 000-MAIN SECTION.
014500     PERFORM 110-APERTURA-ARCHIVOS
014600     PERFORM 200-ESCRIBE-OPERACIONES THRU 200-ESCRIBE-OPERACIONES-E
014700     PERFORM 300-ESCRIBE-CARTERA THRU 300-ESCRIBE-CARTERA-E
014800     PERFORM 400-ESCRIBE-RESUMEN THRU 400-ESCRIBE-RESUMEN-E
014900     PERFORM 900-CIERRA-ARCHIVOS
015000     GOBACK.
015100 000-MAIN-E. EXIT.
015200
015300*                ----- APERTURA DE ARCHIVOS DE SALIDA -----
015400 110-APERTURA-ARCHIVOS SECTION.
015500     OPEN OUTPUT QDTRDF QDPVLF QDRPTF
015600     IF FS-QDTRDF NOT = 0 OR FS-QDPVLF NOT = 0 OR FS-QDRPTF NOT = 0
015700        DISPLAY "================================================"
015800                UPON CONSOLE
015900        DISPLAY "  QDBRPT - ERROR AL ABRIR ARCHIVOS DE SALIDA"
016000                UPON CONSOLE
016100        MOVE 91 TO RETURN-CODE
016200        STOP RUN
016300     END-IF.
016400 110-APERTURA-ARCHIVOS-E. EXIT.
016500
016600*                ----- LIBRO DE OPERACIONES -----
016700 200-ESCRIBE-OPERACIONES SECTION.
016800     PERFORM 210-ESCRIBE-UNA-OPERACION
016900             THRU 210-ESCRIBE-UNA-OPERACION-E
017000        VARYING WKS-I FROM 1 BY 1
017100        UNTIL WKS-I > LK-NUM-OPERACIONES.
017200 200-ESCRIBE-OPERACIONES-E. EXIT.
017300
017400 210-ESCRIBE-UNA-OPERACION SECTION.
017500     MOVE LK-TRD-FECHA-ENTRADA(WKS-I)   TO QDTRD-FECHA-ENTRADA
017600     MOVE LK-TRD-FECHA-SALIDA(WKS-I)    TO QDTRD-FECHA-SALIDA
017700     MOVE LK-TRD-ACCIONES(WKS-I)        TO QDTRD-ACCIONES
017800     MOVE LK-TRD-PRECIO-ENTRADA(WKS-I)  TO QDTRD-PRECIO-ENTRADA
017900     MOVE LK-TRD-PRECIO-SALIDA(WKS-I)   TO QDTRD-PRECIO-SALIDA
018000     MOVE LK-TRD-GANANCIA-PERDIDA(WKS-I) TO QDTRD-GANANCIA-PERDIDA
018100     WRITE QDTRD-RECORD.
018200 210-ESCRIBE-UNA-OPERACION-E. EXIT.
018300
018400*                ----- VALOR DE CARTERA DIARIO -----
018500 300-ESCRIBE-CARTERA SECTION.
018600     PERFORM 310-ESCRIBE-UN-VALOR THRU 310-ESCRIBE-UN-VALOR-E
018700        VARYING WKS-I FROM 1 BY 1
018800        UNTIL WKS-I > LK-NUM-VALORES-CARTERA.
018900 300-ESCRIBE-CARTERA-E. EXIT.
019000
019100 310-ESCRIBE-UN-VALOR SECTION.
019200     MOVE LK-PV-FECHA(WKS-I)     TO QDPVL-FECHA
019300     MOVE LK-PV-VALOR(WKS-I)     TO QDPVL-VALOR
019400     MOVE LK-PV-CAIDA-PCT(WKS-I) TO QDPVL-CAIDA-PCT
019500     WRITE QDPVL-RECORD.
019600 310-ESCRIBE-UN-VALOR-E. EXIT.
019700
019800*                ----- REPORTE RESUMEN DE 132 COLUMNAS -----
019900 400-ESCRIBE-RESUMEN SECTION.
020000     PERFORM 410-ENCABEZADO THRU 410-ENCABEZADO-E
020100     PERFORM 420-PARAMETROS THRU 420-PARAMETROS-E
020200        VARYING WKS-I FROM 1 BY 1
020300        UNTIL WKS-I > QDMET-NUM-PARAMETROS
020400     PERFORM 430-METRICAS THRU 430-METRICAS-E
020500     PERFORM 440-DETALLE-OPERACIONES THRU 440-DETALLE-OPERACIONES-E
020600     PERFORM 450-GRAN-TOTAL THRU 450-GRAN-TOTAL-E.
020700 400-ESCRIBE-RESUMEN-E. EXIT.
020800
020900 410-ENCABEZADO SECTION.
021000     MOVE SPACES TO WKS-LINEA-PARM
021100     MOVE "ESTRATEGIA"       TO WKS-LP-ETIQUETA
021200     MOVE QDMET-ESTRATEGIA   TO WKS-LP-VALOR
021300     WRITE QDRPT-LINEA FROM WKS-LINEA-RPT AFTER ADVANCING TOP-OF-FORM
021400     MOVE SPACES TO WKS-LINEA-PARM
021500     MOVE "REPORTE RESUMEN"  TO WKS-LP-ETIQUETA
021600     MOVE "BACKTESTING QUANTDASH" TO WKS-LP-VALOR
021700     WRITE QDRPT-LINEA FROM WKS-LINEA-RPT AFTER ADVANCING 1 LINE.
021800 410-ENCABEZADO-E. EXIT.
021900
022000 420-PARAMETROS SECTION.
022100     MOVE SPACES TO WKS-LINEA-PARM
022200     MOVE QDMET-PARM-NOMBRE(WKS-I)     TO WKS-LP-ETIQUETA
022300     MOVE QDMET-PARM-VALOR(WKS-I)      TO WKS-LP-VALOR
022400     WRITE QDRPT-LINEA FROM WKS-LINEA-RPT AFTER ADVANCING 1 LINE.
022500 420-PARAMETROS-E. EXIT.
022600
022700 430-METRICAS SECTION.
022800     MOVE SPACES TO WKS-LINEA-MET
022900     MOVE "EFECTIVO INICIAL"           TO WKS-LM-ETIQUETA
023000     MOVE QDMET-EFECTIVO-INICIAL       TO WKS-LM-VALOR
023100     WRITE QDRPT-LINEA FROM WKS-LINEA-RPT AFTER ADVANCING 2 LINES
023200
023300     MOVE SPACES TO WKS-LINEA-MET
023400     MOVE "VALOR FINAL"                TO WKS-LM-ETIQUETA
023500     MOVE QDMET-VALOR-FINAL            TO WKS-LM-VALOR
023600     WRITE QDRPT-LINEA FROM WKS-LINEA-RPT AFTER ADVANCING 1 LINE
023700
023800     MOVE SPACES TO WKS-LINEA-MET
023900     MOVE "RETORNO TOTAL (PORCENTAJE)" TO WKS-LM-ETIQUETA
024000     MOVE QDMET-RETORNO-TOTAL-PCT      TO WKS-LM-VALOR
024100     WRITE QDRPT-LINEA FROM WKS-LINEA-RPT AFTER ADVANCING 1 LINE
024200
024300     MOVE SPACES TO WKS-LINEA-MET
024400     MOVE "GANANCIA TOTAL"             TO WKS-LM-ETIQUETA
024500     MOVE QDMET-GANANCIA-TOTAL         TO WKS-LM-VALOR
024600     WRITE QDRPT-LINEA FROM WKS-LINEA-RPT AFTER ADVANCING 1 LINE
024700
024800     MOVE SPACES TO WKS-LINEA-MET
024900     MOVE "TOTAL DE OPERACIONES"       TO WKS-LM-ETIQUETA
025000     MOVE QDMET-TOTAL-OPERACIONES      TO WKS-LM-VALOR
025100     WRITE QDRPT-LINEA FROM WKS-LINEA-RPT AFTER ADVANCING 1 LINE
025200
025300     MOVE SPACES TO WKS-LINEA-MET
025400     MOVE "OPERACIONES GANADORAS"      TO WKS-LM-ETIQUETA
025500     MOVE QDMET-OPERAC-GANADORAS       TO WKS-LM-VALOR
025600     WRITE QDRPT-LINEA FROM WKS-LINEA-RPT AFTER ADVANCING 1 LINE
025700
025800     MOVE SPACES TO WKS-LINEA-MET
025900     MOVE "TASA DE GANADORAS (%)"      TO WKS-LM-ETIQUETA
026000     MOVE QDMET-TASA-GANADORAS-PCT     TO WKS-LM-VALOR
026100     WRITE QDRPT-LINEA FROM WKS-LINEA-RPT AFTER ADVANCING 1 LINE
026200
026300     MOVE SPACES TO WKS-LINEA-MET
026400     MOVE "SHARPE"                     TO WKS-LM-ETIQUETA
026500     MOVE QDMET-SHARPE                 TO WKS-LM-VALOR
026600     WRITE QDRPT-LINEA FROM WKS-LINEA-RPT AFTER ADVANCING 1 LINE
026700
026800     MOVE SPACES TO WKS-LINEA-PARM
026900     IF QDMET-ES-SORTINO-INFINITO
027000        MOVE "SORTINO"                 TO WKS-LP-ETIQUETA
027100        MOVE "INFINITO"                TO WKS-LP-VALOR
027200        WRITE QDRPT-LINEA FROM WKS-LINEA-RPT AFTER ADVANCING 1 LINE
027300     ELSE
027400        MOVE SPACES TO WKS-LINEA-MET
027500        MOVE "SORTINO"                 TO WKS-LM-ETIQUETA
027600        MOVE QDMET-SORTINO             TO WKS-LM-VALOR
027700        WRITE QDRPT-LINEA FROM WKS-LINEA-RPT AFTER ADVANCING 1 LINE
027800     END-IF
027900
028000     MOVE SPACES TO WKS-LINEA-MET
028100     MOVE "CAIDA MAXIMA (%)"           TO WKS-LM-ETIQUETA
028200     MOVE QDMET-CAIDA-MAXIMA-PCT       TO WKS-LM-VALOR
028300     WRITE QDRPT-LINEA FROM WKS-LINEA-RPT AFTER ADVANCING 1 LINE
028400
028500     MOVE SPACES TO WKS-LINEA-MET
028600     MOVE "DURACION CAIDA MAXIMA (DIAS)" TO WKS-LM-ETIQUETA
028700     MOVE QDMET-CAIDA-MAXIMA-DUR       TO WKS-LM-VALOR
028800     WRITE QDRPT-LINEA FROM WKS-LINEA-RPT AFTER ADVANCING 1 LINE
028900
029000     MOVE SPACES TO WKS-LINEA-MET
029100     MOVE "VOLATILIDAD ANUALIZADA (%)" TO WKS-LM-ETIQUETA
029200     MOVE QDMET-VOLATILIDAD-PCT        TO WKS-LM-VALOR
029300     WRITE QDRPT-LINEA FROM WKS-LINEA-RPT AFTER ADVANCING 1 LINE.
029400 430-METRICAS-E. EXIT.
029500
029600 440-DETALLE-OPERACIONES SECTION.
029700     MOVE SPACES TO WKS-LINEA-PARM
029800     MOVE "OPERACIONES"                TO WKS-LP-ETIQUETA
029900     MOVE "FEC.ENT FEC.SAL ACC PRE.ENT PRE.SAL G/P" TO WKS-LP-VALOR
030000     WRITE QDRPT-LINEA FROM WKS-LINEA-RPT AFTER ADVANCING 2 LINES
030100     MOVE ZEROS TO WKS-GRAN-TOTAL
030200     PERFORM 441-DETALLE-UNA-OPERACION
030300             THRU 441-DETALLE-UNA-OPERACION-E
030400        VARYING WKS-I FROM 1 BY 1
030500        UNTIL WKS-I > LK-NUM-OPERACIONES.
030600 440-DETALLE-OPERACIONES-E. EXIT.
030700
030800 441-DETALLE-UNA-OPERACION SECTION.
030900     MOVE SPACES TO WKS-LINEA-DET
031000     MOVE LK-TRD-FECHA-ENTRADA(WKS-I)   TO WKS-LD-FECHA-ENTRADA
031100     MOVE LK-TRD-FECHA-SALIDA(WKS-I)    TO WKS-LD-FECHA-SALIDA
031200     MOVE LK-TRD-ACCIONES(WKS-I)        TO WKS-LD-ACCIONES
031300     MOVE LK-TRD-PRECIO-ENTRADA(WKS-I)  TO WKS-LD-PRECIO-ENTRADA
031400     MOVE LK-TRD-PRECIO-SALIDA(WKS-I)   TO WKS-LD-PRECIO-SALIDA
031500     MOVE LK-TRD-GANANCIA-PERDIDA(WKS-I) TO WKS-LD-GANANCIA
031600     WRITE QDRPT-LINEA FROM WKS-LINEA-RPT AFTER ADVANCING 1 LINE
031700     ADD LK-TRD-GANANCIA-PERDIDA(WKS-I) TO WKS-GRAN-TOTAL.
031800 441-DETALLE-UNA-OPERACION-E. EXIT.
031900
032000 450-GRAN-TOTAL SECTION.
032100     MOVE SPACES TO WKS-LINEA-MET
032200     MOVE "GRAN TOTAL GANANCIA/PERDIDA" TO WKS-LM-ETIQUETA
032300     MOVE WKS-GRAN-TOTAL                TO WKS-LM-VALOR
032400     MOVE LK-NUM-OPERACIONES            TO WKS-LM-CANTIDAD
032500     WRITE QDRPT-LINEA FROM WKS-LINEA-RPT AFTER ADVANCING 2 LINES.
032600 450-GRAN-TOTAL-E. EXIT.
032700
032800*                ----- CIERRE DE ARCHIVOS DE SALIDA -----
032900 900-CIERRA-ARCHIVOS SECTION.
033000     CLOSE QDTRDF QDPVLF QDRPTF.
033100 900-CIERRA-ARCHIVOS-E. EXIT.
