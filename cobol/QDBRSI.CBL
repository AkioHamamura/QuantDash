000100******************************************************************
000200* FECHA       : 03/05/1990                                       *
000300* PROGRAMADOR : P. RAMIREZ (PEDR)                                 *
000400* APLICACION  : QUANTDASH - BACKTESTING DE ESTRATEGIAS            *
000500* PROGRAMA    : QDBRSI                                           *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : GENERADOR DE SENALES POR RETROCESO DE RSI.        *
000800*             : CARGA LAS BARRAS DIARIAS, CALCULA EL RSI POR      *
000900*             : PROMEDIO MOVIL SIMPLE DE GANANCIAS Y PERDIDAS Y    *
001000*             : LA MEDIA MOVIL DE TENDENCIA, EMITE SENALES EN     *
001100*             : PLANO/LARGO/CORTO E INVOCA AL SIMULADOR,          *
001200*             : METRICAS Y REPORTE COMUNES                       *
001300* ARCHIVOS    : QDBARS  (ENTRADA, BARRAS DIARIAS DE PRECIO)       *
001400* PROGRAMA(S) : QDBSIM, QDBMET, QDBRPT                            *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID. QDBRSI.
001800 AUTHOR. P RAMIREZ.
001900 INSTALLATION. DEPARTAMENTO DE SISTEMAS QUANTDASH.
002000 DATE-WRITTEN. 03/05/1990.
002100 DATE-COMPILED.
002200 SECURITY. USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
002300******************************************************************
002400*                     B I T A C O R A   D E   C A M B I O S      *
002500******************************************************************
002600* 03/05/1990 PEDR TCK-0135 CREACION INICIAL DEL PROGRAMA          *
002700* 19/11/1993 PEDR TCK-0228 SE CORRIGE DIVISION POR CERO CUANDO NO *
002800*                 HAY PERDIDAS EN LA VENTANA (RS INDEFINIDO)      *
002900* 05/06/1996 LQM  TCK-0377 SE AGREGA ESTADO CORTO (VENTA EN DES-  *
003000*                 CUBIERTO) A LA MAQUINA DE ESTADOS               *
003100* 17/01/1999 LQM  TCK-0520 AMPLIACION DE WKS-FECHA A 4 DIGITOS DE *
003200*                 ANIO (PROYECTO AAAA)                            *
003300* 11/05/2011 MVS  TCK-1022 SE AMPLIA TABLA DE BARRAS A 5000       *
003400* 09/03/2024 PEDR TCK-5512 SE ADAPTA A LA NUEVA SUITE QUANTDASH,  *
003500*                 SE DELEGA SIMULACION, METRICAS Y REPORTE A      *
003600*                 PROGRAMAS COMUNES (QDBSIM, QDBMET, QDBRPT)      *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 IS WKS-SWITCH-DEPURACION
004300     CLASS DIGITOS-VALIDOS IS "0" THRU "9".
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT QDBARS ASSIGN TO QDBARS
004700                   ORGANIZATION IS LINE SEQUENTIAL
004800                   FILE STATUS IS FS-QDBARS.
004900 DATA DIVISION.
005000 FILE SECTION.
005100*                    ARCHIVO DE ENTRADA: BARRAS DIARIAS
005200 FD  QDBARS.
005300     COPY QDBARCPY.
005400 WORKING-STORAGE SECTION.
005500*                     AREA DE TRAZA PARA DEPURACION (UPSI-0)
005600     77  WKS-CTR-DEPURACION            PIC 9(05) COMP VALUE ZEROS.
005700     77  WKS-LINEA-TRAZA               PIC X(80).
005800 01  FS-QDBARS                         PIC 9(02) VALUE ZEROS.
005900 01  WKS-FIN-QDBARS                    PIC X(01) VALUE 'N'.
006000     88 WKS-NO-HAY-MAS-BARRAS                    VALUE 'S'.
006100*                     PARAMETROS DE LA ESTRATEGIA
006200 01  WKS-PARAMETROS.
006300     02 WKS-PERIODO-RSI                PIC 9(03) COMP VALUE 14.
006400     02 WKS-PERIODO-MA                 PIC 9(03) COMP VALUE 50.
006500     02 WKS-SOBREVENTA                 PIC 9(03) COMP-3 VALUE 30.
006600     02 WKS-SOBRECOMPRA                PIC 9(03) COMP-3 VALUE 70.
006700     02 FILLER                          PIC X(01).
006800*                     TABLA DE BARRAS EN MEMORIA (PASO 1)
006900 01  WKS-NUM-BARRAS                    PIC 9(05) COMP VALUE ZEROS.
007000 01  WKS-TABLA-BARRAS.
007100     02 WKS-BARRA OCCURS 1 TO 5000 TIMES
007200                   DEPENDING ON WKS-NUM-BARRAS
007300                   INDEXED BY IDX-BAR.
007400        03 WKS-BAR-FECHA               PIC 9(08).
007500        03 WKS-BAR-CIERRE               PIC S9(07)V9(04).
007600*                     TABLA DE GANANCIAS/PERDIDAS DIARIAS
007700 01  WKS-TABLA-VARIACION.
007800     02 WKS-VARIAC OCCURS 1 TO 5000 TIMES
007900                   DEPENDING ON WKS-NUM-BARRAS
008000                   INDEXED BY IDX-VAR.
008100        03 WKS-VAR-GANANCIA             PIC S9(07)V9(04).
008200        03 WKS-VAR-PERDIDA              PIC S9(07)V9(04).
008300*                     TABLA DE INDICADORES (PASO 2)
008400 01  WKS-TABLA-INDIC.
008500     02 WKS-INDIC OCCURS 1 TO 5000 TIMES
008600                   DEPENDING ON WKS-NUM-BARRAS
008700                   INDEXED BY IDX-IND.
008800        03 WKS-IND-RSI                 PIC S9(03)V9(04).
008900        03 WKS-IND-MA                  PIC S9(07)V9(04).
009000        03 WKS-IND-TENDENCIA           PIC X(01) VALUE 'B'.
009100           88 WKS-IND-TENDENCIA-ALZA             VALUE 'A'.
009200           88 WKS-IND-TENDENCIA-BAJA             VALUE 'B'.
009300        03 WKS-IND-DISPONIBLE          PIC X(01) VALUE 'N'.
009400           88 WKS-IND-RSI-OK                     VALUE 'S'.
009500*                     TABLA DE SENALES (PASO 3)
009600 01  WKS-NUM-SENALES                   PIC 9(05) COMP VALUE ZEROS.
009700 01  WKS-TABLA-SENALES.
009800     02 WKS-SENAL OCCURS 1 TO 5000 TIMES
009900                   DEPENDING ON WKS-NUM-BARRAS
010000                   INDEXED BY IDX-SIG.
010100        COPY QDSIGCPY REPLACING ==01  QDSIG-ENTRY==
010200                             BY ==03  QDSIG-ENTRY==.
010300*                     TABLAS DE SALIDA DEL SIMULADOR (PASO 4)
010400 01  WKS-NUM-OPERACIONES                PIC 9(05) COMP VALUE ZEROS.
010500 01  WKS-TABLA-OPERACIONES.
010600     02 WKS-OPERAC OCCURS 1 TO 5000 TIMES
010700                   DEPENDING ON WKS-NUM-BARRAS
010800                   INDEXED BY IDX-OPE.
010900        03 WKS-TRD-FECHA-ENTRADA        PIC 9(08).
011000        03 WKS-TRD-FECHA-SALIDA         PIC 9(08).
011100        03 WKS-TRD-ACCIONES             PIC 9(09).
011200        03 WKS-TRD-PRECIO-ENTRADA       PIC S9(07)V9(04).
011300        03 WKS-TRD-PRECIO-SALIDA        PIC S9(07)V9(04).
011400        03 WKS-TRD-GANANCIA-PERDIDA     PIC S9(11)V9(04).
011500 01  WKS-NUM-VALORES-CARTERA            PIC 9(05) COMP VALUE ZEROS.
011600 01  WKS-TABLA-CARTERA.
011700     02 WKS-VALCART OCCURS 1 TO 5000 TIMES
011800                   DEPENDING ON WKS-NUM-BARRAS
011900                   INDEXED BY IDX-VAL.
012000        03 WKS-PV-FECHA                 PIC 9(08).
012100        03 WKS-PV-VALOR                 PIC S9(11)V9(02).
012200        03 WKS-PV-CAIDA-PCT             PIC S9(03)V9(04).
012300*                     AREA DE METRICAS Y REPORTE (PASOS 5 Y 6)
012400 01  WKS-EFECTIVO-INICIAL               PIC S9(09)V9(02)
012500                                         VALUE 100000.00.
012600     COPY QDMETCPY.
012700*                     CONTADORES DE TRABAJO Y SUBINDICES
012800 01  WKS-CONTADORES.
012900     02 WKS-I                          PIC 9(05) COMP.
013000     02 WKS-J                          PIC 9(05) COMP.
013100     02 WKS-POS                        PIC 9(05) COMP.
013200     02 WKS-SUMA-GANANCIA              PIC S9(09)V9(04) COMP-3.
013300     02 WKS-SUMA-PERDIDA               PIC S9(09)V9(04) COMP-3.
013400     02 WKS-SUMA-CIERRE                PIC S9(09)V9(04) COMP-3.
013500     02 WKS-PROMEDIO-GANANCIA          PIC S9(07)V9(04) COMP-3.
013600     02 WKS-PROMEDIO-PERDIDA           PIC S9(07)V9(04) COMP-3.
013700     02 WKS-RS                         PIC S9(07)V9(06) COMP-3.
013800     02 WKS-BARRAS-RECHAZADAS          PIC 9(05) COMP VALUE ZEROS.
013900     02 FILLER                          PIC X(01).
014000*                     REDEFINICIONES DE TRABAJO SOBRE FECHA
014100 01  WKS-FECHA-TRABAJO                 PIC 9(08) VALUE ZEROS.
014200 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
014300     02 WKS-FT-ANIO                    PIC 9(04).
014400     02 WKS-FT-MES                     PIC 9(02).
014500     02 WKS-FT-DIA                     PIC 9(02).
014600*                     REDEFINICION DEL EFECTIVO INICIAL PARA
014700*                     DESPLIEGUE EN LA BITACORA DE CONSOLA
014800 01  WKS-EFECTIVO-INICIAL-R REDEFINES WKS-EFECTIVO-INICIAL.
014900     02 WKS-EFI-ENTERO                 PIC S9(09).
015000     02 WKS-EFI-DECIMAL                PIC 9(02).
015100*                     ESTADO DE POSICION: PLANO/LARGO/CORTO
015200 01  WKS-FLAGS.
015300     02 WKS-POSICION-ACTUAL             PIC S9(01) VALUE ZERO.
015400        88 WKS-ESTA-CORTO                           VALUE -1.
015500        88 WKS-ESTA-PLANO                           VALUE 0.
015600        88 WKS-ESTA-LARGO                           VALUE 1.
015700     02 FILLER                          PIC X(01).
015800*                     REDEFINICION DE LA BANDERA DE POSICION
015900*                     PARA DESPLIEGUE EN CONSOLA
016000 01  WKS-FLAGS-R REDEFINES WKS-FLAGS.
016100     02 WKS-FLAGS-DISPLAY              PIC X(01).
016200 PROCEDURE DIVISION.
016300*                     ----- SECCION PRINCIPAL -----
016400 000-MAIN SECTION.
016500     PERFORM 110-APERTURA-ARCHIVOS
016600     PERFORM 200-CARGA-BARRAS THRU 200-CARGA-BARRAS-E
016700     PERFORM 250-CALCULA-VARIACIONES THRU 250-CALCULA-VARIACIONES-E
016800        VARYING WKS-I FROM 2 BY 1 UNTIL WKS-I > WKS-NUM-BARRAS
016900     PERFORM 300-CALCULA-INDICADORES THRU 300-CALCULA-INDICADORES-E
017000        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-NUM-BARRAS
017100     PERFORM 400-GENERA-SENALES THRU 400-GENERA-SENALES-E
017200     PERFORM 500-INVOCA-SIMULADOR
017300     PERFORM 600-INVOCA-METRICAS
017400     PERFORM 700-INVOCA-REPORTE
017500     PERFORM 800-ESTADISTICAS
017600     PERFORM 900-CIERRA-ARCHIVOS
017700     STOP RUN.
017800 000-MAIN-E. EXIT.
017900
018000*                ----- APERTURA DE ARCHIVOS -----
018100 110-APERTURA-ARCHIVOS SECTION.
018200     OPEN INPUT QDBARS
018300     IF FS-QDBARS = 97
018400        MOVE ZEROS TO FS-QDBARS
018500     END-IF
018600     IF FS-QDBARS NOT = 0
018700        DISPLAY "================================================"
018800                UPON CONSOLE
018900        DISPLAY "  QDBRSI - ERROR AL ABRIR ARCHIVO QDBARS : ("
019000                FS-QDBARS ")" UPON CONSOLE
019100        MOVE 91 TO RETURN-CODE
019200        STOP RUN
019300     END-IF.
019400 110-APERTURA-ARCHIVOS-E. EXIT.
019500
019600*                ----- PASO 1: CARGA DE BARRAS A MEMORIA -----
019700 200-CARGA-BARRAS SECTION.
019800     PERFORM 205-LEE-PRIMERA-BARRA THRU 205-LEE-PRIMERA-BARRA-E
019900     PERFORM 210-CARGA-UNA-BARRA THRU 210-CARGA-UNA-BARRA-E
020000        UNTIL WKS-NO-HAY-MAS-BARRAS.
020100 200-CARGA-BARRAS-E. EXIT.
020200
020300 205-LEE-PRIMERA-BARRA SECTION.
020400     READ QDBARS
020500          AT END SET WKS-NO-HAY-MAS-BARRAS TO TRUE
020600     END-READ.
020700 205-LEE-PRIMERA-BARRA-E. EXIT.
020800
020900 210-CARGA-UNA-BARRA SECTION.
021000     IF QDBAR-CIERRE NOT GREATER THAN ZERO
021100        ADD 1 TO WKS-BARRAS-RECHAZADAS
021200     ELSE
021300        ADD 1 TO WKS-NUM-BARRAS
021400        MOVE QDBAR-FECHA  TO WKS-BAR-FECHA(WKS-NUM-BARRAS)
021500        MOVE QDBAR-CIERRE TO WKS-BAR-CIERRE(WKS-NUM-BARRAS)
021600     END-IF
021700     READ QDBARS
021800          AT END SET WKS-NO-HAY-MAS-BARRAS TO TRUE
021900     END-READ.
022000 210-CARGA-UNA-BARRA-E. EXIT.
022100
022200*                ----- PASO 1B: GANANCIA/PERDIDA DIARIA -----
022300 250-CALCULA-VARIACIONES SECTION.
022400     COMPUTE WKS-POS = WKS-I - 1
022500     IF WKS-BAR-CIERRE(WKS-I) GREATER THAN WKS-BAR-CIERRE(WKS-POS)
022600        COMPUTE WKS-VAR-GANANCIA(WKS-I) =
022700                WKS-BAR-CIERRE(WKS-I) - WKS-BAR-CIERRE(WKS-POS)
022800        MOVE ZEROS TO WKS-VAR-PERDIDA(WKS-I)
022900     ELSE
023000        COMPUTE WKS-VAR-PERDIDA(WKS-I) =
023100                WKS-BAR-CIERRE(WKS-POS) - WKS-BAR-CIERRE(WKS-I)
023200        MOVE ZEROS TO WKS-VAR-GANANCIA(WKS-I)
023300     END-IF.
023400 250-CALCULA-VARIACIONES-E. EXIT.
023500
023600*                ----- PASO 2: RSI Y TENDENCIA -----
023700 300-CALCULA-INDICADORES SECTION.
023800     MOVE 'N' TO WKS-IND-DISPONIBLE(WKS-I)
023900     IF WKS-I >= WKS-PERIODO-MA
024000        MOVE ZEROS TO WKS-SUMA-CIERRE
024100        PERFORM 330-SUMA-CIERRE THRU 330-SUMA-CIERRE-E
024200           VARYING WKS-J FROM ZERO BY 1
024300           UNTIL WKS-J >= WKS-PERIODO-MA
024400        COMPUTE WKS-IND-MA(WKS-I) ROUNDED =
024500                WKS-SUMA-CIERRE / WKS-PERIODO-MA
024600        IF WKS-BAR-CIERRE(WKS-I) GREATER THAN WKS-IND-MA(WKS-I)
024700           SET WKS-IND-TENDENCIA-ALZA(WKS-I) TO TRUE
024800        ELSE
024900           SET WKS-IND-TENDENCIA-BAJA(WKS-I) TO TRUE
025000        END-IF
025100     END-IF
025200     IF WKS-I > WKS-PERIODO-RSI AND WKS-I >= WKS-PERIODO-MA
025300        MOVE ZEROS TO WKS-SUMA-GANANCIA WKS-SUMA-PERDIDA
025400        PERFORM 340-SUMA-VARIACION THRU 340-SUMA-VARIACION-E
025500           VARYING WKS-J FROM ZERO BY 1
025600           UNTIL WKS-J >= WKS-PERIODO-RSI
025700        COMPUTE WKS-PROMEDIO-GANANCIA ROUNDED =
025800                WKS-SUMA-GANANCIA / WKS-PERIODO-RSI
025900        COMPUTE WKS-PROMEDIO-PERDIDA ROUNDED =
026000                WKS-SUMA-PERDIDA / WKS-PERIODO-RSI
026100        IF WKS-PROMEDIO-PERDIDA = ZERO
026200           MOVE 100 TO WKS-IND-RSI(WKS-I)
026300        ELSE
026400           COMPUTE WKS-RS ROUNDED =
026500                   WKS-PROMEDIO-GANANCIA / WKS-PROMEDIO-PERDIDA
026600           COMPUTE WKS-IND-RSI(WKS-I) ROUNDED =
026700                   100 - (100 / (1 + WKS-RS))
026800        END-IF
026900        MOVE 'S' TO WKS-IND-DISPONIBLE(WKS-I)
027000     END-IF.
027100 300-CALCULA-INDICADORES-E. EXIT.
027200
027300 330-SUMA-CIERRE SECTION.
027400     COMPUTE WKS-POS = WKS-I - WKS-J
027500     ADD WKS-BAR-CIERRE(WKS-POS) TO WKS-SUMA-CIERRE.
027600 330-SUMA-CIERRE-E. EXIT.
027700
027800 340-SUMA-VARIACION SECTION.
027900     COMPUTE WKS-POS = WKS-I - WKS-J
028000     ADD WKS-VAR-GANANCIA(WKS-POS) TO WKS-SUMA-GANANCIA
028100     ADD WKS-VAR-PERDIDA(WKS-POS)  TO WKS-SUMA-PERDIDA.
028200 340-SUMA-VARIACION-E. EXIT.
028300
028400*                ----- PASO 3: SENALES PLANO/LARGO/CORTO -----
028500 400-GENERA-SENALES SECTION.
028600     MOVE ZERO TO WKS-POSICION-ACTUAL
028700     MOVE WKS-NUM-BARRAS TO WKS-NUM-SENALES
028800     PERFORM 410-PROCESA-UNA-BARRA THRU 410-PROCESA-UNA-BARRA-E
028900        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-NUM-BARRAS.
029000 400-GENERA-SENALES-E. EXIT.
029100
029200 410-PROCESA-UNA-BARRA SECTION.
029300     MOVE WKS-BAR-FECHA(WKS-I)   TO QDSIG-FECHA(WKS-I)
029400     MOVE WKS-BAR-CIERRE(WKS-I)  TO QDSIG-CIERRE(WKS-I)
029500     MOVE ZERO TO QDSIG-COMPRA(WKS-I) QDSIG-VENTA(WKS-I)
029600     IF NOT WKS-IND-RSI-OK(WKS-I)
029700        MOVE WKS-POSICION-ACTUAL TO QDSIG-POSICION(WKS-I)
029800        GO TO 410-PROCESA-UNA-BARRA-E
029900     END-IF
030000     EVALUATE TRUE
030100        WHEN WKS-ESTA-PLANO
030200           IF WKS-IND-TENDENCIA-ALZA(WKS-I) AND
030300              WKS-IND-RSI(WKS-I) NOT GREATER THAN WKS-SOBREVENTA
030400              AND WKS-BAR-CIERRE(WKS-I) GREATER THAN
030500                  WKS-IND-MA(WKS-I)
030600              MOVE 1 TO QDSIG-COMPRA(WKS-I)
030700              MOVE 1 TO WKS-POSICION-ACTUAL
030800           ELSE
030900              IF WKS-IND-TENDENCIA-BAJA(WKS-I) AND
031000                 WKS-IND-RSI(WKS-I) NOT LESS THAN
031100                 WKS-SOBRECOMPRA AND WKS-BAR-CIERRE(WKS-I)
031200                 LESS THAN WKS-IND-MA(WKS-I)
031300                 MOVE 1 TO QDSIG-VENTA(WKS-I)
031400                 MOVE -1 TO WKS-POSICION-ACTUAL
031500              END-IF
031600           END-IF
031700        WHEN WKS-ESTA-LARGO
031800           IF WKS-IND-RSI(WKS-I) NOT LESS THAN WKS-SOBRECOMPRA OR
031900              WKS-IND-TENDENCIA-BAJA(WKS-I)
032000              MOVE 1 TO QDSIG-VENTA(WKS-I)
032100              MOVE 0 TO WKS-POSICION-ACTUAL
032200           END-IF
032300        WHEN WKS-ESTA-CORTO
032400           IF WKS-IND-RSI(WKS-I) NOT GREATER THAN WKS-SOBREVENTA OR
032500              WKS-IND-TENDENCIA-ALZA(WKS-I)
032600              MOVE 1 TO QDSIG-COMPRA(WKS-I)
032700              MOVE 0 TO WKS-POSICION-ACTUAL
032800           END-IF
032900     END-EVALUATE
033000     MOVE WKS-POSICION-ACTUAL TO QDSIG-POSICION(WKS-I).
033100 410-PROCESA-UNA-BARRA-E. EXIT.
033200
033300*                ----- PASO 4: INVOCA AL SIMULADOR COMUN -----
033400 500-INVOCA-SIMULADOR SECTION.
033500     CALL 'QDBSIM' USING WKS-EFECTIVO-INICIAL
033600                         WKS-NUM-BARRAS
033700                         WKS-TABLA-BARRAS
033800                         WKS-TABLA-SENALES
033900                         WKS-NUM-OPERACIONES
034000                         WKS-TABLA-OPERACIONES
034100                         WKS-NUM-VALORES-CARTERA
034200                         WKS-TABLA-CARTERA.
034300 500-INVOCA-SIMULADOR-E. EXIT.
034400
034500*                ----- PASO 5: INVOCA METRICAS COMUNES -----
034600 600-INVOCA-METRICAS SECTION.
034700     MOVE 'RSI-PULLBACK'           TO QDMET-ESTRATEGIA
034800     MOVE 4                        TO QDMET-NUM-PARAMETROS
034900     MOVE 'PERIODO-RSI'            TO QDMET-PARM-NOMBRE(1)
035000     MOVE WKS-PERIODO-RSI          TO QDMET-PARM-VALOR(1)
035100     MOVE 'PERIODO-MA'             TO QDMET-PARM-NOMBRE(2)
035200     MOVE WKS-PERIODO-MA           TO QDMET-PARM-VALOR(2)
035300     MOVE 'SOBREVENTA'             TO QDMET-PARM-NOMBRE(3)
035400     MOVE WKS-SOBREVENTA           TO QDMET-PARM-VALOR(3)
035500     MOVE 'SOBRECOMPRA'            TO QDMET-PARM-NOMBRE(4)
035600     MOVE WKS-SOBRECOMPRA          TO QDMET-PARM-VALOR(4)
035700     CALL 'QDBMET' USING WKS-EFECTIVO-INICIAL
035800                         WKS-NUM-VALORES-CARTERA
035900                         WKS-TABLA-CARTERA
036000                         WKS-NUM-OPERACIONES
036100                         WKS-TABLA-OPERACIONES
036200                         QDMET-AREA.
036300 600-INVOCA-METRICAS-E. EXIT.
036400
036500*                ----- PASO 6: INVOCA EL REPORTE COMUN -----
036600 700-INVOCA-REPORTE SECTION.
036700     CALL 'QDBRPT' USING QDMET-AREA
036800                         WKS-NUM-OPERACIONES
036900                         WKS-TABLA-OPERACIONES
037000                   WKS-NUM-VALORES-CARTERA
037100                   WKS-TABLA-CARTERA.
037200 700-INVOCA-REPORTE-E. EXIT.
037300
037400*                ----- ESTADISTICAS DE LA CORRIDA -----
037500 800-ESTADISTICAS SECTION.
037600     DISPLAY
037700     ">>>>>>>>>>>>>>>>>>>>>>> ESTADISTICAS QDBRSI <<<<<<<<<<<<<<<<"
037800     DISPLAY
037900     "||  BARRAS CARGADAS             : (" WKS-NUM-BARRAS      ")"
038000     DISPLAY
038100     "||  BARRAS RECHAZADAS           : (" WKS-BARRAS-RECHAZADAS ")"
038200     DISPLAY
038300     "||  OPERACIONES GENERADAS       : (" WKS-NUM-OPERACIONES ")"
038400     DISPLAY
038500     ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<<<<<".
038600 800-ESTADISTICAS-E. EXIT.
038700
038800*                ----- CIERRE DE ARCHIVOS -----
038900 900-CIERRA-ARCHIVOS SECTION.
039000     CLOSE QDBARS.
039100 900-CIERRA-ARCHIVOS-E. EXIT.
