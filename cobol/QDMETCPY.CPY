000100******************************************************************
000200* COPY MEMBER : QDMETCPY                                        *
000300* DESCRIPCION : AREA DE ENLACE (LINKAGE) CON EL RESUMEN DE       *
000400*             : METRICAS DE DESEMPENO Y LOS DATOS DE            *
000500*             : IDENTIFICACION DE LA ESTRATEGIA/CORRIDA, USADA   *
000600*             : ENTRE LOS DRIVERS DE ESTRATEGIA Y LAS RUTINAS    *
000700*             : COMUNES QDBSIM, QDBMET Y QDBRPT                  *
000800* USADO POR   : QDBMACRO, QDBBOLL, QDBRSI, QDBDMOM, QDBTURTL,    *
000900*             : QDBGAP, QDBPAIR, QDBSIM, QDBMET, QDBRPT          *
001000* ULTIMA MOD  : 15/03/2024  PEDR  TCK-5512  CREACION INICIAL     *
001100******************************************************************
001200 01  QDMET-AREA.
001300*---------------------------------------------------------------*
001400*    IDENTIFICACION DE LA ESTRATEGIA Y SUS PARAMETROS, PARA     *
001500*    EL ENCABEZADO DEL REPORTE RESUMEN                          *
001600*---------------------------------------------------------------*
001700     02 QDMET-ESTRATEGIA              PIC X(20).
001800     02 QDMET-NUM-PARAMETROS          PIC 9(02) COMP-3.
001900     02 QDMET-PARAMETROS OCCURS 6 TIMES.
002000        03 QDMET-PARM-NOMBRE          PIC X(15).
002100        03 QDMET-PARM-VALOR           PIC X(15).
002200*---------------------------------------------------------------*
002300*    METRICAS BASICAS                                           *
002400*---------------------------------------------------------------*
002500     02 QDMET-EFECTIVO-INICIAL        PIC S9(09)V9(02).
002600     02 QDMET-VALOR-FINAL             PIC S9(09)V9(02).
002700     02 QDMET-RETORNO-TOTAL-PCT       PIC S9(05)V9(04).
002800     02 QDMET-GANANCIA-TOTAL          PIC S9(09)V9(02).
002900     02 QDMET-TOTAL-OPERACIONES       PIC 9(05).
003000     02 QDMET-OPERAC-GANADORAS        PIC 9(05).
003100     02 QDMET-TASA-GANADORAS-PCT      PIC S9(05)V9(04).
003200*---------------------------------------------------------------*
003300*    METRICAS DE RIESGO                                         *
003400*---------------------------------------------------------------*
003500     02 QDMET-SHARPE                  PIC S9(03)V9(06).
003600     02 QDMET-SORTINO                 PIC S9(03)V9(06).
003700     02 QDMET-CAIDA-MAXIMA-PCT        PIC S9(03)V9(04).
003800     02 QDMET-CAIDA-MAXIMA-DUR        PIC 9(05).
003900     02 QDMET-VOLATILIDAD-PCT         PIC S9(05)V9(04).
004000*---------------------------------------------------------------*
004100*    88-LEVEL: SORTINO INFINITO (SIN RETORNOS NEGATIVOS)        *
004200*---------------------------------------------------------------*
004300     02 QDMET-SORTINO-INFINITO        PIC X(01).
004400        88 QDMET-ES-SORTINO-INFINITO            VALUE 'S'.
004500        88 QDMET-NO-ES-SORTINO-INFINITO         VALUE 'N'.
004600     02 FILLER                        PIC X(12).
