000100******************************************************************
000200* COPY MEMBER : QDPVLCPY                                        *
000300* DESCRIPCION : LAYOUT DEL REGISTRO DE VALOR DE CARTERA DIARIO,  *
000400*             : UNO POR BARRA, ESCRITO POR QDBRPT AL FINALIZAR   *
000500*             : CADA CORRIDA DE ESTRATEGIA                       *
000600* USADO POR   : QDBSIM (LINKAGE), QDBMET (LINKAGE), QDBRPT       *
000700* ULTIMA MOD  : 14/03/2024  PEDR  TCK-5512  CREACION INICIAL     *
000800******************************************************************
000900 01  QDPVL-RECORD.
001000     02 QDPVL-FECHA                   PIC 9(08).
001100*---------------------------------------------------------------*
001200*    VALOR DE CARTERA = EFECTIVO + ACCIONES * CIERRE            *
001300*---------------------------------------------------------------*
001400     02 QDPVL-VALOR                   PIC S9(11)V9(02).
001500*---------------------------------------------------------------*
001600*    PORCENTAJE DE CAIDA RESPECTO AL PICO HISTORICO, <= CERO    *
001700*---------------------------------------------------------------*
001800     02 QDPVL-CAIDA-PCT               PIC S9(03)V9(04).
001900     02 FILLER                        PIC X(10).
