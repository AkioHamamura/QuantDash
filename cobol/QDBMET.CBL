000100******************************************************************
000200* FECHA       : 15/03/2024                                       *
000300* PROGRAMADOR : P. RAMIREZ (PEDR)                                 *
000400* APLICACION  : QUANTDASH - BACKTESTING DE ESTRATEGIAS            *
000500* PROGRAMA    : QDBMET                                          *
000600* TIPO        : SUBPROGRAMA (CALLED)                             *
000700* DESCRIPCION : CALCULO DE METRICAS DE DESEMPENO COMUN A TODOS    *
000800*             : LOS GENERADORES DE SENALES. RECIBE LA SERIE DE   *
000900*             : VALOR DE CARTERA Y LA BITACORA DE OPERACIONES DE *
001000*             : LA CORRIDA Y DEVUELVE RETORNO TOTAL, GANANCIA,   *
001100*             : TASA DE OPERACIONES GANADORAS, SHARPE, SORTINO,  *
001200*             : CAIDA MAXIMA Y SU DURACION, Y VOLATILIDAD ANUAL  *
001300* ARCHIVOS    : NINGUNO (TRABAJA SOLO SOBRE AREAS DE ENLACE)     *
001400* INVOCADO POR: QDBBOLL, QDBRSI, QDBDMOM, QDBTURTL, QDBGAP,       *
001500*             : QDBPAIR                                          *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID. QDBMET.
001900 AUTHOR. P RAMIREZ.
002000 INSTALLATION. DEPARTAMENTO DE SISTEMAS QUANTDASH.
002100 DATE-WRITTEN. 15/03/2024.
002200 DATE-COMPILED.
002300 SECURITY. USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
002400******************************************************************
002500*                     B I T A C O R A   D E   C A M B I O S      *
002600******************************************************************
002700* 15/03/2024 PEDR TCK-5512 CREACION INICIAL. SE EXTRAE LA LOGICA *
002800*                 DE METRICAS COMUN A PARTIR DE LOS SIETE        *
002900*                 GENERADORES DE SENALES EXISTENTES              *
003000* 23/03/2024 PEDR TCK-5540 SE AGREGA EL INDICADOR DE SORTINO     *
003100*                 INFINITO CUANDO NO HAY RETORNOS NEGATIVOS      *
003200* 01/04/2024 LQM  TCK-5561 SE CORRIGE EL DIVISOR DE LA DESVIA-   *
003300*                 CION MUESTRAL (N-1) CUANDO HAY MENOS DE DOS    *
003400*                 RETORNOS DIARIOS                                *
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     UPSI-0 IS WKS-SWITCH-DEPURACION
004100     CLASS DIGITOS-VALIDOS IS "0" THRU "9".
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400*                     AREA DE TRAZA PARA DEPURACION (UPSI-0)
004500     77  WKS-CTR-DEPURACION            PIC 9(05) COMP VALUE ZEROS.
004600     77  WKS-LINEA-TRAZA               PIC X(80).
004700*                     CONSTANTE DE DIAS DE NEGOCIACION AL ANIO
004800 01  WKS-CONSTANTES.
004900     02 WKS-DIAS-ANIO                  PIC 9(03) COMP VALUE 252.
005000*                     CONTADORES Y SUBINDICES DE TRABAJO
005100 01  WKS-CONTADORES.
005200     02 WKS-I                          PIC 9(05) COMP.
005300     02 WKS-NUM-RETORNOS               PIC 9(05) COMP VALUE ZEROS.
005400     02 WKS-NUM-RETORNOS-NEG           PIC 9(05) COMP VALUE ZEROS.
005500     02 FILLER                          PIC X(01).
005600*                     TABLA DE RETORNOS DIARIOS DE LA CARTERA
005700 01  WKS-TABLA-RETORNOS.
005800     02 WKS-RETORNO OCCURS 1 TO 5000 TIMES
005900                     DEPENDING ON WKS-NUM-RETORNOS
006000                     INDEXED BY IDX-RET.
006100        03 WKS-RET-DIARIO              PIC S9(03)V9(06) COMP-3.
006200        03 WKS-RET-EXCESO              PIC S9(03)V9(06) COMP-3.
006300*                     ACUMULADORES PARA MEDIA Y DESVIACION
006400 01  WKS-ACUMULADORES.
006500     02 WKS-SUMA-EXCESO                PIC S9(07)V9(06) COMP-3.
006600     02 WKS-MEDIA-EXCESO               PIC S9(05)V9(06) COMP-3.
006700     02 WKS-SUMA-CUADRADOS             PIC S9(09)V9(06) COMP-3.
006800     02 WKS-VARIANZA                   PIC S9(07)V9(06) COMP-3.
006900     02 WKS-DESV-RETORNOS              PIC S9(09)V9(06) COMP-3.
007000     02 WKS-SUMA-CUADRADOS-NEG         PIC S9(09)V9(06) COMP-3.
007100     02 WKS-VARIANZA-NEG               PIC S9(07)V9(06) COMP-3.
007200     02 WKS-SUMA-RETORNO               PIC S9(05)V9(06) COMP-3.
007300     02 WKS-MEDIA-RETORNO              PIC S9(03)V9(06) COMP-3.
007400     02 FILLER                          PIC X(01).
007500*                     CAIDA MAXIMA Y SU DURACION EN CURSO
007600 01  WKS-CAIDA-AREA.
007700     02 WKS-CAIDA-MAXIMA               PIC S9(03)V9(04) COMP-3.
007800     02 WKS-CAIDA-DURACION-ACTUAL      PIC 9(05) COMP VALUE ZEROS.
007900     02 WKS-CAIDA-DURACION-MAXIMA      PIC 9(05) COMP VALUE ZEROS.
008000     02 FILLER                          PIC X(01).
008100*                     AREA DE TRABAJO DE LA RAIZ CUADRADA
008200*                     (METODO DE NEWTON-RAPHSON, SIN FUNCTION)
008300 01  WKS-RAIZ-AREA.
008400     02 WKS-RAIZ-RADICANDO             PIC S9(09)V9(06) COMP-3.
008500     02 WKS-RAIZ-APROX                 PIC S9(09)V9(06) COMP-3.
008600     02 WKS-RAIZ-RESULTADO             PIC S9(09)V9(06) COMP-3.
008700*                     RAIZ CUADRADA DE LOS DIAS AL ANIO, PARA
008800*                     LA ANUALIZACION DE SHARPE/SORTINO/VOLAT.
008900 01  WKS-RAIZ-DIAS-AREA.
009000     02 WKS-RAIZ-DIAS-RADICANDO        PIC S9(09)V9(06) COMP-3.
009100     02 WKS-RAIZ-DIAS-APROX            PIC S9(09)V9(06) COMP-3.
009200     02 WKS-RAIZ-DIAS-RESULTADO        PIC S9(09)V9(06) COMP-3.
009300*                     REDEFINICION DE LA CONSTANTE DE DIAS AL
009400*                     ANIO, USADA SOLO PARA DESPLIEGUE EN DEBUG
009500 01  WKS-DIAS-ANIO-R REDEFINES WKS-DIAS-ANIO.
009600     02 WKS-DIAS-ANIO-DISPLAY          PIC 9(03).
009700*                     REDEFINICION DE LA CAIDA MAXIMA PARA
009800*                     DESPLIEGUE EN CONSOLA DE DEPURACION
009900 01  WKS-CAIDA-MAXIMA-R REDEFINES WKS-CAIDA-MAXIMA.
010000     02 WKS-CMX-ENTERO                 PIC S9(03).
010100     02 WKS-CMX-DECIMAL                PIC 9(04).
010200*                     BANDERA DE CONTEO SUFICIENTE DE RETORNOS
010300 01  WKS-FLAGS.
010400     02 WKS-HAY-RETORNOS-SUFICIENTES   PIC X(01) VALUE 'N'.
010500        88 WKS-RETORNOS-SUFICIENTES-OK           VALUE 'S'.
010600     02 FILLER                          PIC X(01).
010700*                     REDEFINICION DE LA BANDERA ANTERIOR PARA
010800*                     DESPLIEGUE EN CONSOLA
010900 01  WKS-FLAGS-R REDEFINES WKS-FLAGS.
011000     02 WKS-FLAGS-DISPLAY              PIC X(01).
011100 LINKAGE SECTION.
011200 01  LK-EFECTIVO-INICIAL                PIC S9(09)V9(02).
011300 01  LK-NUM-VALORES-CARTERA             PIC 9(05) COMP.
011400 01  LK-TABLA-CARTERA.
011500     02 LK-VALCART OCCURS 1 TO 5000 TIMES
011600                  DEPENDING ON LK-NUM-VALORES-CARTERA
011700                  INDEXED BY IDX-LVAL.
011800        03 LK-PV-FECHA                  PIC 9(08).
011900        03 LK-PV-VALOR                  PIC S9(11)V9(02).
012000        03 LK-PV-CAIDA-PCT              PIC S9(03)V9(04).
012100 01  LK-NUM-OPERACIONES                 PIC 9(05) COMP.
012200 01  LK-TABLA-OPERACIONES.
012300     02 LK-OPERAC OCCURS 1 TO 5000 TIMES
012400                  DEPENDING ON LK-NUM-OPERACIONES
012500                  INDEXED BY IDX-LOPE.
012600        03 LK-TRD-FECHA-ENTRADA         PIC 9(08).
012700        03 LK-TRD-FECHA-SALIDA          PIC 9(08).
012800        03 LK-TRD-ACCIONES              PIC 9(09).
012900        03 LK-TRD-PRECIO-ENTRADA        PIC S9(07)V9(04).
013000        03 LK-TRD-PRECIO-SALIDA         PIC S9(07)V9(04).
013100        03 LK-TRD-GANANCIA-PERDIDA      PIC S9(11)V9(04).
013200     COPY QDMETCPY.
013300 PROCEDURE DIVISION USING LK-EFECTIVO-INICIAL
013400                          LK-NUM-VALORES-CARTERA
013500                          LK-TABLA-CARTERA
013600                          LK-NUM-OPERACIONES
013700                          LK-TABLA-OPERACIONES
013800                          QDMET-AREA.
013900*                     ----- SECCION PRINCIPAL -----
014000 000-MAIN SECTION.
014100     PERFORM 100-INICIALIZA-AREA THRU 100-INICIALIZA-AREA-E
014200     PERFORM 200-METRICAS-BASICAS THRU 200-METRICAS-BASICAS-E
014300     PERFORM 300-CALCULA-RETORNOS THRU 300-CALCULA-RETORNOS-E
014400     PERFORM 400-SHARPE-Y-SORTINO THRU 400-SHARPE-Y-SORTINO-E
014500     PERFORM 500-CAIDA-Y-VOLATILIDAD
014600             THRU 500-CAIDA-Y-VOLATILIDAD-E
014700     GOBACK.
014800 000-MAIN-E. EXIT.
014900
015000*                ----- LIMPIA EL AREA DE RESULTADO -----
015100 100-INICIALIZA-AREA SECTION.
015200     MOVE ZEROS TO QDMET-EFECTIVO-INICIAL
015300                   QDMET-VALOR-FINAL
015400                   QDMET-RETORNO-TOTAL-PCT
015500                   QDMET-GANANCIA-TOTAL
015600                   QDMET-TOTAL-OPERACIONES
015700                   QDMET-OPERAC-GANADORAS
015800                   QDMET-TASA-GANADORAS-PCT
015900                   QDMET-SHARPE
016000                   QDMET-SORTINO
016100                   QDMET-CAIDA-MAXIMA-PCT
016200                   QDMET-CAIDA-MAXIMA-DUR
016300                   QDMET-VOLATILIDAD-PCT
016400     MOVE 'N' TO QDMET-SORTINO-INFINITO.
016500 100-INICIALIZA-AREA-E. EXIT.
016600
016700*                ----- RETORNO TOTAL, GANANCIA TOTAL Y  -----
016800*                ----- TASA DE OPERACIONES GANADORAS    -----
016900 200-METRICAS-BASICAS SECTION.
017000     MOVE LK-EFECTIVO-INICIAL TO QDMET-EFECTIVO-INICIAL
017100     IF LK-NUM-VALORES-CARTERA > ZERO
017200        MOVE LK-PV-VALOR(LK-NUM-VALORES-CARTERA)
017300             TO QDMET-VALOR-FINAL
017400     ELSE
017500        MOVE LK-EFECTIVO-INICIAL TO QDMET-VALOR-FINAL
017600     END-IF
017700     IF LK-EFECTIVO-INICIAL > ZERO
017800        COMPUTE QDMET-RETORNO-TOTAL-PCT ROUNDED =
017900                ((QDMET-VALOR-FINAL - LK-EFECTIVO-INICIAL) /
018000                 LK-EFECTIVO-INICIAL) * 100
018100     END-IF
018200     MOVE LK-NUM-OPERACIONES TO QDMET-TOTAL-OPERACIONES
018300     PERFORM 210-ACUMULA-OPERACION THRU 210-ACUMULA-OPERACION-E
018400        VARYING WKS-I FROM 1 BY 1
018500        UNTIL WKS-I > LK-NUM-OPERACIONES
018600     IF LK-NUM-OPERACIONES > ZERO
018700        COMPUTE QDMET-TASA-GANADORAS-PCT ROUNDED =
018800                (QDMET-OPERAC-GANADORAS / LK-NUM-OPERACIONES)
018900                * 100
019000     END-IF.
019100 200-METRICAS-BASICAS-E. EXIT.
019200
019300 210-ACUMULA-OPERACION SECTION.
019400     ADD LK-TRD-GANANCIA-PERDIDA(WKS-I)
019500         TO QDMET-GANANCIA-TOTAL
019600     IF LK-TRD-GANANCIA-PERDIDA(WKS-I) > ZERO
019700        ADD 1 TO QDMET-OPERAC-GANADORAS
019800     END-IF.
019900 210-ACUMULA-OPERACION-E. EXIT.
020000
020100*                ----- RETORNOS DIARIOS DE LA CARTERA Y -----
020200*                ----- SU EXCESO SOBRE LA TASA LIBRE     -----
020300*                ----- DE RIESGO (ASUMIDA CERO DIARIA)  -----
020400 300-CALCULA-RETORNOS SECTION.
020500     MOVE ZEROS TO WKS-NUM-RETORNOS
020600     IF LK-NUM-VALORES-CARTERA > 1
020700        PERFORM 310-UN-RETORNO THRU 310-UN-RETORNO-E
020800           VARYING WKS-I FROM 2 BY 1
020900           UNTIL WKS-I > LK-NUM-VALORES-CARTERA
021000     END-IF
021100     IF WKS-NUM-RETORNOS > 1
021200        SET WKS-RETORNOS-SUFICIENTES-OK TO TRUE
021300     END-IF.
021400 300-CALCULA-RETORNOS-E. EXIT.
021500
021600 310-UN-RETORNO SECTION.
021700     ADD 1 TO WKS-NUM-RETORNOS
021800     IF LK-PV-VALOR(WKS-I - 1) > ZERO
021900        COMPUTE WKS-RET-DIARIO(WKS-NUM-RETORNOS) ROUNDED =
022000                (LK-PV-VALOR(WKS-I) - LK-PV-VALOR(WKS-I - 1)) /
022100                LK-PV-VALOR(WKS-I - 1)
022200     ELSE
022300        MOVE ZEROS TO WKS-RET-DIARIO(WKS-NUM-RETORNOS)
022400     END-IF
022500     MOVE WKS-RET-DIARIO(WKS-NUM-RETORNOS)
022600          TO WKS-RET-EXCESO(WKS-NUM-RETORNOS)
022700     IF WKS-RET-DIARIO(WKS-NUM-RETORNOS) < ZERO
022800        ADD 1 TO WKS-NUM-RETORNOS-NEG
022900     END-IF.
023000 310-UN-RETORNO-E. EXIT.
023100
023200*                ----- SHARPE = MEDIA EXCESO / DESV. X   -----
023300*                ----- RAIZ(252); SORTINO IGUAL PERO CON -----
023400*                ----- DESVIACION DE SOLO LOS NEGATIVOS  -----
023500 400-SHARPE-Y-SORTINO SECTION.
023600     IF NOT WKS-RETORNOS-SUFICIENTES-OK
023700        MOVE ZEROS TO QDMET-SHARPE
023800        SET QDMET-ES-SORTINO-INFINITO TO TRUE
023900        GO TO 400-SHARPE-Y-SORTINO-E
024000     END-IF
024100     MOVE ZEROS TO WKS-SUMA-EXCESO
024200     PERFORM 410-SUMA-EXCESO THRU 410-SUMA-EXCESO-E
024300        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-NUM-RETORNOS
024400     COMPUTE WKS-MEDIA-EXCESO ROUNDED =
024500             WKS-SUMA-EXCESO / WKS-NUM-RETORNOS
024600     MOVE ZEROS TO WKS-SUMA-CUADRADOS
024700     PERFORM 420-SUMA-CUADRADOS THRU 420-SUMA-CUADRADOS-E
024800        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-NUM-RETORNOS
024900     COMPUTE WKS-VARIANZA ROUNDED =
025000             WKS-SUMA-CUADRADOS / (WKS-NUM-RETORNOS - 1)
025100     MOVE WKS-VARIANZA TO WKS-RAIZ-RADICANDO
025200     PERFORM 900-RAIZ-CUADRADA THRU 900-RAIZ-CUADRADA-E
025300     MOVE WKS-DIAS-ANIO TO WKS-RAIZ-DIAS-RADICANDO
025400     PERFORM 910-RAIZ-DIAS THRU 910-RAIZ-DIAS-E
025500     IF WKS-RAIZ-RESULTADO = ZERO
025600        MOVE ZEROS TO QDMET-SHARPE
025700     ELSE
025800        COMPUTE QDMET-SHARPE ROUNDED =
025900                (WKS-MEDIA-EXCESO / WKS-RAIZ-RESULTADO) *
026000                WKS-RAIZ-DIAS-RESULTADO
026100     END-IF
026200     MOVE WKS-RAIZ-RESULTADO TO WKS-DESV-RETORNOS
026300     IF WKS-NUM-RETORNOS-NEG = ZERO
026400        SET QDMET-ES-SORTINO-INFINITO TO TRUE
026500        MOVE ZEROS TO QDMET-SORTINO
026600        GO TO 400-SHARPE-Y-SORTINO-E
026700     END-IF
026800     SET QDMET-NO-ES-SORTINO-INFINITO TO TRUE
026900     MOVE ZEROS TO WKS-SUMA-CUADRADOS-NEG
027000     PERFORM 430-SUMA-CUADRADOS-NEG THRU 430-SUMA-CUADRADOS-NEG-E
027100        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-NUM-RETORNOS
027200     COMPUTE WKS-VARIANZA-NEG ROUNDED =
027300             WKS-SUMA-CUADRADOS-NEG / (WKS-NUM-RETORNOS-NEG - 1)
027400     IF WKS-NUM-RETORNOS-NEG = 1
027500        COMPUTE WKS-VARIANZA-NEG ROUNDED = WKS-SUMA-CUADRADOS-NEG
027600     END-IF
027700     MOVE WKS-VARIANZA-NEG TO WKS-RAIZ-RADICANDO
027800     PERFORM 900-RAIZ-CUADRADA THRU 900-RAIZ-CUADRADA-E
027900     IF WKS-RAIZ-RESULTADO = ZERO
028000        MOVE ZEROS TO QDMET-SORTINO
028100     ELSE
028200        COMPUTE QDMET-SORTINO ROUNDED =
028300                (WKS-MEDIA-EXCESO / WKS-RAIZ-RESULTADO) *
028400                WKS-RAIZ-DIAS-RESULTADO
028500     END-IF.
028600 400-SHARPE-Y-SORTINO-E. EXIT.
028700
028800 410-SUMA-EXCESO SECTION.
028900     ADD WKS-RET-EXCESO(WKS-I) TO WKS-SUMA-EXCESO.
029000 410-SUMA-EXCESO-E. EXIT.
029100
029200 420-SUMA-CUADRADOS SECTION.
029300     COMPUTE WKS-SUMA-CUADRADOS ROUNDED = WKS-SUMA-CUADRADOS +
029400             (WKS-RET-EXCESO(WKS-I) - WKS-MEDIA-EXCESO) ** 2.
029500 420-SUMA-CUADRADOS-E. EXIT.
029600
029700 430-SUMA-CUADRADOS-NEG SECTION.
029800     IF WKS-RET-EXCESO(WKS-I) < ZERO
029900        COMPUTE WKS-SUMA-CUADRADOS-NEG ROUNDED =
030000                WKS-SUMA-CUADRADOS-NEG +
030100                (WKS-RET-EXCESO(WKS-I) - WKS-MEDIA-EXCESO) ** 2
030200     END-IF.
030300 430-SUMA-CUADRADOS-NEG-E. EXIT.
030400
030500*                ----- RUTINA COMUN DE RAIZ CUADRADA -----
030600*                (8 ITERACIONES DE NEWTON-RAPHSON, SUFICIENTE
030700*                PRECISION PARA LOS 6 DECIMALES DEL SISTEMA)
030800 900-RAIZ-CUADRADA SECTION.
030900     IF WKS-RAIZ-RADICANDO NOT GREATER THAN ZERO
031000        MOVE ZEROS TO WKS-RAIZ-RESULTADO
031100     ELSE
031200        MOVE WKS-RAIZ-RADICANDO TO WKS-RAIZ-APROX
031300        PERFORM 905-ITERA-NEWTON THRU 905-ITERA-NEWTON-E
031400                8 TIMES
031500        MOVE WKS-RAIZ-APROX TO WKS-RAIZ-RESULTADO
031600     END-IF.
031700 900-RAIZ-CUADRADA-E. EXIT.
031800
031900 905-ITERA-NEWTON SECTION.
032000     COMPUTE WKS-RAIZ-APROX ROUNDED =
032100        (WKS-RAIZ-APROX + WKS-RAIZ-RADICANDO / WKS-RAIZ-APROX) / 2.
032200 905-ITERA-NEWTON-E. EXIT.
032300
032400*                ----- RAIZ CUADRADA DE LOS DIAS AL ANIO -----
032500*                ----- (MISMO METODO, AREA SEPARADA)    -----
032600 910-RAIZ-DIAS SECTION.
032700     MOVE WKS-RAIZ-DIAS-RADICANDO TO WKS-RAIZ-DIAS-APROX
032800     PERFORM 915-ITERA-NEWTON-DIAS THRU 915-ITERA-NEWTON-DIAS-E
032900             8 TIMES
033000     MOVE WKS-RAIZ-DIAS-APROX TO WKS-RAIZ-DIAS-RESULTADO.
033100 910-RAIZ-DIAS-E. EXIT.
033200
033300 915-ITERA-NEWTON-DIAS SECTION.
033400     COMPUTE WKS-RAIZ-DIAS-APROX ROUNDED =
033500        (WKS-RAIZ-DIAS-APROX +
033600         WKS-RAIZ-DIAS-RADICANDO / WKS-RAIZ-DIAS-APROX) / 2.
033700 915-ITERA-NEWTON-DIAS-E. EXIT.
033800
033900*                ----- CAIDA MAXIMA, SU DURACION EN DIAS -----
034000*                ----- Y VOLATILIDAD ANUALIZADA          -----
034100 500-CAIDA-Y-VOLATILIDAD SECTION.
034200     MOVE ZEROS TO WKS-CAIDA-MAXIMA
034300                   WKS-CAIDA-DURACION-ACTUAL
034400                   WKS-CAIDA-DURACION-MAXIMA
034500     PERFORM 510-EVALUA-CAIDA THRU 510-EVALUA-CAIDA-E
034600        VARYING WKS-I FROM 1 BY 1
034700        UNTIL WKS-I > LK-NUM-VALORES-CARTERA
034800     MOVE WKS-CAIDA-MAXIMA TO QDMET-CAIDA-MAXIMA-PCT
034900     MOVE WKS-CAIDA-DURACION-MAXIMA TO QDMET-CAIDA-MAXIMA-DUR
035000     IF WKS-RETORNOS-SUFICIENTES-OK
035100        COMPUTE QDMET-VOLATILIDAD-PCT ROUNDED =
035200                WKS-DESV-RETORNOS * WKS-RAIZ-DIAS-RESULTADO * 100
035300     END-IF.
035400 500-CAIDA-Y-VOLATILIDAD-E. EXIT.
035500
035600 510-EVALUA-CAIDA SECTION.
035700     IF LK-PV-CAIDA-PCT(WKS-I) < WKS-CAIDA-MAXIMA
035800        MOVE LK-PV-CAIDA-PCT(WKS-I) TO WKS-CAIDA-MAXIMA
035900     END-IF
036000     IF LK-PV-CAIDA-PCT(WKS-I) < ZERO
036100        ADD 1 TO WKS-CAIDA-DURACION-ACTUAL
036200        IF WKS-CAIDA-DURACION-ACTUAL > WKS-CAIDA-DURACION-MAXIMA
036300           MOVE WKS-CAIDA-DURACION-ACTUAL
036400                TO WKS-CAIDA-DURACION-MAXIMA
036500        END-IF
036600     ELSE
036700        MOVE ZEROS TO WKS-CAIDA-DURACION-ACTUAL
036800     END-IF.
036900 510-EVALUA-CAIDA-E. EXIT.
