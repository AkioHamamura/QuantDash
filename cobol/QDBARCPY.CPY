000100******************************************************************
000200* COPY MEMBER : QDBARCPY                                        *
000300* DESCRIPCION : LAYOUT DEL REGISTRO DE BARRA DIARIA DE PRECIOS   *
000400*             : (ARCHIVO DE ENTRADA DEL MOTOR DE BACKTESTING)   *
000500*             : FECHA, APERTURA, MAXIMO, MINIMO, CIERRE Y       *
000600*             : VOLUMEN NEGOCIADO DE UN INSTRUMENTO, UN          *
000700*             : REGISTRO POR DIA DE NEGOCIACION, EN ORDEN        *
000800*             : ASCENDENTE DE FECHA                              *
000900* USADO POR   : QDBMACRO, QDBBOLL, QDBRSI, QDBDMOM, QDBTURTL,    *
001000*             : QDBGAP, QDBPAIR                                  *
001100* ULTIMA MOD  : 14/03/2024  PEDR  TCK-5512  CREACION INICIAL     *
001200******************************************************************
001300 01  QDBAR-RECORD.
001400     88 QDBAR-FIN-DE-ARCHIVO          VALUE HIGH-VALUES.
001500*---------------------------------------------------------------*
001600*    FECHA DE NEGOCIACION, FORMATO AAAAMMDD                     *
001700*---------------------------------------------------------------*
001800     02 QDBAR-FECHA                   PIC 9(08).
001900     02 QDBAR-FECHA-R  REDEFINES QDBAR-FECHA.
002000        03 QDBAR-FECHA-ANIO           PIC 9(04).
002100        03 QDBAR-FECHA-MES            PIC 9(02).
002200        03 QDBAR-FECHA-DIA            PIC 9(02).
002300*---------------------------------------------------------------*
002400*    PRECIOS DE APERTURA, MAXIMO, MINIMO Y CIERRE               *
002500*    7 ENTERAS, 4 DECIMALES, CON SIGNO                          *
002600*---------------------------------------------------------------*
002700     02 QDBAR-APERTURA                PIC S9(07)V9(04).
002800     02 QDBAR-MAXIMO                  PIC S9(07)V9(04).
002900     02 QDBAR-MINIMO                  PIC S9(07)V9(04).
003000     02 QDBAR-CIERRE                  PIC S9(07)V9(04).
003100*---------------------------------------------------------------*
003200*    VOLUMEN DE ACCIONES NEGOCIADAS EN EL DIA, SIN SIGNO        *
003300*---------------------------------------------------------------*
003400     02 QDBAR-VOLUMEN                 PIC 9(12).
003500     02 FILLER                        PIC X(08).
