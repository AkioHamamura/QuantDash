000100******************************************************************
000200* FECHA       : 11/09/1991                                       *
000300* PROGRAMADOR : L. QUEZADA M. (LQM)                               *
000400* APLICACION  : QUANTDASH - BACKTESTING DE ESTRATEGIAS            *
000500* PROGRAMA    : QDBDMOM                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : GENERADOR DE SENALES POR DOBLE MOMENTO (ABSOLUTO  *
000800*             : Y RELATIVO). CARGA LAS BARRAS DIARIAS, CALCULA    *
000900*             : EL RETORNO COMPUESTO SOBRE LA VENTANA Y LA        *
001000*             : DIFERENCIA DE MEDIAS CORTA/LARGA, EMITE SENALES   *
001100*             : EN PLANO/LARGO (SIN POSICION CORTA) E INVOCA AL   *
001200*             : SIMULADOR, METRICAS Y REPORTE COMUNES             *
001300* ARCHIVOS    : QDBARS  (ENTRADA, BARRAS DIARIAS DE PRECIO)       *
001400* PROGRAMA(S) : QDBSIM, QDBMET, QDBRPT                            *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID. QDBDMOM.
001800 AUTHOR. L QUEZADA M.
001900 INSTALLATION. DEPARTAMENTO DE SISTEMAS QUANTDASH.
002000 DATE-WRITTEN. 11/09/1991.
002100 DATE-COMPILED.
002200 SECURITY. USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
002300******************************************************************
002400*                     B I T A C O R A   D E   C A M B I O S      *
002500******************************************************************
002600* 11/09/1991 LQM  TCK-0158 CREACION INICIAL DEL PROGRAMA          *
002700* 22/07/1994 LQM  TCK-0251 SE AGREGA TASA LIBRE DE RIESGO ANUAL   *
002800*                 AL CALCULO DEL MOMENTO ABSOLUTO                 *
002900* 17/01/1999 LQM  TCK-0520 AMPLIACION DE WKS-FECHA A 4 DIGITOS DE *
003000*                 ANIO (PROYECTO AAAA)                            *
003100* 02/10/2004 RFC  TCK-0715 SE REEMPLAZA RUTINA DE RAIZ CUADRADA   *
003200*                 PROPIETARIA POR EL METODO DE NEWTON-RAPHSON     *
003300*                 (SIN USO EN ESTE PROGRAMA, SOLO SE ESTANDARIZA) *
003400* 11/05/2011 MVS  TCK-1022 SE AMPLIA TABLA DE BARRAS A 5000       *
003500* 09/03/2024 PEDR TCK-5512 SE ADAPTA A LA NUEVA SUITE QUANTDASH,  *
003600*                 SE DELEGA SIMULACION, METRICAS Y REPORTE A      *
003700*                 PROGRAMAS COMUNES (QDBSIM, QDBMET, QDBRPT)      *
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 IS WKS-SWITCH-DEPURACION
004400     CLASS DIGITOS-VALIDOS IS "0" THRU "9".
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT QDBARS ASSIGN TO QDBARS
004800                   ORGANIZATION IS LINE SEQUENTIAL
004900                   FILE STATUS IS FS-QDBARS.
005000 DATA DIVISION.
005100 FILE SECTION.
005200*                    ARCHIVO DE ENTRADA: BARRAS DIARIAS
005300 FD  QDBARS.
005400     COPY QDBARCPY.
005500 WORKING-STORAGE SECTION.
005600*                     AREA DE TRAZA PARA DEPURACION (UPSI-0)
005700     77  WKS-CTR-DEPURACION            PIC 9(05) COMP VALUE ZEROS.
005800     77  WKS-LINEA-TRAZA               PIC X(80).
005900 01  FS-QDBARS                         PIC 9(02) VALUE ZEROS.
006000 01  WKS-FIN-QDBARS                    PIC X(01) VALUE 'N'.
006100     88 WKS-NO-HAY-MAS-BARRAS                    VALUE 'S'.
006200*                     PARAMETROS DE LA ESTRATEGIA
006300 01  WKS-PARAMETROS.
006400     02 WKS-VENTANA                    PIC 9(03) COMP VALUE 60.
006500     02 WKS-VENTANA-CORTA               PIC 9(03) COMP VALUE 30.
006600     02 WKS-TASA-LIBRE-RIESGO-ANUAL     PIC S9(01)V9(04) COMP-3
006700                                         VALUE 0.0200.
006800     02 WKS-TASA-LIBRE-RIESGO-DIARIA    PIC S9(01)V9(08) COMP-3.
006900     02 FILLER                          PIC X(01).
007000*                     TABLA DE BARRAS EN MEMORIA (PASO 1)
007100 01  WKS-NUM-BARRAS                    PIC 9(05) COMP VALUE ZEROS.
007200 01  WKS-TABLA-BARRAS.
007300     02 WKS-BARRA OCCURS 1 TO 5000 TIMES
007400                   DEPENDING ON WKS-NUM-BARRAS
007500                   INDEXED BY IDX-BAR.
007600        03 WKS-BAR-FECHA               PIC 9(08).
007700        03 WKS-BAR-CIERRE               PIC S9(07)V9(04).
007800*                     TABLA DE RETORNOS DIARIOS
007900 01  WKS-TABLA-RETORNOS.
008000     02 WKS-RET OCCURS 1 TO 5000 TIMES
008100                   DEPENDING ON WKS-NUM-BARRAS
008200                   INDEXED BY IDX-RET.
008300        03 WKS-RET-DIARIO              PIC S9(01)V9(08) COMP-3.
008400*                     TABLA DE INDICADORES (PASO 2)
008500 01  WKS-TABLA-INDIC.
008600     02 WKS-INDIC OCCURS 1 TO 5000 TIMES
008700                   DEPENDING ON WKS-NUM-BARRAS
008800                   INDEXED BY IDX-IND.
008900        03 WKS-IND-MOMENTO-ABSOLUTO    PIC S9(03)V9(06).
009000        03 WKS-IND-MOMENTO-RELATIVO    PIC S9(03)V9(06).
009100        03 WKS-IND-DISPONIBLE          PIC X(01) VALUE 'N'.
009200           88 WKS-IND-MOMENTO-OK                  VALUE 'S'.
009300*                     TABLA DE SENALES (PASO 3)
009400 01  WKS-NUM-SENALES                   PIC 9(05) COMP VALUE ZEROS.
009500 01  WKS-TABLA-SENALES.
009600     02 WKS-SENAL OCCURS 1 TO 5000 TIMES
009700                   DEPENDING ON WKS-NUM-BARRAS
009800                   INDEXED BY IDX-SIG.
009900        COPY QDSIGCPY REPLACING ==01  QDSIG-ENTRY==
010000                             BY ==03  QDSIG-ENTRY==.
010100*                     TABLAS DE SALIDA DEL SIMULADOR (PASO 4)
010200 01  WKS-NUM-OPERACIONES                PIC 9(05) COMP VALUE ZEROS.
010300 01  WKS-TABLA-OPERACIONES.
010400     02 WKS-OPERAC OCCURS 1 TO 5000 TIMES
010500                   DEPENDING ON WKS-NUM-BARRAS
010600                   INDEXED BY IDX-OPE.
010700        03 WKS-TRD-FECHA-ENTRADA        PIC 9(08).
010800        03 WKS-TRD-FECHA-SALIDA         PIC 9(08).
010900        03 WKS-TRD-ACCIONES             PIC 9(09).
011000        03 WKS-TRD-PRECIO-ENTRADA       PIC S9(07)V9(04).
011100        03 WKS-TRD-PRECIO-SALIDA        PIC S9(07)V9(04).
011200        03 WKS-TRD-GANANCIA-PERDIDA     PIC S9(11)V9(04).
011300 01  WKS-NUM-VALORES-CARTERA            PIC 9(05) COMP VALUE ZEROS.
011400 01  WKS-TABLA-CARTERA.
011500     02 WKS-VALCART OCCURS 1 TO 5000 TIMES
011600                   DEPENDING ON WKS-NUM-BARRAS
011700                   INDEXED BY IDX-VAL.
011800        03 WKS-PV-FECHA                 PIC 9(08).
011900        03 WKS-PV-VALOR                 PIC S9(11)V9(02).
012000        03 WKS-PV-CAIDA-PCT             PIC S9(03)V9(04).
012100*                     AREA DE METRICAS Y REPORTE (PASOS 5 Y 6)
012200 01  WKS-EFECTIVO-INICIAL               PIC S9(09)V9(02)
012300                                         VALUE 100000.00.
012400     COPY QDMETCPY.
012500*                     CONTADORES DE TRABAJO Y SUBINDICES
012600 01  WKS-CONTADORES.
012700     02 WKS-I                          PIC 9(05) COMP.
012800     02 WKS-J                          PIC 9(05) COMP.
012900     02 WKS-POS                        PIC 9(05) COMP.
013000     02 WKS-MOMENTO-ACUM               PIC S9(03)V9(08) COMP-3.
013100     02 WKS-MOMENTO-CORTO              PIC S9(03)V9(08) COMP-3.
013200     02 WKS-SUMA-CIERRE-CORTA          PIC S9(09)V9(04) COMP-3.
013300     02 WKS-SUMA-CIERRE-LARGA          PIC S9(09)V9(04) COMP-3.
013400     02 WKS-SMA-CORTA                  PIC S9(07)V9(04) COMP-3.
013500     02 WKS-SMA-LARGA                  PIC S9(07)V9(04) COMP-3.
013600     02 WKS-BARRAS-RECHAZADAS          PIC 9(05) COMP VALUE ZEROS.
013700     02 FILLER                          PIC X(01).
013800*                     REDEFINICIONES DE TRABAJO SOBRE FECHA
013900 01  WKS-FECHA-TRABAJO                 PIC 9(08) VALUE ZEROS.
014000 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
014100     02 WKS-FT-ANIO                    PIC 9(04).
014200     02 WKS-FT-MES                     PIC 9(02).
014300     02 WKS-FT-DIA                     PIC 9(02).
014400*                     REDEFINICION DEL EFECTIVO INICIAL PARA
014500*                     DESPLIEGUE EN LA BITACORA DE CONSOLA
014600 01  WKS-EFECTIVO-INICIAL-R REDEFINES WKS-EFECTIVO-INICIAL.
014700     02 WKS-EFI-ENTERO                 PIC S9(09).
014800     02 WKS-EFI-DECIMAL                PIC 9(02).
014900*                     ESTADO DE POSICION: PLANO/LARGO UNICAMENTE
015000 01  WKS-FLAGS.
015100     02 WKS-POSICION-ACTUAL             PIC S9(01) VALUE ZERO.
015200        88 WKS-ESTA-PLANO                           VALUE 0.
015300        88 WKS-ESTA-LARGO                           VALUE 1.
015400     02 FILLER                          PIC X(01).
015500*                     REDEFINICION DE LA BANDERA DE POSICION
015600*                     PARA DESPLIEGUE EN CONSOLA
015700 01  WKS-FLAGS-R REDEFINES WKS-FLAGS.
015800     02 WKS-FLAGS-DISPLAY              PIC X(01).
015900 PROCEDURE DIVISION.
016000*                     ----- SECCION PRINCIPAL -----
016100 000-MAIN SECTION.
016200     PERFORM 110-APERTURA-ARCHIVOS
016300     PERFORM 200-CARGA-BARRAS THRU 200-CARGA-BARRAS-E
016400     COMPUTE WKS-TASA-LIBRE-RIESGO-DIARIA ROUNDED =
016500             (1 + WKS-TASA-LIBRE-RIESGO-ANUAL) ** (1 / 252) - 1
016600     PERFORM 250-CALCULA-RETORNOS THRU 250-CALCULA-RETORNOS-E
016700        VARYING WKS-I FROM 2 BY 1 UNTIL WKS-I > WKS-NUM-BARRAS
016800     PERFORM 300-CALCULA-INDICADORES THRU 300-CALCULA-INDICADORES-E
016900        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-NUM-BARRAS
017000     PERFORM 400-GENERA-SENALES THRU 400-GENERA-SENALES-E
017100     PERFORM 500-INVOCA-SIMULADOR
017200     PERFORM 600-INVOCA-METRICAS
017300     PERFORM 700-INVOCA-REPORTE
017400     PERFORM 800-ESTADISTICAS
017500     PERFORM 900-CIERRA-ARCHIVOS
017600     STOP RUN.
017700 000-MAIN-E. EXIT.
017800
017900*                ----- APERTURA DE ARCHIVOS -----
018000 110-APERTURA-ARCHIVOS SECTION.
018100     OPEN INPUT QDBARS
018200     IF FS-QDBARS = 97
018300        MOVE ZEROS TO FS-QDBARS
018400     END-IF
018500     IF FS-QDBARS NOT = 0
018600        DISPLAY "================================================"
018700                UPON CONSOLE
018800        DISPLAY "  QDBDMOM - ERROR AL ABRIR ARCHIVO QDBARS : ("
018900                FS-QDBARS ")" UPON CONSOLE
019000        MOVE 91 TO RETURN-CODE
019100        STOP RUN
019200     END-IF.
019300 110-APERTURA-ARCHIVOS-E. EXIT.
019400
019500*                ----- PASO 1: CARGA DE BARRAS A MEMORIA -----
019600 200-CARGA-BARRAS SECTION.
019700     PERFORM 205-LEE-PRIMERA-BARRA THRU 205-LEE-PRIMERA-BARRA-E
019800     PERFORM 210-CARGA-UNA-BARRA THRU 210-CARGA-UNA-BARRA-E
019900        UNTIL WKS-NO-HAY-MAS-BARRAS.
020000 200-CARGA-BARRAS-E. EXIT.
020100
020200 205-LEE-PRIMERA-BARRA SECTION.
020300     READ QDBARS
020400          AT END SET WKS-NO-HAY-MAS-BARRAS TO TRUE
020500     END-READ.
020600 205-LEE-PRIMERA-BARRA-E. EXIT.
020700
020800 210-CARGA-UNA-BARRA SECTION.
020900     IF QDBAR-CIERRE NOT GREATER THAN ZERO
021000        ADD 1 TO WKS-BARRAS-RECHAZADAS
021100     ELSE
021200        ADD 1 TO WKS-NUM-BARRAS
021300        MOVE QDBAR-FECHA  TO WKS-BAR-FECHA(WKS-NUM-BARRAS)
021400        MOVE QDBAR-CIERRE TO WKS-BAR-CIERRE(WKS-NUM-BARRAS)
021500     END-IF
021600     READ QDBARS
021700          AT END SET WKS-NO-HAY-MAS-BARRAS TO TRUE
021800     END-READ.
021900 210-CARGA-UNA-BARRA-E. EXIT.
022000
022100*                ----- PASO 1B: RETORNO DIARIO -----
022200 250-CALCULA-RETORNOS SECTION.
022300     COMPUTE WKS-POS = WKS-I - 1
022400     COMPUTE WKS-RET-DIARIO(WKS-I) ROUNDED =
022500             (WKS-BAR-CIERRE(WKS-I) / WKS-BAR-CIERRE(WKS-POS)) - 1.
022600 250-CALCULA-RETORNOS-E. EXIT.
022700
022800*                ----- PASO 2: MOMENTO ABSOLUTO Y RELATIVO -----
022900 300-CALCULA-INDICADORES SECTION.
023000     MOVE 'N' TO WKS-IND-DISPONIBLE(WKS-I)
023100     IF WKS-I > WKS-VENTANA
023200        MOVE 1 TO WKS-MOMENTO-ACUM
023300        PERFORM 320-ACUMULA-RETORNO THRU 320-ACUMULA-RETORNO-E
023400           VARYING WKS-J FROM ZERO BY 1
023500           UNTIL WKS-J >= WKS-VENTANA
023600        COMPUTE WKS-IND-MOMENTO-ABSOLUTO(WKS-I) ROUNDED =
023700                (WKS-MOMENTO-ACUM - 1) -
023800                (WKS-TASA-LIBRE-RIESGO-DIARIA * WKS-VENTANA)
023900        MOVE ZEROS TO WKS-SUMA-CIERRE-CORTA WKS-SUMA-CIERRE-LARGA
024000        PERFORM 330-SUMA-CORTA THRU 330-SUMA-CORTA-E
024100           VARYING WKS-J FROM ZERO BY 1
024200           UNTIL WKS-J >= WKS-VENTANA-CORTA
024300        PERFORM 340-SUMA-LARGA THRU 340-SUMA-LARGA-E
024400           VARYING WKS-J FROM ZERO BY 1
024500           UNTIL WKS-J >= WKS-VENTANA
024600        COMPUTE WKS-SMA-CORTA ROUNDED =
024700                WKS-SUMA-CIERRE-CORTA / WKS-VENTANA-CORTA
024800        COMPUTE WKS-SMA-LARGA ROUNDED =
024900                WKS-SUMA-CIERRE-LARGA / WKS-VENTANA
025000        COMPUTE WKS-IND-MOMENTO-RELATIVO(WKS-I) ROUNDED =
025100                (WKS-SMA-CORTA - WKS-SMA-LARGA) / WKS-SMA-LARGA
025200        MOVE 'S' TO WKS-IND-DISPONIBLE(WKS-I)
025300     END-IF.
025400 300-CALCULA-INDICADORES-E. EXIT.
025500
025600 320-ACUMULA-RETORNO SECTION.
025700     COMPUTE WKS-POS = WKS-I - WKS-J
025800     COMPUTE WKS-MOMENTO-ACUM ROUNDED =
025900             WKS-MOMENTO-ACUM * (1 + WKS-RET-DIARIO(WKS-POS)).
026000 320-ACUMULA-RETORNO-E. EXIT.
026100
026200 330-SUMA-CORTA SECTION.
026300     COMPUTE WKS-POS = WKS-I - WKS-J
026400     ADD WKS-BAR-CIERRE(WKS-POS) TO WKS-SUMA-CIERRE-CORTA.
026500 330-SUMA-CORTA-E. EXIT.
026600
026700 340-SUMA-LARGA SECTION.
026800     COMPUTE WKS-POS = WKS-I - WKS-J
026900     ADD WKS-BAR-CIERRE(WKS-POS) TO WKS-SUMA-CIERRE-LARGA.
027000 340-SUMA-LARGA-E. EXIT.
027100
027200*                ----- PASO 3: SENALES PLANO/LARGO -----
027300 400-GENERA-SENALES SECTION.
027400     MOVE ZERO TO WKS-POSICION-ACTUAL
027500     MOVE WKS-NUM-BARRAS TO WKS-NUM-SENALES
027600     PERFORM 410-PROCESA-UNA-BARRA THRU 410-PROCESA-UNA-BARRA-E
027700        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-NUM-BARRAS.
027800 400-GENERA-SENALES-E. EXIT.
027900
028000 410-PROCESA-UNA-BARRA SECTION.
028100     MOVE WKS-BAR-FECHA(WKS-I)   TO QDSIG-FECHA(WKS-I)
028200     MOVE WKS-BAR-CIERRE(WKS-I)  TO QDSIG-CIERRE(WKS-I)
028300     MOVE ZERO TO QDSIG-COMPRA(WKS-I) QDSIG-VENTA(WKS-I)
028400     IF NOT WKS-IND-MOMENTO-OK(WKS-I)
028500        MOVE WKS-POSICION-ACTUAL TO QDSIG-POSICION(WKS-I)
028600        GO TO 410-PROCESA-UNA-BARRA-E
028700     END-IF
028800     EVALUATE TRUE
028900        WHEN WKS-ESTA-PLANO
029000           IF WKS-IND-MOMENTO-ABSOLUTO(WKS-I) GREATER THAN ZERO
029100              AND WKS-IND-MOMENTO-RELATIVO(WKS-I) GREATER THAN
029200                  ZERO
029300              MOVE 1 TO QDSIG-COMPRA(WKS-I)
029400              MOVE 1 TO WKS-POSICION-ACTUAL
029500           END-IF
029600        WHEN WKS-ESTA-LARGO
029700           IF WKS-IND-MOMENTO-ABSOLUTO(WKS-I) NOT GREATER THAN
029800              ZERO OR WKS-IND-MOMENTO-RELATIVO(WKS-I) NOT
029900              GREATER THAN ZERO
030000              MOVE 1 TO QDSIG-VENTA(WKS-I)
030100              MOVE 0 TO WKS-POSICION-ACTUAL
030200           END-IF
030300     END-EVALUATE
030400     MOVE WKS-POSICION-ACTUAL TO QDSIG-POSICION(WKS-I).
030500 410-PROCESA-UNA-BARRA-E. EXIT.
030600
030700*                ----- PASO 4: INVOCA AL SIMULADOR COMUN -----
030800 500-INVOCA-SIMULADOR SECTION.
030900     CALL 'QDBSIM' USING WKS-EFECTIVO-INICIAL
031000                         WKS-NUM-BARRAS
031100                         WKS-TABLA-BARRAS
031200                         WKS-TABLA-SENALES
031300                         WKS-NUM-OPERACIONES
031400                         WKS-TABLA-OPERACIONES
031500                         WKS-NUM-VALORES-CARTERA
031600                         WKS-TABLA-CARTERA.
031700 500-INVOCA-SIMULADOR-E. EXIT.
031800
031900*                ----- PASO 5: INVOCA METRICAS COMUNES -----
032000 600-INVOCA-METRICAS SECTION.
032100     MOVE 'DUAL-MOMENTUM'         TO QDMET-ESTRATEGIA
032200     MOVE 3                      TO QDMET-NUM-PARAMETROS
032300     MOVE 'VENTANA'               TO QDMET-PARM-NOMBRE(1)
032400     MOVE WKS-VENTANA             TO QDMET-PARM-VALOR(1)
032500     MOVE 'VENTANA-CORTA'         TO QDMET-PARM-NOMBRE(2)
032600     MOVE WKS-VENTANA-CORTA       TO QDMET-PARM-VALOR(2)
032700     MOVE 'TASA-LIBRE-RIESGO'     TO QDMET-PARM-NOMBRE(3)
032800     MOVE WKS-TASA-LIBRE-RIESGO-ANUAL TO QDMET-PARM-VALOR(3)
032900     CALL 'QDBMET' USING WKS-EFECTIVO-INICIAL
033000                         WKS-NUM-VALORES-CARTERA
033100                         WKS-TABLA-CARTERA
033200                         WKS-NUM-OPERACIONES
033300                         WKS-TABLA-OPERACIONES
033400                         QDMET-AREA.
033500 600-INVOCA-METRICAS-E. EXIT.
033600
033700*                ----- PASO 6: INVOCA EL REPORTE COMUN -----
033800 700-INVOCA-REPORTE SECTION.
033900     CALL 'QDBRPT' USING QDMET-AREA
034000                         WKS-NUM-OPERACIONES
034100                         WKS-TABLA-OPERACIONES
034200                   WKS-NUM-VALORES-CARTERA
034300                   WKS-TABLA-CARTERA.
034400 700-INVOCA-REPORTE-E. EXIT.
034500
034600*                ----- ESTADISTICAS DE LA CORRIDA -----
034700 800-ESTADISTICAS SECTION.
034800     DISPLAY
034900     ">>>>>>>>>>>>>>>>>>>>>> ESTADISTICAS QDBDMOM <<<<<<<<<<<<<<<<"
035000     DISPLAY
035100     "||  BARRAS CARGADAS             : (" WKS-NUM-BARRAS      ")"
035200     DISPLAY
035300     "||  BARRAS RECHAZADAS           : (" WKS-BARRAS-RECHAZADAS ")"
035400     DISPLAY
035500     "||  OPERACIONES GENERADAS       : (" WKS-NUM-OPERACIONES ")"
035600     DISPLAY
035700     ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<<<<<".
035800 800-ESTADISTICAS-E. EXIT.
035900
036000*                ----- CIERRE DE ARCHIVOS -----
036100 900-CIERRA-ARCHIVOS SECTION.
036200     CLOSE QDBARS.
036300 900-CIERRA-ARCHIVOS-E. EXIT.
