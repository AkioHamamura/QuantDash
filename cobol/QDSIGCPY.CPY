000100******************************************************************
000200* COPY MEMBER : QDSIGCPY                                        *
000300* DESCRIPCION : ENTRADA DE LA TABLA DE SENALES INTERMEDIA, UNA  *
000400*             : POR BARRA DIARIA; NUNCA SE ESCRIBE A DISCO, SE   *
000500*             : MANTIENE EN WORKING-STORAGE COMO OCCURS DE CADA  *
000600*             : DRIVER DE ESTRATEGIA                             *
000700* USADO POR   : QDBMACRO, QDBBOLL, QDBRSI, QDBDMOM, QDBTURTL,    *
000800*             : QDBGAP, QDBPAIR, QDBSIM (LINKAGE)                *
000900* ULTIMA MOD  : 14/03/2024  PEDR  TCK-5512  CREACION INICIAL     *
001000******************************************************************
001100 01  QDSIG-ENTRY.
001200     02 QDSIG-FECHA                   PIC 9(08).
001300     02 QDSIG-CIERRE                  PIC S9(07)V9(04).
001400     02 QDSIG-COMPRA                  PIC 9(01).
001500        88 QDSIG-HAY-COMPRA                     VALUE 1.
001600        88 QDSIG-NO-HAY-COMPRA                   VALUE 0.
001700     02 QDSIG-VENTA                   PIC 9(01).
001800        88 QDSIG-HAY-VENTA                      VALUE 1.
001900        88 QDSIG-NO-HAY-VENTA                    VALUE 0.
002000     02 QDSIG-POSICION                PIC S9(01).
002100        88 QDSIG-EN-CORTO                       VALUE -1.
002200        88 QDSIG-PLANO                          VALUE 0.
002300        88 QDSIG-EN-LARGO                       VALUE 1.
002400     02 FILLER                        PIC X(08).
